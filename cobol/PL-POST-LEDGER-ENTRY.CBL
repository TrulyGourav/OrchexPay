000010*    PL-POST-LEDGER-ENTRY.CBL                                             
000020*    The Ledger Entry Factory. Builds one new LEDGER-RECORD with          
000030*    every defaulted field filled in -- status, description when          
000040*    the caller left it blank -- stamps it, issues its key, and           
000050*    WRITEs it. The caller fills LE-WALLET-ID, LE-MERCHANT-ID,            
000060*    LE-VENDOR-ID, LE-TYPE, LE-AMOUNT, LE-CURRENCY-CODE,                  
000070*    LE-REFERENCE-TYPE, LE-REFERENCE-ID and (optionally) LE-STATUS        
000080*    and LE-DESCRIPTION before PERFORMing this paragraph.                 
000090*    LEDGER-FILE must already be open (INPUT or I-O) in the caller --     
000100*    a sequential file will not take a WRITE in I-O mode, so this         
000110*    paragraph closes it and re-opens EXTEND around the WRITE, the        
000120*    same close/re-open dance PL-LOOK-FOR-WALLET-RECORD.CBL uses to       
000130*    switch WALLET-FILE between modes.                                    
000140 PL-POST-LEDGER-ENTRY.                                                    
000150                                                                          
000160     IF LE-STATUS EQUAL SPACES                                            
000170        MOVE "CONFIRMED" TO LE-STATUS.                                    
000180                                                                          
000190     IF LE-DESCRIPTION EQUAL SPACES                                       
000200        STRING LE-TYPE DELIMITED BY SPACE                                 
000210               " POSTED VIA " DELIMITED BY SIZE                           
000220               LE-REFERENCE-TYPE DELIMITED BY SPACE                       
000230          INTO LE-DESCRIPTION                                             
000240        END-STRING.                                                       
000250                                                                          
000260     MOVE "LE" TO W-NEXT-ID-PREFIX.                                       
000270     PERFORM PL-GENERATE-NEXT-ID.                                         
000280     MOVE W-NEXT-ID-RESULT TO LE-ID.                                      
000290                                                                          
000300     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
000310     MOVE W-ISO-TIMESTAMP TO LE-CREATED-AT.                               
000320                                                                          
000330     CLOSE LEDGER-FILE.                                                   
000340     OPEN EXTEND LEDGER-FILE.                                             
000350     WRITE LEDGER-RECORD.                                                 
000360                                                                          
000370     CLOSE LEDGER-FILE.                                                   
000380     OPEN I-O LEDGER-FILE.                                                
000390*-----------------------------------------------------------------        
