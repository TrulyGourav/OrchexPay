000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. settlement-report.                                           
000030 AUTHOR. J-TREMBLE.                                                       
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 03/14/1991.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    03/14/91  JT   021  ORIGINAL PROGRAM.  NIGHTLY ESCROW RECONCILIATION,
000120*    03/14/91  JT   021  ONE LINE PER MERCHANT/CURRENCY WITH AN ESCROW    
000130*    03/14/91  JT   021  WALLET -- SORT/CONTROL-BREAK/PRINTER-FILE SHAPE  
000140*    03/14/91  JT   021  CARRIED OVER FROM THE OLD DEDUCTIBLES REPORT.    
000150*    08/02/91  JT   024  GRAND TOTAL LINE NOW ALSO COUNTS MERCHANTS NOT   
000160*    08/02/91  JT   024  RECONCILED, PER THE RECONCILIATION DESK'S ASK.   
000170*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000180*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000190*    06/17/02  MS   066  WIDENED THE MONEY COLUMNS AFTER A MERCHANT'S     
000200*    06/17/02  MS   066  CONFIRMED CREDITS OVERFLOWED THE OLD PICTURE     
000210*    06/17/02  MS   066  AND PRINTED ASTERISKS ON THE NIGHTLY RUN.        
000220*                                                                         
000230*    RUN STANDALONE AT END OF NIGHT, AFTER ORCHEXPAY-BATCH-DRIVER HAS     
000240*    EMPTIED TRANSACTION-FILE.  SORTS WALLET-FILE BY MERCHANT/CURRENCY,   
000250*    AND FOR EVERY ESCROW WALLET FOUND RE-DERIVES THE SETTLEMENT          
000260*    NUMBERS FROM A FULL SCAN OF LEDGER-FILE -- SAME ENGINE AS            
000270*    PL-COMPUTE-WALLET-BALANCE.CBL USES FOR AN ON-LINE BALANCE QUERY.     
000280*    A MERCHANT WITH NO ESCROW WALLET IN A CURRENCY NEVER APPEARS HERE    
000290*    -- THAT IS THE TRIVIALLY-RECONCILED ZERO RESULT THE RECONCILIATION   
000300*    DESK AGREED TO, NOT A GAP IN THE REPORT.                             
000310*                                                                         
000320 ENVIRONMENT DIVISION.                                                    
000330 CONFIGURATION SECTION.                                                   
000340 SPECIAL-NAMES.                                                           
000350     C01 IS TOP-OF-FORM.                                                  
000360 INPUT-OUTPUT SECTION.                                                    
000370 FILE-CONTROL.                                                            
000380                                                                          
000390     COPY "SLWALLET.CBL".                                                 
000400     COPY "SLLEDGER.CBL".                                                 
000410                                                                          
000420     SELECT PRINTER-FILE                                                  
000430            ASSIGN TO "SETTLEMENT-RPT"                                    
000440            ORGANIZATION IS LINE SEQUENTIAL.                              
000450                                                                          
000460     SELECT WORK-FILE                                                     
000470            ASSIGN TO "SETTLEWORK"                                        
000480            ORGANIZATION IS SEQUENTIAL.                                   
000490                                                                          
000500     SELECT SORT-FILE                                                     
000510            ASSIGN TO "SETTLESORT".                                       
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550                                                                          
000560     COPY "FDWALLET.CBL".                                                 
000570     COPY "FDLEDGER.CBL".                                                 
000580                                                                          
000590     FD  PRINTER-FILE                                                     
000600         LABEL RECORDS ARE OMITTED.                                       
000610     01  PRINTER-RECORD                  PIC X(132).                      
000620                                                                          
000630     FD  WORK-FILE                                                        
000640         LABEL RECORDS ARE STANDARD.                                      
000650     01  WORK-RECORD.                                                     
000660         05  WK-WALLET-ID                PIC X(36).                       
000670         05  WK-MERCHANT-ID              PIC X(36).                       
000680         05  WK-TYPE                     PIC X(06).                       
000690         05  WK-VENDOR-USER-ID           PIC X(36).                       
000700         05  WK-CURRENCY-CODE            PIC X(03).                       
000710         05  WK-STATUS                   PIC X(09).                       
000720         05  WK-CREATED-AT               PIC X(26).                       
000730         05  WK-UPDATED-AT               PIC X(26).                       
000740         05  FILLER                      PIC X(18).                       
000750                                                                          
000760     SD  SORT-FILE.                                                       
000770     01  SORT-RECORD.                                                     
000780         05  SRT-WALLET-ID               PIC X(36).                       
000790         05  SRT-MERCHANT-ID             PIC X(36).                       
000800         05  SRT-TYPE                    PIC X(06).                       
000810         05  SRT-VENDOR-USER-ID          PIC X(36).                       
000820         05  SRT-CURRENCY-CODE           PIC X(03).                       
000830         05  SRT-STATUS                  PIC X(09).                       
000840         05  SRT-CREATED-AT              PIC X(26).                       
000850         05  SRT-UPDATED-AT              PIC X(26).                       
000860         05  FILLER                      PIC X(18).                       
000870                                                                          
000880 WORKING-STORAGE SECTION.                                                 
000890                                                                          
000900     COPY "wseof01.cbl".                                                  
000910     COPY "wslookup01.cbl".                                               
000920     COPY "wsmoney01.cbl".                                                
000930     COPY "wssettl01.cbl".                                                
000940                                                                          
000950     01  TITLE-LINE.                                                      
000960         05  FILLER                      PIC X(34) VALUE SPACES.          
000970         05  FILLER                      PIC X(24)                        
000980                                VALUE "NIGHTLY SETTLEMENT REPORT".        
000990         05  FILLER                      PIC X(66) VALUE SPACES.          
001000         05  FILLER                      PIC X(05) VALUE "PAGE:".         
001010         05  PAGE-NUMBER                 PIC 9(04) VALUE 0.               
001020                                                                          
001030     01  HEADING-1.                                                       
001040         05  FILLER                      PIC X(36) VALUE "MERCHANT ID".   
001050         05  FILLER                      PIC X(04) VALUE SPACES.          
001060         05  FILLER                      PIC X(03) VALUE "CUR".           
001070         05  FILLER                      PIC X(04) VALUE SPACES.          
001080         05  FILLER                      PIC X(36)                        
001090                                VALUE "ESCROW WALLET ID".                 
001100         05  FILLER                      PIC X(04) VALUE SPACES.          
001110         05  FILLER                      PIC X(14) VALUE "CONF.CREDITS".  
001120         05  FILLER                      PIC X(06) VALUE SPACES.          
001130         05  FILLER                      PIC X(14) VALUE "PAYOUT DEBITS". 
001140         05  FILLER                      PIC X(06) VALUE SPACES.          
001150         05  FILLER                      PIC X(14) VALUE "REFUND DEBITS". 
001160         05  FILLER                      PIC X(06) VALUE SPACES.          
001170         05  FILLER                      PIC X(15) VALUE "EXPECTED BAL.". 
001180         05  FILLER                      PIC X(05) VALUE SPACES.          
001190         05  FILLER                      PIC X(15)                        
001200                                VALUE "LEDGER NET BAL.".                  
001210         05  FILLER                      PIC X(03) VALUE SPACES.          
001220         05  FILLER                      PIC X(04) VALUE "R/C".           
001230                                                                          
001240     01  HEADING-2.                                                       
001250         05  FILLER                      PIC X(131)                       
001260                        VALUE ALL "-".                                    
001270                                                                          
001280     01  DETAIL-1.                                                        
001290         05  D-MERCHANT-ID               PIC X(36).                       
001300         05  FILLER                      PIC X(02) VALUE SPACES.          
001310         05  D-CURRENCY-CODE             PIC X(03).                       
001320         05  FILLER                      PIC X(02) VALUE SPACES.          
001330         05  D-ESCROW-WALLET-ID          PIC X(36).                       
001340         05  FILLER                      PIC X(02) VALUE SPACES.          
001350         05  D-CONFIRMED-CREDITS         PIC -(14)9.9999.                 
001360         05  FILLER                      PIC X(01) VALUE SPACES.          
001370         05  D-PAYOUT-DEBITS             PIC -(14)9.9999.                 
001380         05  FILLER                      PIC X(01) VALUE SPACES.          
001390         05  D-REFUND-DEBITS             PIC -(14)9.9999.                 
001400         05  FILLER                      PIC X(01) VALUE SPACES.          
001410         05  D-EXPECTED-BALANCE          PIC -(14)9.9999.                 
001420         05  FILLER                      PIC X(01) VALUE SPACES.          
001430         05  D-LEDGER-NET-BALANCE        PIC -(14)9.9999.                 
001440         05  FILLER                      PIC X(01) VALUE SPACES.          
001450         05  D-RECONCILED                PIC X(01).                       
001460                                                                          
001470     01  GRAND-TOTAL-LINE.                                                
001480         05  FILLER                      PIC X(20)                        
001490                                VALUE "MERCHANTS PROCESSED:".             
001500         05  GT-MERCHANTS-PROCESSED      PIC ZZZ,ZZ9.                     
001510         05  FILLER                      PIC X(05) VALUE SPACES.          
001520         05  FILLER                      PIC X(24)                        
001530                                VALUE "MERCHANTS NOT RECONCILED:".        
001540         05  GT-MERCHANTS-NOT-RECONCILED PIC ZZZ,ZZ9.                     
001550                                                                          
001560     01  W-PRINTED-LINES                 PIC 9(02) COMP.                  
001570         88  PAGE-FULL                   VALUE 50 THRU 99.                
001580                                                                          
001590     01  W-REPORT-COUNTERS.                                               
001600         05  W-MERCHANTS-PROCESSED       PIC 9(07) COMP.                  
001610         05  W-MERCHANTS-NOT-RECONCILED  PIC 9(07) COMP.                  
001620                                                                          
001630     77  DUMMY                           PIC X(01).                       
001640                                                                          
001650 PROCEDURE DIVISION.                                                      
001660                                                                          
001670 0000-MAIN-LINE.                                                          
001680                                                                          
001690     PERFORM 1000-INITIALIZE.                                             
001700                                                                          
001710     PERFORM 2000-PROCESS-ESCROW-WALLET THRU 2000-EXIT                    
001720             UNTIL WORK-FILE-AT-END.                                      
001730                                                                          
001740     PERFORM 8000-PRINT-GRAND-TOTAL.                                      
001750     PERFORM 9000-FINALIZE-PAGE.                                          
001760                                                                          
001770     CLOSE WORK-FILE.                                                     
001780     CLOSE LEDGER-FILE.                                                   
001790     CLOSE PRINTER-FILE.                                                  
001800                                                                          
001810     STOP RUN.                                                            
001820*-----------------------------------------------------------------        
001830                                                                          
001840 1000-INITIALIZE.                                                         
001850                                                                          
001860     SORT SORT-FILE                                                       
001870         ON ASCENDING KEY SRT-MERCHANT-ID SRT-CURRENCY-CODE               
001880         USING WALLET-FILE                                                
001890         GIVING WORK-FILE.                                                
001900                                                                          
001910     OPEN INPUT WORK-FILE.                                                
001920     OPEN INPUT LEDGER-FILE.                                              
001930     OPEN OUTPUT PRINTER-FILE.                                            
001940                                                                          
001950     MOVE 0 TO PAGE-NUMBER.                                               
001960     MOVE 0 TO W-MERCHANTS-PROCESSED.                                     
001970     MOVE 0 TO W-MERCHANTS-NOT-RECONCILED.                                
001980                                                                          
001990     PERFORM 9100-PRINT-HEADINGS.                                         
002000     PERFORM 1100-READ-NEXT-ESCROW-WALLET.                                
002010*-----------------------------------------------------------------        
002020                                                                          
002030 1100-READ-NEXT-ESCROW-WALLET.                                            
002040                                                                          
002050     PERFORM 1110-READ-WORK-NEXT.                                         
002060     PERFORM 1110-READ-WORK-NEXT UNTIL                                    
002070                 WK-TYPE EQUAL "ESCROW"                                   
002080              OR WORK-FILE-AT-END.                                        
002090*-----------------------------------------------------------------        
002100                                                                          
002110 1110-READ-WORK-NEXT.                                                     
002120                                                                          
002130     READ WORK-FILE RECORD                                                
002140         AT END                                                           
002150            MOVE "Y" TO W-WORK-FILE-AT-END-SW.                            
002160*-----------------------------------------------------------------        
002170                                                                          
002180 2000-PROCESS-ESCROW-WALLET.                                              
002190                                                                          
002200     MOVE WK-WALLET-ID       TO W-LEDGER-WALLET-SEARCH.                   
002210     PERFORM PL-COMPUTE-WALLET-BALANCE.                                   
002220                                                                          
002230     MOVE WK-MERCHANT-ID     TO SR-MERCHANT-ID.                           
002240     MOVE WK-CURRENCY-CODE   TO SR-CURRENCY-CODE.                         
002250     MOVE WK-WALLET-ID       TO SR-ESCROW-WALLET-ID.                      
002260     MOVE W-BAL-CONFIRMED-CREDITS TO SR-TOTAL-CONFIRMED-CREDITS.          
002270     MOVE W-BAL-PAYOUT-DEBITS     TO SR-TOTAL-PAYOUT-DEBITS.              
002280     MOVE W-BAL-REFUND-DEBITS     TO SR-TOTAL-REFUND-DEBITS.              
002290     MOVE W-BAL-NET-BALANCE       TO SR-LEDGER-NET-BALANCE.               
002300                                                                          
002310     COMPUTE SR-EXPECTED-BALANCE =                                        
002320             SR-TOTAL-CONFIRMED-CREDITS                                   
002330           - SR-TOTAL-PAYOUT-DEBITS                                       
002340           - SR-TOTAL-REFUND-DEBITS.                                      
002350                                                                          
002360     IF SR-EXPECTED-BALANCE EQUAL SR-LEDGER-NET-BALANCE                   
002370        MOVE "Y" TO SR-RECONCILED                                         
002380     ELSE                                                                 
002390        MOVE "N" TO SR-RECONCILED                                         
002400        ADD 1 TO W-MERCHANTS-NOT-RECONCILED                               
002410        DISPLAY "*** SETTLEMENT-REPORT: NOT RECONCILED -- MERCHANT "      
002420                 SR-MERCHANT-ID " " SR-CURRENCY-CODE                      
002430     END-IF.                                                              
002440                                                                          
002450     ADD 1 TO W-MERCHANTS-PROCESSED.                                      
002460                                                                          
002470     PERFORM 2100-PRINT-DETAIL-LINE.                                      
002480     PERFORM 1100-READ-NEXT-ESCROW-WALLET.                                
002490                                                                          
002500 2000-EXIT.                                                               
002510     EXIT.                                                                
002520*-----------------------------------------------------------------        
002530                                                                          
002540 2100-PRINT-DETAIL-LINE.                                                  
002550                                                                          
002560     IF PAGE-FULL                                                         
002570        PERFORM 9000-FINALIZE-PAGE                                        
002580        PERFORM 9100-PRINT-HEADINGS.                                      
002590                                                                          
002600     MOVE SR-MERCHANT-ID         TO D-MERCHANT-ID.                        
002610     MOVE SR-CURRENCY-CODE       TO D-CURRENCY-CODE.                      
002620     MOVE SR-ESCROW-WALLET-ID    TO D-ESCROW-WALLET-ID.                   
002630     MOVE SR-TOTAL-CONFIRMED-CREDITS TO D-CONFIRMED-CREDITS.              
002640     MOVE SR-TOTAL-PAYOUT-DEBITS     TO D-PAYOUT-DEBITS.                  
002650     MOVE SR-TOTAL-REFUND-DEBITS     TO D-REFUND-DEBITS.                  
002660     MOVE SR-EXPECTED-BALANCE        TO D-EXPECTED-BALANCE.               
002670     MOVE SR-LEDGER-NET-BALANCE      TO D-LEDGER-NET-BALANCE.             
002680     MOVE SR-RECONCILED              TO D-RECONCILED.                     
002690                                                                          
002700     MOVE DETAIL-1 TO PRINTER-RECORD.                                     
002710     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002720     ADD 1 TO W-PRINTED-LINES.                                            
002730*-----------------------------------------------------------------        
002740                                                                          
002750 8000-PRINT-GRAND-TOTAL.                                                  
002760                                                                          
002770     MOVE W-MERCHANTS-PROCESSED      TO GT-MERCHANTS-PROCESSED.           
002780     MOVE W-MERCHANTS-NOT-RECONCILED TO GT-MERCHANTS-NOT-RECONCILED.      
002790                                                                          
002800     MOVE SPACES TO PRINTER-RECORD.                                       
002810     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002820     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.                             
002830     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002840     ADD 2 TO W-PRINTED-LINES.                                            
002850*-----------------------------------------------------------------        
002860                                                                          
002870 9000-FINALIZE-PAGE.                                                      
002880                                                                          
002890     MOVE SPACES TO PRINTER-RECORD.                                       
002900     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
002910     MOVE 0 TO W-PRINTED-LINES.                                           
002920*-----------------------------------------------------------------        
002930                                                                          
002940 9100-PRINT-HEADINGS.                                                     
002950                                                                          
002960     ADD 1 TO PAGE-NUMBER.                                                
002970     MOVE TITLE-LINE TO PRINTER-RECORD.                                   
002980     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
002990     MOVE HEADING-1  TO PRINTER-RECORD.                                   
003000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003010     MOVE HEADING-2  TO PRINTER-RECORD.                                   
003020     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003030     MOVE 0 TO W-PRINTED-LINES.                                           
003040*-----------------------------------------------------------------        
003050                                                                          
003060     COPY "PL-COMPUTE-WALLET-BALANCE.CBL".                                
003070*-----------------------------------------------------------------        
