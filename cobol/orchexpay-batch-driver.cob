000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. orchexpay-batch-driver.                                      
000030 AUTHOR. R-TORRES.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 06/14/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    06/14/89  RT   001  ORIGINAL PROGRAM.  REPLACES THE OLD ACCEPT-      
000120*    06/14/89  RT   001  DRIVEN MAIN MENU WITH A TRANSACTION-FILE         
000130*    06/14/89  RT   001  DISPATCH LOOP FOR THE OVERNIGHT WALLET RUN.      
000140*    07/02/89  RT   004  ADDED RESERVE/CONFIRM/REVERSE DISPATCH ARMS      
000150*    07/02/89  RT   004  FOR THE NEW HOLD-AND-RELEASE WALLET WORK.        
000160*    11/19/89  RT   009  ADDED TRANSFER DISPATCH ARM FOR ORDER SPLIT.     
000170*    02/08/90  RT   014  ADDED THE THREE PAYOUT-LIFECYCLE ARMS AT         
000180*    02/08/90  RT   014  REQUEST OF THE VENDOR-PAYMENTS DESK.             
000190*    05/30/90  RT   018  ADDED MOCK-PAYMENT/MOCK-COMPLETE ARMS SO         
000200*    05/30/90  RT   018  QA CAN DRIVE A FULL ORDER LIFECYCLE OFF          
000210*    05/30/90  RT   018  ONE TRANSACTION FILE IN THE TEST REGION.         
000220*    09/04/91  DK   027  BAD-TRANSACTION COUNT NOW PRINTED AT EOJ         
000230*    09/04/91  DK   027  PER REQUEST OF NIGHT OPERATIONS.                 
000240*    01/22/93  DK   033  TRX-REQUEST-TYPE NOW CHECKED FOR BLANK           
000250*    01/22/93  DK   033  BEFORE THE EVALUATE -- BLANK ROWS WERE           
000260*    01/22/93  DK   033  FALLING THROUGH TO THE WHEN-OTHER ARM AND        
000270*    01/22/93  DK   033  SHOWING UP AS "UNKNOWN REQUEST TYPE".            
000280*    04/11/95  PL   041  STANDARD Y4/Y2K DATE SWEEP.  NO DATE FIELDS      
000290*    04/11/95  PL   041  OF OUR OWN IN THIS PROGRAM, NOTHING CHANGED.     
000300*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  NO TWO-DIGIT YEAR      
000310*    12/02/98  PL   058  FIELDS IN THIS PROGRAM -- ALL TIMESTAMPS ARE     
000320*    12/02/98  PL   058  STAMPED BY PLTIMESTAMP.CBL AS FULL CCYYMMDD.     
000330*    12/02/98  PL   058  SIGNED OFF Y2K-COMPLIANT, NO CODE CHANGE.        
000340*    06/17/02  MS   066  ADDED TRANSACTION COUNT BY REQUEST TYPE TO       
000350*    06/17/02  MS   066  THE END-OF-JOB DISPLAY FOR THE NIGHTLY LOG.      
000360*                                                                         
000370*    THIS PROGRAM REPLACES THE OLD MAIN-MENU SHELL.  IT OPENS THE         
000380*    TRANSACTION-FILE BUILT BY THE UPSTREAM ORDER/PAYMENT FEEDS,          
000390*    READS IT TOP TO BOTTOM, AND CALLS ONE SUBPROGRAM PER REQUEST         
000400*    ROW THE SAME WAY DO-OPTIONS USED TO CALL ONE SCREEN PROGRAM          
000410*    PER MENU CHOICE.  SETTLEMENT-REPORT AND ADMIN-STATS-REPORT ARE       
000420*    NOT DISPATCHED FROM HERE -- THEY ARE SEPARATE END-OF-NIGHT JOB       
000430*    STEPS, RUN AFTER THIS PROGRAM HAS EMPTIED THE TRANSACTION FILE.      
000440*                                                                         
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     C01 IS TOP-OF-FORM.                                                  
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510                                                                          
000520     COPY "SLTRXN.CBL".                                                   
000530                                                                          
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560                                                                          
000570     COPY "FDTRXN.CBL".                                                   
000580                                                                          
000590 WORKING-STORAGE SECTION.                                                 
000600                                                                          
000610     COPY "wseof01.cbl".                                                  
000620                                                                          
000630     01  W-TRANSACTION-COUNTERS.                                          
000640         05  W-TOTAL-TRANSACTIONS-READ   PIC 9(07) COMP.                  
000650         05  W-TOTAL-TRANSACTIONS-BAD    PIC 9(07) COMP.                  
000660         05  W-COUNT-CREDIT              PIC 9(07) COMP.                  
000670         05  W-COUNT-DEBIT               PIC 9(07) COMP.                  
000680         05  W-COUNT-RESERVE             PIC 9(07) COMP.                  
000690         05  W-COUNT-CONFIRM             PIC 9(07) COMP.                  
000700         05  W-COUNT-REVERSE             PIC 9(07) COMP.                  
000710         05  W-COUNT-TRANSFER            PIC 9(07) COMP.                  
000720         05  W-COUNT-PAYOUT              PIC 9(07) COMP.                  
000730         05  W-COUNT-MOCK                PIC 9(07) COMP.                  
000740         05  W-COUNT-LIST-PENDING       PIC 9(07) COMP.                   
000750                                                                          
000760     01  W-TRANSACTION-COUNTERS-EDITED REDEFINES                          
000770                                         W-TRANSACTION-COUNTERS.          
000780         05  FILLER                      PIC Z(06)9.                      
000790         05  FILLER                      PIC Z(06)9.                      
000800         05  FILLER                      PIC Z(06)9.                      
000810         05  FILLER                      PIC Z(06)9.                      
000820         05  FILLER                      PIC Z(06)9.                      
000830         05  FILLER                      PIC Z(06)9.                      
000840         05  FILLER                      PIC Z(06)9.                      
000850         05  FILLER                      PIC Z(06)9.                      
000860         05  FILLER                      PIC Z(06)9.                      
000870         05  FILLER                      PIC Z(06)9.                      
000880         05  FILLER                      PIC Z(06)9.                      
000890                                                                          
000900     77  DUMMY                           PIC X(01).                       
000910*-----------------------------------------------------------------        
000920                                                                          
000930 PROCEDURE DIVISION.                                                      
000940                                                                          
000950 0000-MAIN-LINE.                                                          
000960                                                                          
000970     OPEN INPUT TRANSACTION-FILE.                                         
000980                                                                          
000990     MOVE 0 TO W-TOTAL-TRANSACTIONS-READ                                  
001000               W-TOTAL-TRANSACTIONS-BAD                                   
001010               W-COUNT-CREDIT   W-COUNT-DEBIT    W-COUNT-RESERVE          
001020               W-COUNT-CONFIRM  W-COUNT-REVERSE  W-COUNT-TRANSFER         
001030               W-COUNT-PAYOUT   W-COUNT-MOCK                              
001040               W-COUNT-LIST-PENDING.                                      
001050                                                                          
001060     PERFORM 1000-READ-NEXT-TRANSACTION.                                  
001070     PERFORM 2000-DISPATCH-TRANSACTION THRU 2000-EXIT                     
001080                 UNTIL TRANSACTION-FILE-AT-END.                           
001090                                                                          
001100     CLOSE TRANSACTION-FILE.                                              
001110                                                                          
001120     DISPLAY "ORCHEXPAY-BATCH-DRIVER END OF JOB".                         
001130     DISPLAY "  TRANSACTIONS READ....: " W-TOTAL-TRANSACTIONS-READ.       
001140     DISPLAY "  TRANSACTIONS REJECTED: " W-TOTAL-TRANSACTIONS-BAD.        
001150     DISPLAY "  CREDIT/DEBIT/RESERVE.: " W-COUNT-CREDIT " / "             
001160              W-COUNT-DEBIT " / " W-COUNT-RESERVE.                        
001170     DISPLAY "  CONFIRM/REVERSE......: " W-COUNT-CONFIRM " / "            
001180              W-COUNT-REVERSE.                                            
001190     DISPLAY "  TRANSFER.............: " W-COUNT-TRANSFER.                
001200     DISPLAY "  PAYOUT LIFECYCLE STEP: " W-COUNT-PAYOUT.                  
001210     DISPLAY "  MOCK WEBHOOK STEP....: " W-COUNT-MOCK.                    
001220     DISPLAY "  LIST-PENDING QUERY...: " W-COUNT-LIST-PENDING.            
001230                                                                          
001240     STOP RUN.                                                            
001250*-----------------------------------------------------------------        
001260                                                                          
001270 1000-READ-NEXT-TRANSACTION.                                              
001280                                                                          
001290     READ TRANSACTION-FILE RECORD                                         
001300         AT END                                                           
001310            MOVE "Y" TO W-TRANSACTION-FILE-AT-END-SW                      
001320         NOT AT END                                                       
001330            ADD 1 TO W-TOTAL-TRANSACTIONS-READ.                           
001340*-----------------------------------------------------------------        
001350                                                                          
001360 2000-DISPATCH-TRANSACTION.                                               
001370                                                                          
001380     IF TRX-REQUEST-TYPE EQUAL SPACES                                     
001390        ADD 1 TO W-TOTAL-TRANSACTIONS-BAD                                 
001400        DISPLAY "*** BLANK REQUEST TYPE SKIPPED ***"                      
001410        GO TO 2000-EXIT.                                                  
001420                                                                          
001430     EVALUATE TRUE                                                        
001440         WHEN TRX-IS-CREDIT                                               
001450              ADD 1 TO W-COUNT-CREDIT                                     
001460              CALL "credit-wallet" USING TRANSACTION-RECORD               
001470         WHEN TRX-IS-DEBIT                                                
001480              ADD 1 TO W-COUNT-DEBIT                                      
001490              CALL "debit-wallet" USING TRANSACTION-RECORD                
001500         WHEN TRX-IS-RESERVE                                              
001510              ADD 1 TO W-COUNT-RESERVE                                    
001520              CALL "reserve-wallet" USING TRANSACTION-RECORD              
001530         WHEN TRX-IS-CONFIRM                                              
001540              ADD 1 TO W-COUNT-CONFIRM                                    
001550              CALL "confirm-reservation" USING TRANSACTION-RECORD         
001560         WHEN TRX-IS-REVERSE                                              
001570              ADD 1 TO W-COUNT-REVERSE                                    
001580              CALL "reverse-reservation" USING TRANSACTION-RECORD         
001590         WHEN TRX-IS-TRANSFER                                             
001600              ADD 1 TO W-COUNT-TRANSFER                                   
001610              CALL "transfer-order-split" USING TRANSACTION-RECORD        
001620         WHEN TRX-IS-PAYOUT-REQUEST                                       
001630              ADD 1 TO W-COUNT-PAYOUT                                     
001640              CALL "payout-orchestration" USING TRANSACTION-RECORD        
001650         WHEN TRX-IS-PAYOUT-CONFIRM                                       
001660              ADD 1 TO W-COUNT-PAYOUT                                     
001670              CALL "payout-orchestration" USING TRANSACTION-RECORD        
001680         WHEN TRX-IS-PAYOUT-REVERSE                                       
001690              ADD 1 TO W-COUNT-PAYOUT                                     
001700              CALL "payout-orchestration" USING TRANSACTION-RECORD        
001710         WHEN TRX-IS-MOCK-PAYMENT                                         
001720              ADD 1 TO W-COUNT-MOCK                                       
001730              CALL "mock-webhook-handler" USING TRANSACTION-RECORD        
001740         WHEN TRX-IS-MOCK-COMPLETE                                        
001750              ADD 1 TO W-COUNT-MOCK                                       
001760              CALL "mock-webhook-handler" USING TRANSACTION-RECORD        
001770         WHEN TRX-IS-LIST-PENDING                                         
001780              ADD 1 TO W-COUNT-LIST-PENDING                               
001790              CALL "mock-webhook-handler" USING TRANSACTION-RECORD        
001800         WHEN OTHER                                                       
001810              ADD 1 TO W-TOTAL-TRANSACTIONS-BAD                           
001820              DISPLAY "*** UNKNOWN REQUEST TYPE: " TRX-REQUEST-TYPE       
001830     END-EVALUATE.                                                        
001840                                                                          
001850     PERFORM 1000-READ-NEXT-TRANSACTION.                                  
001860                                                                          
001870 2000-EXIT.                                                               
001880     EXIT.                                                                
001890*-----------------------------------------------------------------        