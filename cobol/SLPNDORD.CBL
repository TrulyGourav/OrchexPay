000010*    SLPNDORD.CBL                                                         
000020*    SELECT clause for the PENDING-ORDER master.                          
000030*    One row per (merchant, order) between the mock payment-success       
000040*    webhook and the order-complete split that closes it out.             
000050     SELECT PENDING-ORDER-FILE                                            
000060            ASSIGN TO "PENDING-ORDER-FILE"                                
000070            ORGANIZATION IS SEQUENTIAL                                    
000080            ACCESS MODE IS SEQUENTIAL.                                    
