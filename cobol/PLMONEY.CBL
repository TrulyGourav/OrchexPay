000010*    PLMONEY.CBL                                                          
000020*    Shared money arithmetic. Scale is always four decimal places,        
000030*    rounding mode is always HALF_UP, and two amounts may never be        
000040*    added, subtracted or compared unless their currency codes            
000050*    match. A negative amount is always a hard error -- callers test      
000060*    W-MONEY-WOULD-GO-NEGATIVE and RAISE-MONEY-ERROR themselves, this     
000070*    library never aborts a program on their behalf.                      
000080 PL-VERIFY-CURRENCY-MATCH.                                                
000090                                                                          
000100     MOVE "N" TO W-CURRENCY-MISMATCH-SW.                                  
000110                                                                          
000120     IF W-CURRENCY-A NOT EQUAL W-CURRENCY-B                               
000130        MOVE "Y" TO W-CURRENCY-MISMATCH-SW.                               
000140*-----------------------------------------------------------------        
000150                                                                          
000160 PL-ROUND-HALF-UP-SCALE4.                                                 
000170*    W-MONEY-INTERMEDIATE in, W-MONEY-RESULT out, already rounded         
000180*    to four decimal digits, HALF_UP -- COBOL's native ROUNDED            
000190*    phrase on a COMPUTE already implements round-half-up for an          
000200*    unsigned fraction, which is all a money scale-4 value ever is.       
000210                                                                          
000220     COMPUTE W-MONEY-RESULT ROUNDED =                                     
000230             W-MONEY-INTERMEDIATE.                                        
000240*-----------------------------------------------------------------        
000250                                                                          
000260 PL-CHECK-WOULD-GO-NEGATIVE.                                              
000270*    W-MONEY-A minus W-MONEY-B in; sets W-MONEY-WOULD-GO-NEGATIVE.        
000280                                                                          
000290     MOVE "N" TO W-MONEY-NEGATIVE-SW.                                     
000300                                                                          
000310     IF W-MONEY-B GREATER THAN W-MONEY-A                                  
000320        MOVE "Y" TO W-MONEY-NEGATIVE-SW.                                  
000330*-----------------------------------------------------------------        
