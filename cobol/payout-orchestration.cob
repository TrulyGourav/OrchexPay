000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. payout-orchestration.                                        
000030 AUTHOR. R-TORRES.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 01/15/1990.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    01/15/90  RT   012  ORIGINAL PROGRAM.  DRIVES THE PAYOUT ROW         
000120*    01/15/90  RT   012  THROUGH CREATED, PROCESSING, SETTLED AND         
000130*    01/15/90  RT   012  FAILED BY CALLING RESERVE-WALLET,                
000140*    01/15/90  RT   012  CONFIRM-RESERVATION AND REVERSE-RESERVATION      
000150*    01/15/90  RT   012  AGAINST THE VENDOR'S WALLET -- NO LEDGER         
000160*    01/15/90  RT   012  POSTING LOGIC LIVES HERE, ONLY THE PAYOUT        
000170*    01/15/90  RT   012  ROW'S OWN STATE.                                 
000180*    02/08/90  RT   014  CONFIRM AND REVERSE NOW REJECT A LEDGER          
000190*    02/08/90  RT   014  ENTRY-LESS PAYOUT INSTEAD OF CALLING             
000200*    02/08/90  RT   014  CONFIRM-RESERVATION/REVERSE-RESERVATION WITH     
000210*    02/08/90  RT   014  A BLANK KEY -- THAT USED TO BLOW UP INSIDE       
000220*    02/08/90  RT   014  PL-LOOK-FOR-LEDGER-ENTRY-BY-ID INSTEAD OF        
000230*    02/08/90  RT   014  FAILING CLEANLY HERE.                            
000240*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000250*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000260*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000270*    02/11/04  MS   074  PO-ID GENERATION WOULD HAVE FAILED ON A COLD     
000280*    02/11/04  MS   074  START.  OPENED AND CLOSED AROUND THE ONE         
000290*    02/11/04  MS   074  PERFORM THAT NEEDS IT SO IT IS ALREADY CLOSED    
000300*    02/11/04  MS   074  BY THE TIME RESERVE-WALLET OPENS IT AGAIN.       
000310*                                                                         
000320*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-PAYOUT-REQUEST,    
000330*    TRX-IS-PAYOUT-CONFIRM AND TRX-IS-PAYOUT-REVERSE ROW.  REQUEST        
000340*    CREATES THE PAYOUT-RECORD AND RESERVES THE FUNDS; CONFIRM AND        
000350*    REVERSE ARE DRIVEN LATER BY THE BANK'S SUCCESS/FAILURE CALLBACK      
000360*    FEED AND SETTLE OR FAIL THE HOLD RESERVE-WALLET PUT UP.  EVERY       
000370*    TRANSITION NOT LISTED IN THE PO-STATUS 88-LEVELS' COMMENT IN         
000380*    FDPAYOUT.CBL IS A FATAL ERROR FOR THE ROW, NOT A SILENT NO-OP.       
000390*                                                                         
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM.                                                  
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460                                                                          
000470     COPY "SLPAYOUT.CBL".                                                 
000480     COPY "SLCTLLDG.CBL".                                                 
000490                                                                          
000500 DATA DIVISION.                                                           
000510 FILE SECTION.                                                            
000520                                                                          
000530     COPY "FDPAYOUT.CBL".                                                 
000540     COPY "FDCTLLDG.CBL".                                                 
000550                                                                          
000560 WORKING-STORAGE SECTION.                                                 
000570                                                                          
000580     COPY "wseof01.cbl".                                                  
000590     COPY "wslookup01.cbl".                                               
000600     COPY "wsidgen01.cbl".                                                
000610     COPY "wstime01.cbl".                                                 
000620                                                                          
000630     01  W-REJECT-REASON                 PIC X(40).                       
000640                                                                          
000650     77  DUMMY                           PIC X(01).                       
000660                                                                          
000670 LINKAGE SECTION.                                                         
000680                                                                          
000690*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000700*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000710*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000720*    use for.                                                             
000730     01  TRANSACTION-RECORD.                                              
000740         05  TRX-REQUEST-TYPE            PIC X(14).                       
000750             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000760             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000770             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000780             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000790             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000800             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000810             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000820             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000830             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000840             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000850             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000860             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000870         05  TRX-WALLET-ID               PIC X(36).                       
000880         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000890             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000900             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000910             10  FILLER                  PIC X(24).                       
000920         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000930*        Destination wallet for a single-leg TRANSFER request, or         
000940*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000950*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000960*        AMOUNT.                                                          
000970         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000980*        Second destination wallet for a TRANSFER request, or the         
000990*        main (platform) wallet for a MOCK-COMPLETE order split --        
001000*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001010         05  TRX-MERCHANT-ID             PIC X(36).                       
001020         05  TRX-VENDOR-ID               PIC X(36).                       
001030         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001040*        Target ledger entry for CONFIRM / REVERSE requests.              
001050         05  TRX-PAYOUT-ID               PIC X(36).                       
001060         05  TRX-ORDER-ID                PIC X(64).                       
001070         05  TRX-REFERENCE-ID            PIC X(64).                       
001080         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001090         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001100         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001110         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001120             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001130             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001140         05  TRX-CURRENCY-CODE           PIC X(03).                       
001150         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001160*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001170*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001180         05  FILLER                      PIC X(41).                       
001190                                                                          
001200 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001210                                                                          
001220 0000-MAIN-LINE.                                                          
001230                                                                          
001240     MOVE SPACES TO W-REJECT-REASON.                                      
001250                                                                          
001260     EVALUATE TRUE                                                        
001270         WHEN TRX-IS-PAYOUT-REQUEST                                       
001280              PERFORM 1000-REQUEST-PAYOUT                                 
001290         WHEN TRX-IS-PAYOUT-CONFIRM                                       
001300              PERFORM 2000-CONFIRM-PAYOUT                                 
001310         WHEN TRX-IS-PAYOUT-REVERSE                                       
001320              PERFORM 3000-REVERSE-PAYOUT                                 
001330         WHEN OTHER                                                       
001340              DISPLAY "*** PAYOUT-ORCHESTRATION: BAD REQUEST TYPE "       
001350                       TRX-REQUEST-TYPE                                   
001360     END-EVALUATE.                                                        
001370                                                                          
001380     GO TO 0000-EXIT.                                                     
001390                                                                          
001400 9900-REJECT.                                                             
001410                                                                          
001420     DISPLAY "*** PAYOUT-ORCHESTRATION REJECTED: " W-REJECT-REASON        
001430              " *** PAYOUT " TRX-PAYOUT-ID.                               
001440                                                                          
001450 0000-EXIT.                                                               
001460     EXIT PROGRAM.                                                        
001470*-----------------------------------------------------------------        
001480                                                                          
001490 1000-REQUEST-PAYOUT.                                                     
001500                                                                          
001510     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
001520        MOVE "AMOUNT MUST BE POSITIVE" TO W-REJECT-REASON                 
001530        GO TO 9900-REJECT.                                                
001540                                                                          
001550     OPEN I-O PAYOUT-FILE.                                                
001560     MOVE TRX-IDEMPOTENCY-KEY TO W-PAYOUT-IDEMPOTENCY-SEARCH.             
001570     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-KEY.                            
001580                                                                          
001590     IF FOUND-PAYOUT-RECORD                                               
001600        CLOSE PAYOUT-FILE                                                 
001610        DISPLAY "PAYOUT-ORCHESTRATION: REQUEST ALREADY ON FILE "          
001620                 PO-ID                                                    
001630        GO TO 1000-EXIT.                                                  
001640                                                                          
001650     OPEN I-O CONTROL-LEDGER-FILE.                                        
001660     MOVE "PO" TO W-NEXT-ID-PREFIX.                                       
001670     PERFORM PL-GENERATE-NEXT-ID.                                         
001680     CLOSE CONTROL-LEDGER-FILE.                                           
001690     MOVE W-NEXT-ID-RESULT    TO PO-ID.                                   
001700                                                                          
001710     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
001720                                                                          
001730     MOVE TRX-MERCHANT-ID     TO PO-MERCHANT-ID.                          
001740     MOVE TRX-VENDOR-ID       TO PO-VENDOR-ID.                            
001750     MOVE TRX-WALLET-ID       TO PO-VENDOR-WALLET-ID.                     
001760     MOVE TRX-AMOUNT          TO PO-AMOUNT.                               
001770     MOVE TRX-CURRENCY-CODE   TO PO-CURRENCY-CODE.                        
001780     MOVE "CREATED   "        TO PO-STATUS.                               
001790     MOVE SPACES              TO PO-LEDGER-ENTRY-ID.                      
001800     MOVE TRX-IDEMPOTENCY-KEY TO PO-IDEMPOTENCY-KEY.                      
001810     MOVE W-ISO-TIMESTAMP     TO PO-CREATED-AT.                           
001820     MOVE W-ISO-TIMESTAMP     TO PO-UPDATED-AT.                           
001830                                                                          
001840     CLOSE PAYOUT-FILE.                                                   
001850     OPEN EXTEND PAYOUT-FILE.                                             
001860     WRITE PAYOUT-RECORD.                                                 
001870     CLOSE PAYOUT-FILE.                                                   
001880     OPEN I-O PAYOUT-FILE.                                                
001890                                                                          
001900     MOVE PO-ID TO W-PAYOUT-ID-SEARCH.                                    
001910     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
001920                                                                          
001930     MOVE "PROCESSING" TO PO-STATUS.                                      
001940     REWRITE PAYOUT-RECORD.                                               
001950                                                                          
001960     MOVE PO-ID              TO TRX-REFERENCE-ID.                         
001970     MOVE "PAYOUT  "         TO TRX-REFERENCE-TYPE.                       
001980                                                                          
001990     CALL "reserve-wallet" USING TRANSACTION-RECORD.                      
002000                                                                          
002010     MOVE PO-ID TO W-PAYOUT-ID-SEARCH.                                    
002020     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
002030                                                                          
002040     MOVE TRX-LEDGER-ENTRY-ID TO PO-LEDGER-ENTRY-ID.                      
002050     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
002060     MOVE W-ISO-TIMESTAMP     TO PO-UPDATED-AT.                           
002070     REWRITE PAYOUT-RECORD.                                               
002080                                                                          
002090     MOVE PO-ID TO TRX-PAYOUT-ID.                                         
002100                                                                          
002110     CLOSE PAYOUT-FILE.                                                   
002120                                                                          
002130     DISPLAY "PAYOUT-ORCHESTRATION: REQUESTED " PO-ID                     
002140              " LEDGER ENTRY " PO-LEDGER-ENTRY-ID.                        
002150                                                                          
002160 1000-EXIT.                                                               
002170     EXIT.                                                                
002180*-----------------------------------------------------------------        
002190                                                                          
002200 2000-CONFIRM-PAYOUT.                                                     
002210                                                                          
002220     OPEN I-O PAYOUT-FILE.                                                
002230     MOVE TRX-PAYOUT-ID TO W-PAYOUT-ID-SEARCH.                            
002240     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
002250                                                                          
002260     IF NOT FOUND-PAYOUT-RECORD                                           
002270        MOVE "PAYOUT NOT FOUND" TO W-REJECT-REASON                        
002280        CLOSE PAYOUT-FILE                                                 
002290        GO TO 9900-REJECT.                                                
002300                                                                          
002310     IF PO-STATUS-SETTLED                                                 
002320        CLOSE PAYOUT-FILE                                                 
002330        DISPLAY "PAYOUT-ORCHESTRATION: ALREADY SETTLED " PO-ID            
002340        GO TO 2000-EXIT.                                                  
002350                                                                          
002360     IF PO-LEDGER-ENTRY-ID EQUAL SPACES                                   
002370        MOVE "NO LEDGER ENTRY ON PAYOUT -- RESERVE NEVER RAN"             
002380                                            TO W-REJECT-REASON            
002390        CLOSE PAYOUT-FILE                                                 
002400        GO TO 9900-REJECT.                                                
002410                                                                          
002420     IF NOT PO-STATUS-PROCESSING                                          
002430        MOVE "PAYOUT NOT IN PROCESSING" TO W-REJECT-REASON                
002440        CLOSE PAYOUT-FILE                                                 
002450        GO TO 9900-REJECT.                                                
002460                                                                          
002470     MOVE PO-LEDGER-ENTRY-ID TO TRX-LEDGER-ENTRY-ID.                      
002480     CALL "confirm-reservation" USING TRANSACTION-RECORD.                 
002490                                                                          
002500     MOVE TRX-PAYOUT-ID TO W-PAYOUT-ID-SEARCH.                            
002510     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
002520                                                                          
002530     MOVE "SETTLED   " TO PO-STATUS.                                      
002540     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
002550     MOVE W-ISO-TIMESTAMP TO PO-UPDATED-AT.                               
002560     REWRITE PAYOUT-RECORD.                                               
002570                                                                          
002580     CLOSE PAYOUT-FILE.                                                   
002590                                                                          
002600     DISPLAY "PAYOUT-ORCHESTRATION: SETTLED " TRX-PAYOUT-ID.              
002610                                                                          
002620 2000-EXIT.                                                               
002630     EXIT.                                                                
002640*-----------------------------------------------------------------        
002650                                                                          
002660 3000-REVERSE-PAYOUT.                                                     
002670                                                                          
002680     OPEN I-O PAYOUT-FILE.                                                
002690     MOVE TRX-PAYOUT-ID TO W-PAYOUT-ID-SEARCH.                            
002700     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
002710                                                                          
002720     IF NOT FOUND-PAYOUT-RECORD                                           
002730        MOVE "PAYOUT NOT FOUND" TO W-REJECT-REASON                        
002740        CLOSE PAYOUT-FILE                                                 
002750        GO TO 9900-REJECT.                                                
002760                                                                          
002770     IF PO-STATUS-FAILED                                                  
002780        CLOSE PAYOUT-FILE                                                 
002790        DISPLAY "PAYOUT-ORCHESTRATION: ALREADY FAILED " PO-ID             
002800        GO TO 3000-EXIT.                                                  
002810                                                                          
002820     IF PO-LEDGER-ENTRY-ID EQUAL SPACES                                   
002830        MOVE "NO LEDGER ENTRY ON PAYOUT -- RESERVE NEVER RAN"             
002840                                            TO W-REJECT-REASON            
002850        CLOSE PAYOUT-FILE                                                 
002860        GO TO 9900-REJECT.                                                
002870                                                                          
002880     IF NOT PO-STATUS-PROCESSING                                          
002890        MOVE "PAYOUT NOT IN PROCESSING" TO W-REJECT-REASON                
002900        CLOSE PAYOUT-FILE                                                 
002910        GO TO 9900-REJECT.                                                
002920                                                                          
002930     MOVE PO-LEDGER-ENTRY-ID TO TRX-LEDGER-ENTRY-ID.                      
002940     CALL "reverse-reservation" USING TRANSACTION-RECORD.                 
002950                                                                          
002960     MOVE TRX-PAYOUT-ID TO W-PAYOUT-ID-SEARCH.                            
002970     PERFORM PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                             
002980                                                                          
002990     MOVE "FAILED    " TO PO-STATUS.                                      
003000     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
003010     MOVE W-ISO-TIMESTAMP TO PO-UPDATED-AT.                               
003020     REWRITE PAYOUT-RECORD.                                               
003030                                                                          
003040     CLOSE PAYOUT-FILE.                                                   
003050                                                                          
003060     DISPLAY "PAYOUT-ORCHESTRATION: FAILED " TRX-PAYOUT-ID.               
003070                                                                          
003080 3000-EXIT.                                                               
003090     EXIT.                                                                
003100*-----------------------------------------------------------------        
003110                                                                          
003120     COPY "PL-LOOK-FOR-PAYOUT-RECORD.CBL".                                
003130     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
003140     COPY "PLTIMESTAMP.CBL".                                              
003150*-----------------------------------------------------------------        
