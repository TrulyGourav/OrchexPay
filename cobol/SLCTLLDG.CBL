000010*    SLCTLLDG.CBL                                                         
000020*    SELECT clause for the CONTROL-LEDGER file.                           
000030*    Single-record control file holding the last sequence number          
000040*    issued for each master/transaction file this engine owns --          
000050*    the same role CONTROL-FILE played for CONTROL-LAST-VOUCHER,          
000060*    just with one counter per file instead of one counter total.         
000070     SELECT CONTROL-LEDGER-FILE                                           
000080            ASSIGN TO "CONTROL-LEDGER-FILE"                               
000090            ORGANIZATION IS SEQUENTIAL                                    
000100            ACCESS MODE IS SEQUENTIAL.                                    
