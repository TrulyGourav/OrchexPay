000010*    FDPAYOUT.CBL                                                         
000020*    File description and record layout for PAYOUT-FILE, the              
000030*    payout-orchestrator aggregate driven by PAYOUT-ORCHESTRATION         
000040*    through the CREATED / PROCESSING / SETTLED / FAILED state            
000050*    machine. One row per payout request.                                 
000060     FD  PAYOUT-FILE                                                      
000070         LABEL RECORDS ARE STANDARD.                                      
000080                                                                          
000090     01  PAYOUT-RECORD.                                                   
000100         05  PO-ID                       PIC X(36).                       
000110         05  PO-ID-BROKEN-DOWN REDEFINES PO-ID.                           
000120             10  PO-ID-PREFIX            PIC X(02).                       
000130             10  PO-ID-SEQUENCE          PIC 9(10).                       
000140             10  FILLER                  PIC X(24).                       
000150         05  PO-MERCHANT-ID              PIC X(36).                       
000160         05  PO-VENDOR-ID                PIC X(36).                       
000170         05  PO-VENDOR-WALLET-ID         PIC X(36).                       
000180         05  PO-AMOUNT                   PIC S9(15)V9(04).                
000190         05  PO-CURRENCY-CODE            PIC X(03).                       
000200         05  PO-STATUS                   PIC X(10).                       
000210             88  PO-STATUS-CREATED       VALUE "CREATED   ".              
000220             88  PO-STATUS-PROCESSING    VALUE "PROCESSING".              
000230             88  PO-STATUS-SETTLED       VALUE "SETTLED   ".              
000240             88  PO-STATUS-FAILED        VALUE "FAILED    ".              
000250*        Legal transitions only: CREATED to PROCESSING, PROCESSING        
000260*        to SETTLED, PROCESSING to FAILED. Anything else is a fatal       
000270*        error for the payout -- enforced in PAYOUT-ORCHESTRATION,        
000280*        never bypassed by a direct MOVE to PO-STATUS elsewhere.          
000290         05  PO-LEDGER-ENTRY-ID          PIC X(36).                       
000300*        The wallet-ledger PENDING debit id written on reserve;           
000310*        blank until the reserve step has run.                            
000320         05  PO-IDEMPOTENCY-KEY          PIC X(64).                       
000330         05  PO-CREATED-AT               PIC X(26).                       
000340         05  PO-UPDATED-AT               PIC X(26).                       
000350         05  PO-UPDATED-AT-BROKEN-DOWN REDEFINES PO-UPDATED-AT.           
000360             10  PO-UPDATED-DATE-PART    PIC X(10).                       
000370             10  FILLER                  PIC X(01).                       
000380             10  PO-UPDATED-TIME-PART    PIC X(15).                       
000390         05  FILLER                      PIC X(30).                       
