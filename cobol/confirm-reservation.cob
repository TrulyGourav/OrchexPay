000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. confirm-reservation.                                         
000030 AUTHOR. K-DAVENPORT.                                                     
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 07/05/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    07/05/89  DK   004  ORIGINAL PROGRAM.  FLIPS A PENDING LEDGER        
000120*    07/05/89  DK   004  ENTRY TO CONFIRMED BY KEY, THE SAME SHAPE        
000130*    07/05/89  DK   004  CLEARING-EXISTING-SELECTIONS USED TO FLIP        
000140*    07/05/89  DK   004  VOUCHER-SELECTED BACK TO "N".                    
000150*    01/22/93  PL   033  REJECTS THE CONFIRM IF THE ENTRY IS NOT          
000160*    01/22/93  PL   033  FOUND -- A MISSING ENTRY USED TO SILENTLY        
000170*    01/22/93  PL   033  SUCCEED, WHICH MASKED A BAD FEED FROM THE        
000180*    01/22/93  PL   033  PAYMENTS DESK.                                   
000190*    02/08/90  RT   014  AN ENTRY ALREADY CONFIRMED IS NOW A CLEAN        
000200*    02/08/90  RT   014  NO-OP RATHER THAN A REJECT -- THE BANK'S         
000210*    02/08/90  RT   014  SUCCESS CALLBACK CAN ARRIVE TWICE FOR THE        
000220*    02/08/90  RT   014  SAME PAYOUT, PER THE RECONCILIATION DESK.        
000230*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000240*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000250*    06/17/02  MS   066  LOGS A REWRITE COUNT ON THE CONFIRMED TRACE      
000260*    06/17/02  MS   066  LINE SO NIGHT OPERATIONS CAN TELL A REAL         
000270*    06/17/02  MS   066  CONFIRM FROM THE ALREADY-CONFIRMED NO-OP.        
000280*                                                                         
000290*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-CONFIRM ROW.       
000300*    TURNS THE HOLD WRITTEN BY RESERVE-WALLET INTO A REAL DEBIT BY        
000310*    REWRITING TRX-LEDGER-ENTRY-ID'S LE-STATUS FROM PENDING TO            
000320*    CONFIRMED.  AN ENTRY ALREADY CONFIRMED IS A CLEAN NO-OP; ANY         
000330*    OTHER STARTING STATUS (NOT FOUND, REVERSED) IS A FATAL ERROR.        
000340*                                                                         
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM.                                                  
000390 INPUT-OUTPUT SECTION.                                                    
000400 FILE-CONTROL.                                                            
000410                                                                          
000420     COPY "SLLEDGER.CBL".                                                 
000430                                                                          
000440 DATA DIVISION.                                                           
000450 FILE SECTION.                                                            
000460                                                                          
000470     COPY "FDLEDGER.CBL".                                                 
000480                                                                          
000490 WORKING-STORAGE SECTION.                                                 
000500                                                                          
000510     COPY "wseof01.cbl".                                                  
000520     COPY "wslookup01.cbl".                                               
000530                                                                          
000540     01  W-REJECT-REASON                 PIC X(40).                       
000550     01  W-REWRITE-COUNT                 PIC 9(03) COMP.                  
000560                                                                          
000570     77  DUMMY                           PIC X(01).                       
000580                                                                          
000590 LINKAGE SECTION.                                                         
000600                                                                          
000610*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000620*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000630*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000640*    use for.                                                             
000650     01  TRANSACTION-RECORD.                                              
000660         05  TRX-REQUEST-TYPE            PIC X(14).                       
000670             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000680             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000690             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000700             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000710             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000720             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000730             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000740             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000750             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000760             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000770             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000780             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000790         05  TRX-WALLET-ID               PIC X(36).                       
000800         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000810             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000820             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000830             10  FILLER                  PIC X(24).                       
000840         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000850*        Destination wallet for a single-leg TRANSFER request, or         
000860*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000870*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000880*        AMOUNT.                                                          
000890         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000900*        Second destination wallet for a TRANSFER request, or the         
000910*        main (platform) wallet for a MOCK-COMPLETE order split --        
000920*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
000930         05  TRX-MERCHANT-ID             PIC X(36).                       
000940         05  TRX-VENDOR-ID               PIC X(36).                       
000950         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
000960*        Target ledger entry for CONFIRM / REVERSE requests.              
000970         05  TRX-PAYOUT-ID               PIC X(36).                       
000980         05  TRX-ORDER-ID                PIC X(64).                       
000990         05  TRX-REFERENCE-ID            PIC X(64).                       
001000         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001010         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001020         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001030         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001040             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001050             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001060         05  TRX-CURRENCY-CODE           PIC X(03).                       
001070         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001080*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001090*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001100         05  FILLER                      PIC X(41).                       
001110                                                                          
001120 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001130                                                                          
001140 0000-MAIN-LINE.                                                          
001150                                                                          
001160     MOVE SPACES TO W-REJECT-REASON.                                      
001170     MOVE 0 TO W-REWRITE-COUNT.                                           
001180                                                                          
001190     OPEN I-O LEDGER-FILE.                                                
001200     MOVE TRX-LEDGER-ENTRY-ID TO W-LEDGER-ID-SEARCH.                      
001210     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-ID.                              
001220                                                                          
001230     IF NOT FOUND-LEDGER-RECORD                                           
001240        MOVE "LEDGER ENTRY NOT FOUND" TO W-REJECT-REASON                  
001250        CLOSE LEDGER-FILE                                                 
001260        GO TO 9900-REJECT.                                                
001270                                                                          
001280     IF LE-STATUS-CONFIRMED                                               
001290        CLOSE LEDGER-FILE                                                 
001300        DISPLAY "CONFIRM-RESERVATION: ALREADY CONFIRMED " LE-ID           
001310        GO TO 0000-EXIT.                                                  
001320                                                                          
001330     IF NOT LE-STATUS-PENDING                                             
001340        MOVE "LEDGER ENTRY NOT PENDING" TO W-REJECT-REASON                
001350        CLOSE LEDGER-FILE                                                 
001360        GO TO 9900-REJECT.                                                
001370                                                                          
001380     MOVE "CONFIRMED" TO LE-STATUS.                                       
001390     REWRITE LEDGER-RECORD.                                               
001400     ADD 1 TO W-REWRITE-COUNT.                                            
001410                                                                          
001420     CLOSE LEDGER-FILE.                                                   
001430                                                                          
001440     DISPLAY "CONFIRM-RESERVATION: CONFIRMED " LE-ID                      
001450              " REWRITE COUNT " W-REWRITE-COUNT.                          
001460                                                                          
001470     GO TO 0000-EXIT.                                                     
001480                                                                          
001490 9900-REJECT.                                                             
001500                                                                          
001510     DISPLAY "*** CONFIRM-RESERVATION REJECTED: " W-REJECT-REASON         
001520              " *** ENTRY " TRX-LEDGER-ENTRY-ID.                          
001530                                                                          
001540 0000-EXIT.                                                               
001550     EXIT PROGRAM.                                                        
001560*-----------------------------------------------------------------        
001570                                                                          
001580     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
001590*-----------------------------------------------------------------        
