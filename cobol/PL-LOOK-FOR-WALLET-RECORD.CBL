000010*    PL-LOOK-FOR-WALLET-RECORD.CBL                                        
000020*    Two lookup shapes against WALLET-FILE -- the sequential-matching     
000030*    substitute this box uses since it has no indexed WALLET lookup.      
000040*    PL-LOOK-FOR-WALLET-RECORD matches by WAL-ID; PL-LOOK-FOR-WALLET-     
000050*    RECORD-BY-TYPE matches by merchant/type/currency/vendor-user-id,     
000060*    the way MOCK-WEBHOOK-HANDLER resolves a merchant's ESCROW, MAIN      
000070*    or VENDOR wallet without already knowing its id.  MOVE SPACES TO     
000080*    W-WALLET-VENDOR-SEARCH before the BY-TYPE call for ESCROW/MAIN --    
000090*    WAL-VENDOR-USER-ID is blank on those rows.  WALLET-FILE must         
000100*    already be OPEN I-O or OPEN INPUT in the calling program.            
000110 PL-LOOK-FOR-WALLET-RECORD.                                               
000120                                                                          
000130     MOVE "N" TO W-FOUND-WALLET-RECORD.                                   
000140     CLOSE WALLET-FILE.                                                   
000150     OPEN INPUT WALLET-FILE.                                              
000160                                                                          
000170     PERFORM PL-LFWR-READ-NEXT.                                           
000180     PERFORM PL-LFWR-READ-NEXT UNTIL                                      
000190                 FOUND-WALLET-RECORD                                      
000200              OR WALLET-FILE-AT-END.                                      
000210                                                                          
000220     CLOSE WALLET-FILE.                                                   
000230     OPEN I-O WALLET-FILE.                                                
000240*-----------------------------------------------------------------        
000250                                                                          
000260 PL-LFWR-READ-NEXT.                                                       
000270                                                                          
000280     READ WALLET-FILE RECORD                                              
000290         AT END                                                           
000300            MOVE "Y" TO W-WALLET-FILE-AT-END-SW                           
000310         NOT AT END                                                       
000320            IF WAL-ID EQUAL W-WALLET-ID-SEARCH                            
000330               MOVE "Y" TO W-FOUND-WALLET-RECORD.                         
000340*-----------------------------------------------------------------        
000350                                                                          
000360 PL-LOOK-FOR-WALLET-RECORD-BY-TYPE.                                       
000370                                                                          
000380     MOVE "N" TO W-FOUND-WALLET-RECORD.                                   
000390     CLOSE WALLET-FILE.                                                   
000400     OPEN INPUT WALLET-FILE.                                              
000410                                                                          
000420     PERFORM PL-LFWR-READ-NEXT-BY-TYPE.                                   
000430     PERFORM PL-LFWR-READ-NEXT-BY-TYPE UNTIL                              
000440                 FOUND-WALLET-RECORD                                      
000450              OR WALLET-FILE-AT-END.                                      
000460                                                                          
000470     CLOSE WALLET-FILE.                                                   
000480     OPEN I-O WALLET-FILE.                                                
000490*-----------------------------------------------------------------        
000500                                                                          
000510 PL-LFWR-READ-NEXT-BY-TYPE.                                               
000520                                                                          
000530     READ WALLET-FILE RECORD                                              
000540         AT END                                                           
000550            MOVE "Y" TO W-WALLET-FILE-AT-END-SW                           
000560         NOT AT END                                                       
000570            IF WAL-MERCHANT-ID    EQUAL W-WALLET-MERCHANT-SEARCH          
000580               AND WAL-TYPE       EQUAL W-WALLET-TYPE-SEARCH              
000590               AND WAL-CURRENCY-CODE EQUAL W-WALLET-CURRENCY-SEARCH       
000600               AND WAL-VENDOR-USER-ID EQUAL W-WALLET-VENDOR-SEARCH        
000610               MOVE "Y" TO W-FOUND-WALLET-RECORD.                         
000620*-----------------------------------------------------------------        
