000010*    FDLEDGER.CBL                                                         
000020*    File description and record layout for LEDGER-FILE, the              
000030*    double-entry posting line every balance in this system is            
000040*    derived from. Once written, only LE-STATUS may ever change,          
000050*    and only PENDING to CONFIRMED or PENDING to REVERSED -- every        
000060*    other field is immutable for the life of the record.                 
000070     FD  LEDGER-FILE                                                      
000080         LABEL RECORDS ARE STANDARD.                                      
000090                                                                          
000100     01  LEDGER-RECORD.                                                   
000110         05  LE-ID                       PIC X(36).                       
000120         05  LE-ID-BROKEN-DOWN REDEFINES LE-ID.                           
000130             10  LE-ID-PREFIX            PIC X(02).                       
000140             10  LE-ID-SEQUENCE          PIC 9(10).                       
000150             10  FILLER                  PIC X(24).                       
000160         05  LE-WALLET-ID                PIC X(36).                       
000170         05  LE-MERCHANT-ID              PIC X(36).                       
000180*        Denormalized here purely for the settlement report's             
000190*        control break -- never re-derived from WALLET-FILE once set.     
000200         05  LE-VENDOR-ID                PIC X(36).                       
000210*        Blank when the entry is not vendor-specific.                     
000220         05  LE-TYPE                     PIC X(06).                       
000230             88  LE-TYPE-IS-CREDIT       VALUE "CREDIT".                  
000240             88  LE-TYPE-IS-DEBIT        VALUE "DEBIT ".                  
000250         05  LE-AMOUNT                   PIC S9(15)V9(04).                
000260*        Always the non-negative magnitude of the entry; never signed     
000270*        by LE-TYPE. Four decimal digits, HALF_UP rounding, always.       
000280         05  LE-AMOUNT-EDITED REDEFINES LE-AMOUNT.                        
000290             10  FILLER                  PIC S9(15).                      
000300             10  FILLER                  PIC 9(04).                       
000310         05  LE-CURRENCY-CODE            PIC X(03).                       
000320         05  LE-REFERENCE-TYPE           PIC X(08).                       
000330             88  LE-REF-TYPE-ORDER       VALUE "ORDER   ".                
000340             88  LE-REF-TYPE-PAYOUT      VALUE "PAYOUT  ".                
000350             88  LE-REF-TYPE-REFUND      VALUE "REFUND  ".                
000360             88  LE-REF-TYPE-REVERSAL    VALUE "REVERSAL".                
000370         05  LE-REFERENCE-ID             PIC X(64).                       
000380*        Business key for idempotency, paired with LE-WALLET-ID and       
000390*        LE-REFERENCE-TYPE -- the same triple must never post twice.      
000400         05  LE-STATUS                   PIC X(09).                       
000410             88  LE-STATUS-PENDING       VALUE "PENDING  ".               
000420             88  LE-STATUS-CONFIRMED     VALUE "CONFIRMED".               
000430             88  LE-STATUS-REVERSED      VALUE "REVERSED ".               
000440         05  LE-DESCRIPTION              PIC X(500).                      
000450         05  LE-CREATED-AT               PIC X(26).                       
000460         05  LE-CREATED-AT-BROKEN-DOWN REDEFINES LE-CREATED-AT.           
000470             10  LE-CREATED-DATE-PART    PIC X(10).                       
000480             10  FILLER                  PIC X(01).                       
000490             10  LE-CREATED-TIME-PART    PIC X(15).                       
000500         05  FILLER                      PIC X(40).                       
