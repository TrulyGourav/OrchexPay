000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. reverse-reservation.                                         
000030 AUTHOR. K-DAVENPORT.                                                     
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 07/05/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    07/05/89  DK   004  ORIGINAL PROGRAM.  FULL-SCAN-AND-FLIP-A-         
000120*    07/05/89  DK   004  STATUS-BYTE SHAPE LIFTED FROM CLEARING-          
000130*    07/05/89  DK   004  EXISTING-SELECTIONS, HERE FLIPPING A             
000140*    07/05/89  DK   004  PENDING LEDGER ENTRY TO REVERSED.                
000150*    08/03/89  DK   006  ADDED THE COMPENSATING CONFIRMED CREDIT --       
000160*    08/03/89  DK   006  A REVERSED HOLD MUST GIVE THE FUNDS BACK,        
000170*    08/03/89  DK   006  NOT JUST STOP COUNTING THE HOLD.                 
000180*    01/22/93  PL   033  REJECTS THE REVERSE IF THE ENTRY IS NOT          
000190*    01/22/93  PL   033  FOUND OR NOT CURRENTLY PENDING, SAME FIX AS      
000200*    01/22/93  PL   033  CONFIRM-RESERVATION.                             
000210*    02/08/90  RT   014  AN ENTRY ALREADY REVERSED NOW LOOKS UP AND       
000220*    02/08/90  RT   014  RETURNS THE EXISTING COMPENSATING CREDIT         
000230*    02/08/90  RT   014  INSTEAD OF REJECTING -- AND THE CREDIT ITSELF    
000240*    02/08/90  RT   014  IS NOW GUARDED BY ITS OWN IDEMPOTENCY CHECK,     
000250*    02/08/90  RT   014  KEYED BY REFERENCE ID ENTRY-ID-REVERSAL, SO A    
000260*    02/08/90  RT   014  RUN THAT DIES BETWEEN THE CREDIT POST AND THE    
000270*    02/08/90  RT   014  STATUS FLIP CANNOT DOUBLE-PAY ON RESTART.        
000280*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000290*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000300*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000310*    02/11/04  MS   074  THE COMPENSATING CREDIT'S CALL TO PL-POST-       
000320*    02/11/04  MS   074  LEDGER-ENTRY WOULD HAVE FAILED ON A COLD         
000330*    02/11/04  MS   074  START, SAME AS CREDIT-WALLET.                    
000340*    08/14/04  RT   083  COMPENSATING CREDIT'S REFERENCE ID WAS BUILT     
000350*    08/14/04  RT   083  FROM TRX-LEDGER-ENTRY-ID (THE ENTRY'S OWN KEY)   
000360*    08/14/04  RT   083  INSTEAD OF LE-REFERENCE-ID (THE ORIGINAL         
000370*    08/14/04  RT   083  BUSINESS REFERENCE) -- FIXED, NOW BUILT FROM     
000380*    08/14/04  RT   083  LE-REFERENCE-ID RIGHT AFTER THE LOOKUP.          
000390*                                                                         
000400*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-REVERSE ROW.       
000410*    REWRITES TRX-LEDGER-ENTRY-ID'S LE-STATUS FROM PENDING TO             
000420*    REVERSED, THEN POSTS A NEW CONFIRMED CREDIT OF THE SAME AMOUNT       
000430*    TO THE SAME WALLET SO THE HELD FUNDS ARE RELEASED BACK.  THE         
000440*    COMPENSATING CREDIT'S REFERENCE ID IS THE ORIGINAL ENTRY'S OWN       
000450*    REFERENCE ID WITH "-REVERSAL" APPENDED, REFERENCE TYPE REVERSAL.     
000460*                                                                         
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530                                                                          
000540     COPY "SLLEDGER.CBL".                                                 
000550     COPY "SLCTLLDG.CBL".                                                 
000560                                                                          
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590                                                                          
000600     COPY "FDLEDGER.CBL".                                                 
000610     COPY "FDCTLLDG.CBL".                                                 
000620                                                                          
000630 WORKING-STORAGE SECTION.                                                 
000640                                                                          
000650     COPY "wseof01.cbl".                                                  
000660     COPY "wslookup01.cbl".                                               
000670     COPY "wsidgen01.cbl".                                                
000680     COPY "wstime01.cbl".                                                 
000690                                                                          
000700     01  W-REJECT-REASON                 PIC X(40).                       
000710     01  W-SAVE-WALLET-ID                PIC X(36).                       
000720     01  W-SAVE-MERCHANT-ID               PIC X(36).                      
000730     01  W-SAVE-VENDOR-ID                 PIC X(36).                      
000740     01  W-SAVE-AMOUNT                    PIC S9(15)V9(04).               
000750     01  W-SAVE-CURRENCY-CODE             PIC X(03).                      
000760     01  W-REVERSAL-REFERENCE-ID          PIC X(64).                      
000770     01  W-SAVE-CREDIT-ID                 PIC X(36).                      
000780                                                                          
000790     77  DUMMY                           PIC X(01).                       
000800                                                                          
000810 LINKAGE SECTION.                                                         
000820                                                                          
000830*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000840*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000850*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000860*    use for.                                                             
000870     01  TRANSACTION-RECORD.                                              
000880         05  TRX-REQUEST-TYPE            PIC X(14).                       
000890             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000900             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000910             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000920             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000930             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000940             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000950             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000960             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000970             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000980             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000990             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
001000             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
001010         05  TRX-WALLET-ID               PIC X(36).                       
001020         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
001030             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
001040             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
001050             10  FILLER                  PIC X(24).                       
001060         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
001070*        Destination wallet for a single-leg TRANSFER request, or         
001080*        the vendor wallet for a MOCK-COMPLETE order split -- always      
001090*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
001100*        AMOUNT.                                                          
001110         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
001120*        Second destination wallet for a TRANSFER request, or the         
001130*        main (platform) wallet for a MOCK-COMPLETE order split --        
001140*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001150         05  TRX-MERCHANT-ID             PIC X(36).                       
001160         05  TRX-VENDOR-ID               PIC X(36).                       
001170         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001180*        Target ledger entry for CONFIRM / REVERSE requests.              
001190         05  TRX-PAYOUT-ID               PIC X(36).                       
001200         05  TRX-ORDER-ID                PIC X(64).                       
001210         05  TRX-REFERENCE-ID            PIC X(64).                       
001220         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001230         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001240         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001250         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001260             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001270             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001280         05  TRX-CURRENCY-CODE           PIC X(03).                       
001290         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001300*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001310*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001320         05  FILLER                      PIC X(41).                       
001330                                                                          
001340 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001350                                                                          
001360 0000-MAIN-LINE.                                                          
001370                                                                          
001380     MOVE SPACES TO W-REJECT-REASON.                                      
001390                                                                          
001400     OPEN I-O LEDGER-FILE.                                                
001410     OPEN I-O CONTROL-LEDGER-FILE.                                        
001420     MOVE TRX-LEDGER-ENTRY-ID TO W-LEDGER-ID-SEARCH.                      
001430     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-ID.                              
001440                                                                          
001450     IF NOT FOUND-LEDGER-RECORD                                           
001460        MOVE "LEDGER ENTRY NOT FOUND" TO W-REJECT-REASON                  
001470        CLOSE LEDGER-FILE                                                 
001480        CLOSE CONTROL-LEDGER-FILE                                         
001490        GO TO 9900-REJECT.                                                
001500                                                                          
001510     STRING LE-REFERENCE-ID     DELIMITED BY SPACE                        
001520            "-REVERSAL"         DELIMITED BY SIZE                         
001530       INTO W-REVERSAL-REFERENCE-ID.                                      
001540                                                                          
001550     IF LE-STATUS-REVERSED                                                
001560        MOVE LE-WALLET-ID TO W-SAVE-WALLET-ID                             
001570        MOVE W-SAVE-WALLET-ID          TO W-LEDGER-WALLET-SEARCH          
001580        MOVE W-REVERSAL-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH    
001590        MOVE "REVERSAL"                TO W-LEDGER-REFERENCE-TYPE-SEARCH  
001600        PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE                        
001610        CLOSE LEDGER-FILE                                                 
001620        CLOSE CONTROL-LEDGER-FILE                                         
001630        IF FOUND-LEDGER-RECORD                                            
001640           DISPLAY "REVERSE-RESERVATION: ALREADY REVERSED, "              
001650                    "COMPENSATING CREDIT " LE-ID                          
001660        ELSE                                                              
001670           DISPLAY "*** REVERSE-RESERVATION: ALREADY REVERSED BUT "       
001680                    "NO COMPENSATING CREDIT ON FILE *** ENTRY "           
001690                    TRX-LEDGER-ENTRY-ID                                   
001700        END-IF                                                            
001710        GO TO 0000-EXIT.                                                  
001720                                                                          
001730     IF NOT LE-STATUS-PENDING                                             
001740        MOVE "LEDGER ENTRY NOT PENDING" TO W-REJECT-REASON                
001750        CLOSE LEDGER-FILE                                                 
001760        CLOSE CONTROL-LEDGER-FILE                                         
001770        GO TO 9900-REJECT.                                                
001780                                                                          
001790     MOVE LE-WALLET-ID       TO W-SAVE-WALLET-ID.                         
001800     MOVE LE-MERCHANT-ID     TO W-SAVE-MERCHANT-ID.                       
001810     MOVE LE-VENDOR-ID       TO W-SAVE-VENDOR-ID.                         
001820     MOVE LE-AMOUNT          TO W-SAVE-AMOUNT.                            
001830     MOVE LE-CURRENCY-CODE   TO W-SAVE-CURRENCY-CODE.                     
001840                                                                          
001850     MOVE W-SAVE-WALLET-ID          TO W-LEDGER-WALLET-SEARCH.            
001860     MOVE W-REVERSAL-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH.      
001870     MOVE "REVERSAL"                TO W-LEDGER-REFERENCE-TYPE-SEARCH.    
001880     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                          
001890                                                                          
001900     IF FOUND-LEDGER-RECORD                                               
001910        MOVE LE-ID TO W-SAVE-CREDIT-ID                                    
001920     ELSE                                                                 
001930        MOVE W-SAVE-WALLET-ID       TO LE-WALLET-ID                       
001940        MOVE W-SAVE-MERCHANT-ID     TO LE-MERCHANT-ID                     
001950        MOVE W-SAVE-VENDOR-ID       TO LE-VENDOR-ID                       
001960        MOVE "CREDIT "              TO LE-TYPE                            
001970        MOVE W-SAVE-AMOUNT          TO LE-AMOUNT                          
001980        MOVE W-SAVE-CURRENCY-CODE   TO LE-CURRENCY-CODE                   
001990        MOVE "REVERSAL"             TO LE-REFERENCE-TYPE                  
002000        MOVE W-REVERSAL-REFERENCE-ID TO LE-REFERENCE-ID                   
002010        MOVE SPACES                 TO LE-STATUS                          
002020        MOVE SPACES                 TO LE-DESCRIPTION                     
002030        PERFORM PL-POST-LEDGER-ENTRY                                      
002040        MOVE LE-ID TO W-SAVE-CREDIT-ID                                    
002050     END-IF.                                                              
002060                                                                          
002070     MOVE TRX-LEDGER-ENTRY-ID TO W-LEDGER-ID-SEARCH.                      
002080     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-ID.                              
002090     MOVE "REVERSED " TO LE-STATUS.                                       
002100     REWRITE LEDGER-RECORD.                                               
002110                                                                          
002120     CLOSE LEDGER-FILE.                                                   
002130     CLOSE CONTROL-LEDGER-FILE.                                           
002140                                                                          
002150     DISPLAY "REVERSE-RESERVATION: REVERSED " TRX-LEDGER-ENTRY-ID         
002160              " COMPENSATING CREDIT " W-SAVE-CREDIT-ID.                   
002170                                                                          
002180     GO TO 0000-EXIT.                                                     
002190                                                                          
002200 9900-REJECT.                                                             
002210                                                                          
002220     DISPLAY "*** REVERSE-RESERVATION REJECTED: " W-REJECT-REASON         
002230              " *** ENTRY " TRX-LEDGER-ENTRY-ID.                          
002240                                                                          
002250 0000-EXIT.                                                               
002260     EXIT PROGRAM.                                                        
002270*-----------------------------------------------------------------        
002280                                                                          
002290     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
002300     COPY "PL-POST-LEDGER-ENTRY.CBL".                                     
002310     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
002320     COPY "PLTIMESTAMP.CBL".                                              
002330*-----------------------------------------------------------------        
