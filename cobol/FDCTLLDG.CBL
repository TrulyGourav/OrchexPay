000010*    FDCTLLDG.CBL                                                         
000020*    File description and record layout for CONTROL-LEDGER-FILE.          
000030*    One control record, same role CONTROL-FILE's CONTROL-LAST-VOUCHER    
000040*    played -- except this engine hands out keys for five different       
000050*    masters, not one, so there are five counters instead of one.         
000060     FD  CONTROL-LEDGER-FILE                                              
000070         LABEL RECORDS ARE STANDARD.                                      
000080                                                                          
000090     01  CONTROL-LEDGER-RECORD.                                           
000100         05  CTL-KEY                     PIC 9(01).                       
000110*        Always 1 -- single-record file, read/rewritten by key.           
000120         05  CTL-LAST-WALLET-SEQ         PIC 9(10) COMP.                  
000130         05  CTL-LAST-COMMISSION-SEQ     PIC 9(10) COMP.                  
000140         05  CTL-LAST-LEDGER-SEQ         PIC 9(10) COMP.                  
000150         05  CTL-LAST-PAYOUT-SEQ         PIC 9(10) COMP.                  
000160         05  CTL-LAST-PENDING-ORDER-SEQ  PIC 9(10) COMP.                  
000170         05  FILLER                      PIC X(30).                       
