000010*    wslookup01.cbl                                                       
000020*    WORKING-STORAGE search keys and found-switches shared by the         
000030*    PL-LOOK-FOR-xxx-RECORD.CBL paragraphs. The caller moves the key      
000040*    it wants into the matching xxxx-SEARCH field, PERFORMs the           
000050*    lookup, then tests the matching found-switch -- the same             
000060*    "MOVE key, PERFORM LOOK-FOR, test the switch" shape                  
000070*    PL-LOOK-FOR-VENDOR-RECORD.CBL used for VENDOR-NUMBER.                
000080     01  W-LOOKUP-SWITCHES.                                               
000090         05  W-FOUND-WALLET-RECORD       PIC X(01).                       
000100             88  FOUND-WALLET-RECORD     VALUE "Y".                       
000110         05  W-FOUND-COMMISSION-RECORD   PIC X(01).                       
000120             88  FOUND-COMMISSION-RECORD VALUE "Y".                       
000130         05  W-FOUND-LEDGER-RECORD       PIC X(01).                       
000140             88  FOUND-LEDGER-RECORD     VALUE "Y".                       
000150         05  W-FOUND-PAYOUT-RECORD       PIC X(01).                       
000160             88  FOUND-PAYOUT-RECORD     VALUE "Y".                       
000170         05  W-FOUND-PENDING-ORDER-RECORD                                 
000180                                         PIC X(01).                       
000190             88  FOUND-PENDING-ORDER-RECORD VALUE "Y".                    
000200                                                                          
000210     01  W-LOOKUP-SEARCH-KEYS.                                            
000220         05  W-WALLET-ID-SEARCH          PIC X(36).                       
000230         05  W-COMMISSION-MERCHANT-SEARCH                                 
000240                                         PIC X(36).                       
000250         05  W-LEDGER-ID-SEARCH          PIC X(36).                       
000260         05  W-LEDGER-WALLET-SEARCH      PIC X(36).                       
000270         05  W-LEDGER-REFERENCE-ID-SEARCH                                 
000280                                         PIC X(64).                       
000290         05  W-LEDGER-REFERENCE-TYPE-SEARCH                               
000300                                         PIC X(08).                       
000310         05  W-PAYOUT-ID-SEARCH          PIC X(36).                       
000320         05  W-PAYOUT-IDEMPOTENCY-SEARCH PIC X(64).                       
000330         05  W-PENDING-ORDER-MERCHANT-SEARCH                              
000340                                         PIC X(36).                       
000350         05  W-PENDING-ORDER-ID-SEARCH   PIC X(64).                       
000360         05  W-WALLET-MERCHANT-SEARCH    PIC X(36).                       
000370         05  W-WALLET-TYPE-SEARCH        PIC X(06).                       
000380         05  W-WALLET-CURRENCY-SEARCH    PIC X(03).                       
000390         05  W-WALLET-VENDOR-SEARCH      PIC X(36).                       
