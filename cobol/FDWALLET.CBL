000010*    FDWALLET.CBL                                                         
000020*    File description and record layout for WALLET-FILE.                  
000030*                                                                         
000040*    Carries one row per (merchant, currency, wallet type,                
000050*    vendor-user-id). The balance of a wallet is NEVER stored on          
000060*    this record -- it is always derived by scanning LEDGER-FILE          
000070*    (see FDLEDGER.CBL and PL-COMPUTE-WALLET-BALANCE.CBL). This           
000080*    record is reference data to this engine: it is read here, never      
000090*    written -- wallet creation/status maintenance lives upstream of      
000100*    the batch settlement run and is out of scope for this build.         
000110     FD  WALLET-FILE                                                      
000120         LABEL RECORDS ARE STANDARD.                                      
000130                                                                          
000140     01  WALLET-RECORD.                                                   
000150*        Primary key. Laid out as a 36-char business key, same width      
000160*        as a UUID, but broken down below into a two-char file            
000170*        prefix plus a 10-digit sequence the way CONTROL-LEDGER-FILE      
000180*        hands them out -- this shop issues its own keys, it does         
000190*        not borrow a UUID generator it does not have.                    
000200         05  WAL-ID                      PIC X(36).                       
000210         05  WAL-ID-BROKEN-DOWN REDEFINES WAL-ID.                         
000220             10  WAL-ID-PREFIX           PIC X(02).                       
000230             10  WAL-ID-SEQUENCE         PIC 9(10).                       
000240             10  FILLER                  PIC X(24).                       
000250         05  WAL-MERCHANT-ID             PIC X(36).                       
000260         05  WAL-TYPE                    PIC X(06).                       
000270             88  WAL-TYPE-IS-MAIN        VALUE "MAIN  ".                  
000280             88  WAL-TYPE-IS-ESCROW      VALUE "ESCROW".                  
000290             88  WAL-TYPE-IS-VENDOR      VALUE "VENDOR".                  
000300*        Blank/low-value WAL-TYPE is treated as MAIN by every             
000310*        reader -- see PL-LOOK-FOR-WALLET-RECORD.CBL.                     
000320         05  WAL-VENDOR-USER-ID          PIC X(36).                       
000330*        Set only when WAL-TYPE-IS-VENDOR; blank otherwise.               
000340         05  WAL-CURRENCY-CODE           PIC X(03).                       
000350*        Upper-cased 3-letter ISO 4217 code. Two amounts may combine      
000360*        only when their currency codes match exactly -- enforced in      
000370*        every CREDIT/DEBIT/RESERVE/TRANSFER paragraph, not here.         
000380         05  WAL-STATUS                  PIC X(09).                       
000390             88  WAL-STATUS-ACTIVE       VALUE "ACTIVE   ".               
000400             88  WAL-STATUS-FROZEN       VALUE "FROZEN   ".               
000410             88  WAL-STATUS-SUSPENDED    VALUE "SUSPENDED".               
000420             88  WAL-STATUS-CLOSED       VALUE "CLOSED   ".               
000430*        No CREDIT, DEBIT or RESERVE may post against a wallet that       
000440*        is not WAL-STATUS-ACTIVE.                                        
000450         05  WAL-CREATED-AT              PIC X(26).                       
000460         05  WAL-CREATED-AT-BROKEN-DOWN REDEFINES WAL-CREATED-AT.         
000470             10  WAL-CREATED-DATE-PART   PIC X(10).                       
000480             10  FILLER                  PIC X(01).                       
000490             10  WAL-CREATED-TIME-PART   PIC X(15).                       
000500         05  WAL-UPDATED-AT              PIC X(26).                       
000510         05  FILLER                      PIC X(18).                       
