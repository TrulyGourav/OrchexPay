000010*    PL-LOOK-FOR-COMMISSION-RECORD.CBL                                    
000020*    Full-file scan of COMMISSION-FILE for                                
000030*    W-COMMISSION-MERCHANT-SEARCH. Not finding a row is not an            
000040*    error -- COMMISSION-CALCULATOR treats a miss as zero commission.     
000050 PL-LOOK-FOR-COMMISSION-RECORD.                                           
000060                                                                          
000070     MOVE "N" TO W-FOUND-COMMISSION-RECORD.                               
000080     CLOSE COMMISSION-FILE.                                               
000090     OPEN INPUT COMMISSION-FILE.                                          
000100                                                                          
000110     PERFORM PL-LFCR-READ-NEXT.                                           
000120     PERFORM PL-LFCR-READ-NEXT UNTIL                                      
000130                 FOUND-COMMISSION-RECORD                                  
000140              OR COMMISSION-FILE-AT-END.                                  
000150*-----------------------------------------------------------------        
000160                                                                          
000170 PL-LFCR-READ-NEXT.                                                       
000180                                                                          
000190     READ COMMISSION-FILE RECORD                                          
000200         AT END                                                           
000210            MOVE "Y" TO W-COMMISSION-FILE-AT-END-SW                       
000220         NOT AT END                                                       
000230            IF COMM-MERCHANT-ID EQUAL W-COMMISSION-MERCHANT-SEARCH        
000240               MOVE "Y" TO W-FOUND-COMMISSION-RECORD.                     
000250*-----------------------------------------------------------------        
