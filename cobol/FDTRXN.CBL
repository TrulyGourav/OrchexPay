000010*    FDTRXN.CBL                                                           
000020*    File description and record layout for TRANSACTION-FILE, the         
000030*    batch request queue ORCHEXPAY-BATCH-DRIVER reads top to bottom.      
000040     FD  TRANSACTION-FILE                                                 
000050         LABEL RECORDS ARE STANDARD.                                      
000060                                                                          
000070     01  TRANSACTION-RECORD.                                              
000080         05  TRX-REQUEST-TYPE            PIC X(14).                       
000090             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000100             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000110             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000120             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000130             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000140             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000150             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000160             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000170             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000180             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000190             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000200             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000210         05  TRX-WALLET-ID               PIC X(36).                       
000220         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000230             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000240             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000250             10  FILLER                  PIC X(24).                       
000260         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000270*        Destination wallet for a single-leg TRANSFER request, or         
000280*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000290*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000300*        AMOUNT.                                                          
000310         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000320*        Second destination wallet for a TRANSFER request, or the         
000330*        main (platform) wallet for a MOCK-COMPLETE order split --        
000340*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
000350         05  TRX-MERCHANT-ID             PIC X(36).                       
000360         05  TRX-VENDOR-ID               PIC X(36).                       
000370         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
000380*        Target ledger entry for CONFIRM / REVERSE requests.              
000390         05  TRX-PAYOUT-ID               PIC X(36).                       
000400         05  TRX-ORDER-ID                PIC X(64).                       
000410         05  TRX-REFERENCE-ID            PIC X(64).                       
000420         05  TRX-REFERENCE-TYPE          PIC X(08).                       
000430         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
000440         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
000450         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
000460             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
000470             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
000480         05  TRX-CURRENCY-CODE           PIC X(03).                       
000490         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
000500*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
000510*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
000520         05  FILLER                      PIC X(41).                       
