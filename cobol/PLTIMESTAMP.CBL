000010*    PLTIMESTAMP.CBL                                                      
000020*    Builds the ISO-8601-shaped 26-byte timestamp this shop stamps        
000030*    every WAL-CREATED-AT / LE-CREATED-AT / PO-CREATED-AT /               
000040*    PD-CREATED-AT field with, the same way PAY-SELECTED-VOUCHER.COB's    
000050*    CONTINUE-VOUCHER-PAID-DATE paragraph pulls today's date off          
000060*    FUNCTION CURRENT-DATE for an auto-stamped "paid today" voucher --    
000070*    except this engine also needs the time-of-day piece, not just        
000080*    the calendar date.                                                   
000090 PL-BUILD-ISO-TIMESTAMP.                                                  
000100                                                                          
000110     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-AND-TIME.               
000120                                                                          
000130     MOVE SPACES              TO W-ISO-TIMESTAMP.                         
000140     MOVE W-CDT-YYYYMMDD (1:4) TO W-ISO-CCYY.                             
000150     MOVE W-CDT-YYYYMMDD (5:2) TO W-ISO-MM.                               
000160     MOVE W-CDT-YYYYMMDD (7:2) TO W-ISO-DD.                               
000170     MOVE W-CDT-HHMMSS    (1:2) TO W-ISO-HH.                              
000180     MOVE W-CDT-HHMMSS    (3:2) TO W-ISO-MIN.                             
000190     MOVE W-CDT-HHMMSS    (5:2) TO W-ISO-SS.                              
000200     MOVE 0                     TO W-ISO-MMM.                             
000210     MOVE "-"  TO W-ISO-TIMESTAMP (5:1).                                  
000220     MOVE "-"  TO W-ISO-TIMESTAMP (8:1).                                  
000230     MOVE "T"  TO W-ISO-TIMESTAMP (11:1).                                 
000240     MOVE ":"  TO W-ISO-TIMESTAMP (14:1).                                 
000250     MOVE ":"  TO W-ISO-TIMESTAMP (17:1).                                 
000260     MOVE "Z"  TO W-ISO-TIMESTAMP (23:1).                                 
000270*-----------------------------------------------------------------        
