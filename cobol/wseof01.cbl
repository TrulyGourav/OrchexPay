000010*    wseof01.cbl                                                          
000020*    End-of-file switches for every sequentially-scanned file in          
000030*    this engine -- one byte each, tested by the matching 88-level        
000040*    condition-name the way W-END-OF-FILE/END-OF-FILE was tested in       
000050*    CLEARING-EXISTING-SELECTIONS and DEDUCTIBLES-REPORT.                 
000060     01  W-END-OF-FILE-SWITCHES.                                          
000070         05  W-WALLET-FILE-AT-END-SW     PIC X(01).                       
000080             88  WALLET-FILE-AT-END      VALUE "Y".                       
000090         05  W-COMMISSION-FILE-AT-END-SW PIC X(01).                       
000100             88  COMMISSION-FILE-AT-END  VALUE "Y".                       
000110         05  W-LEDGER-FILE-AT-END-SW     PIC X(01).                       
000120             88  LEDGER-FILE-AT-END      VALUE "Y".                       
000130         05  W-PAYOUT-FILE-AT-END-SW     PIC X(01).                       
000140             88  PAYOUT-FILE-AT-END      VALUE "Y".                       
000150         05  W-PENDING-ORDER-FILE-AT-END-SW                               
000160                                         PIC X(01).                       
000170             88  PENDING-ORDER-FILE-AT-END VALUE "Y".                     
000180         05  W-TRANSACTION-FILE-AT-END-SW                                 
000190                                         PIC X(01).                       
000200             88  TRANSACTION-FILE-AT-END VALUE "Y".                       
000210         05  W-WORK-FILE-AT-END-SW       PIC X(01).                       
000220             88  WORK-FILE-AT-END        VALUE "Y".                       
000230         05  W-ADMIN-WORK1-AT-END-SW     PIC X(01).                       
000240             88  ADMIN-WORK1-AT-END      VALUE "Y".                       
000250         05  W-ADMIN-WORK2-AT-END-SW     PIC X(01).                       
000260             88  ADMIN-WORK2-AT-END      VALUE "Y".                       
