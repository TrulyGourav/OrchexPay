000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. debit-wallet.                                                
000030 AUTHOR. R-TORRES.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 06/15/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    06/15/89  RT   002  ORIGINAL PROGRAM.  MIRROR OF CREDIT-WALLET       
000120*    06/15/89  RT   002  FOR THE DEBIT SIDE OF THE LEDGER.                
000130*    07/20/89  RT   005  ADDED THE IDEMPOTENCY-TRIPLE CHECK AGAINST       
000140*    07/20/89  RT   005  LEDGER-FILE, SAME AS CREDIT-WALLET.              
000150*    03/02/91  DK   022  WALLET MUST NOW BE WAL-STATUS-ACTIVE.            
000160*    04/18/91  DK   023  INSUFFICIENT-BALANCE CHECK ADDED -- A DEBIT      
000170*    04/18/91  DK   023  MAY NOT DRIVE CONFIRMED BALANCE NEGATIVE.        
000180*    04/18/91  DK   023  PULLS PL-COMPUTE-WALLET-BALANCE TO GET THE       
000190*    04/18/91  DK   023  CURRENT NET BALANCE BEFORE POSTING.              
000200*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000210*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000220*    08/14/03  MS   071  NEGATIVE TRX-AMOUNT NOW REJECTED BEFORE THE      
000230*    08/14/03  MS   071  WALLET LOOKUP, SAME FIX AS CREDIT-WALLET.        
000240*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000250*    02/11/04  MS   074  SAME COLD-START BUG AS CREDIT-WALLET, SAME       
000260*    02/11/04  MS   074  FIX.                                             
000270*                                                                         
000280*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-DEBIT ROW.         
000290*    POSTS ONE CONFIRMED DEBIT LEDGER ENTRY AGAINST TRX-WALLET-ID         
000300*    FOR TRX-AMOUNT/TRX-CURRENCY-CODE, PROVIDED THE WALLET'S              
000310*    CONFIRMED BALANCE CAN ABSORB IT.                                     
000320*                                                                         
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SPECIAL-NAMES.                                                           
000360     C01 IS TOP-OF-FORM.                                                  
000370 INPUT-OUTPUT SECTION.                                                    
000380 FILE-CONTROL.                                                            
000390                                                                          
000400     COPY "SLWALLET.CBL".                                                 
000410     COPY "SLLEDGER.CBL".                                                 
000420     COPY "SLCTLLDG.CBL".                                                 
000430                                                                          
000440 DATA DIVISION.                                                           
000450 FILE SECTION.                                                            
000460                                                                          
000470     COPY "FDWALLET.CBL".                                                 
000480     COPY "FDLEDGER.CBL".                                                 
000490     COPY "FDCTLLDG.CBL".                                                 
000500                                                                          
000510 WORKING-STORAGE SECTION.                                                 
000520                                                                          
000530     COPY "wseof01.cbl".                                                  
000540     COPY "wslookup01.cbl".                                               
000550     COPY "wsidgen01.cbl".                                                
000560     COPY "wstime01.cbl".                                                 
000570     COPY "wsmoney01.cbl".                                                
000580                                                                          
000590     01  W-REJECT-REASON                 PIC X(40).                       
000600                                                                          
000610     77  DUMMY                           PIC X(01).                       
000620                                                                          
000630 LINKAGE SECTION.                                                         
000640                                                                          
000650*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000660*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000670*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000680*    use for.                                                             
000690     01  TRANSACTION-RECORD.                                              
000700         05  TRX-REQUEST-TYPE            PIC X(14).                       
000710             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000720             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000730             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000740             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000750             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000760             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000770             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000780             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000790             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000800             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000810             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000820             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000830         05  TRX-WALLET-ID               PIC X(36).                       
000840         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000850             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000860             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000870             10  FILLER                  PIC X(24).                       
000880         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000890*        Destination wallet for a single-leg TRANSFER request, or         
000900*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000910*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000920*        AMOUNT.                                                          
000930         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000940*        Second destination wallet for a TRANSFER request, or the         
000950*        main (platform) wallet for a MOCK-COMPLETE order split --        
000960*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
000970         05  TRX-MERCHANT-ID             PIC X(36).                       
000980         05  TRX-VENDOR-ID               PIC X(36).                       
000990         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001000*        Target ledger entry for CONFIRM / REVERSE requests.              
001010         05  TRX-PAYOUT-ID               PIC X(36).                       
001020         05  TRX-ORDER-ID                PIC X(64).                       
001030         05  TRX-REFERENCE-ID            PIC X(64).                       
001040         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001050         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001060         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001070         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001080             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001090             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001100         05  TRX-CURRENCY-CODE           PIC X(03).                       
001110         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001120*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001130*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001140         05  FILLER                      PIC X(41).                       
001150                                                                          
001160 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001170                                                                          
001180 0000-MAIN-LINE.                                                          
001190                                                                          
001200     MOVE SPACES TO W-REJECT-REASON.                                      
001210                                                                          
001220     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
001230        MOVE "AMOUNT MUST BE POSITIVE" TO W-REJECT-REASON                 
001240        GO TO 9900-REJECT.                                                
001250                                                                          
001260     OPEN INPUT WALLET-FILE.                                              
001270     MOVE TRX-WALLET-ID TO W-WALLET-ID-SEARCH.                            
001280     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001290                                                                          
001300     IF NOT FOUND-WALLET-RECORD                                           
001310        MOVE "WALLET NOT FOUND" TO W-REJECT-REASON                        
001320        CLOSE WALLET-FILE                                                 
001330        GO TO 9900-REJECT.                                                
001340                                                                          
001350     IF NOT WAL-STATUS-ACTIVE                                             
001360        MOVE "WALLET NOT ACTIVE" TO W-REJECT-REASON                       
001370        CLOSE WALLET-FILE                                                 
001380        GO TO 9900-REJECT.                                                
001390                                                                          
001400     IF WAL-CURRENCY-CODE NOT EQUAL TRX-CURRENCY-CODE                     
001410        MOVE "CURRENCY CODE MISMATCH" TO W-REJECT-REASON                  
001420        CLOSE WALLET-FILE                                                 
001430        GO TO 9900-REJECT.                                                
001440                                                                          
001450     CLOSE WALLET-FILE.                                                   
001460                                                                          
001470     OPEN I-O LEDGER-FILE.                                                
001480     OPEN I-O CONTROL-LEDGER-FILE.                                        
001490                                                                          
001500     MOVE TRX-WALLET-ID TO W-LEDGER-WALLET-SEARCH.                        
001510     PERFORM PL-COMPUTE-WALLET-BALANCE.                                   
001520                                                                          
001530     MOVE W-BAL-NET-BALANCE TO W-MONEY-A.                                 
001540     MOVE TRX-AMOUNT        TO W-MONEY-B.                                 
001550     PERFORM PL-CHECK-WOULD-GO-NEGATIVE.                                  
001560                                                                          
001570     IF W-MONEY-WOULD-GO-NEGATIVE                                         
001580        MOVE "INSUFFICIENT BALANCE" TO W-REJECT-REASON                    
001590        CLOSE LEDGER-FILE                                                 
001600        CLOSE CONTROL-LEDGER-FILE                                         
001610        GO TO 9900-REJECT.                                                
001620                                                                          
001630     MOVE TRX-WALLET-ID      TO W-LEDGER-WALLET-SEARCH.                   
001640     MOVE TRX-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH.             
001650     MOVE TRX-REFERENCE-TYPE TO W-LEDGER-REFERENCE-TYPE-SEARCH.           
001660     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                          
001670                                                                          
001680     IF FOUND-LEDGER-RECORD                                               
001690        CLOSE LEDGER-FILE                                                 
001700        CLOSE CONTROL-LEDGER-FILE                                         
001710        DISPLAY "DEBIT-WALLET: DUPLICATE SUPPRESSED FOR WALLET "          
001720                 TRX-WALLET-ID                                            
001730        GO TO 0000-EXIT.                                                  
001740                                                                          
001750     MOVE TRX-WALLET-ID       TO LE-WALLET-ID.                            
001760     MOVE TRX-MERCHANT-ID     TO LE-MERCHANT-ID.                          
001770     MOVE TRX-VENDOR-ID       TO LE-VENDOR-ID.                            
001780     MOVE "DEBIT "            TO LE-TYPE.                                 
001790     MOVE TRX-AMOUNT          TO LE-AMOUNT.                               
001800     MOVE TRX-CURRENCY-CODE   TO LE-CURRENCY-CODE.                        
001810     MOVE TRX-REFERENCE-TYPE  TO LE-REFERENCE-TYPE.                       
001820     MOVE TRX-REFERENCE-ID    TO LE-REFERENCE-ID.                         
001830     MOVE SPACES              TO LE-STATUS.                               
001840     MOVE SPACES              TO LE-DESCRIPTION.                          
001850                                                                          
001860     PERFORM PL-POST-LEDGER-ENTRY.                                        
001870                                                                          
001880     CLOSE LEDGER-FILE.                                                   
001890     CLOSE CONTROL-LEDGER-FILE.                                           
001900                                                                          
001910     DISPLAY "DEBIT-WALLET: POSTED " LE-ID " FOR WALLET "                 
001920              TRX-WALLET-ID.                                              
001930                                                                          
001940     GO TO 0000-EXIT.                                                     
001950                                                                          
001960 9900-REJECT.                                                             
001970                                                                          
001980     DISPLAY "*** DEBIT-WALLET REJECTED: " W-REJECT-REASON                
001990              " *** WALLET " TRX-WALLET-ID.                               
002000                                                                          
002010 0000-EXIT.                                                               
002020     EXIT PROGRAM.                                                        
002030*-----------------------------------------------------------------        
002040                                                                          
002050     COPY "PL-LOOK-FOR-WALLET-RECORD.CBL".                                
002060     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
002070     COPY "PL-COMPUTE-WALLET-BALANCE.CBL".                                
002080     COPY "PL-POST-LEDGER-ENTRY.CBL".                                     
002090     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
002100     COPY "PLTIMESTAMP.CBL".                                              
002110     COPY "PLMONEY.CBL".                                                  
002120*-----------------------------------------------------------------        
