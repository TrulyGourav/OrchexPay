000010*    PL-LOOK-FOR-PAYOUT-RECORD.CBL                                        
000020*    Two lookup shapes against PAYOUT-FILE: by PO-ID (the                 
000030*    orchestration state machine needs the exact record to REWRITE        
000040*    its status) and by PO-IDEMPOTENCY-KEY (a repeated payout             
000050*    request for a key already on file must not create a second           
000060*    PAYOUT-RECORD). PAYOUT-FILE must already be OPEN I-O in the          
000070*    caller.                                                              
000080 PL-LOOK-FOR-PAYOUT-RECORD-BY-ID.                                         
000090                                                                          
000100     MOVE "N" TO W-FOUND-PAYOUT-RECORD.                                   
000110     CLOSE PAYOUT-FILE.                                                   
000120     OPEN I-O PAYOUT-FILE.                                                
000130                                                                          
000140     PERFORM PL-LFPR-READ-NEXT-BY-ID.                                     
000150     PERFORM PL-LFPR-READ-NEXT-BY-ID UNTIL                                
000160                 FOUND-PAYOUT-RECORD                                      
000170              OR PAYOUT-FILE-AT-END.                                      
000180*-----------------------------------------------------------------        
000190                                                                          
000200 PL-LFPR-READ-NEXT-BY-ID.                                                 
000210                                                                          
000220     READ PAYOUT-FILE RECORD                                              
000230         AT END                                                           
000240            MOVE "Y" TO W-PAYOUT-FILE-AT-END-SW                           
000250         NOT AT END                                                       
000260            IF PO-ID EQUAL W-PAYOUT-ID-SEARCH                             
000270               MOVE "Y" TO W-FOUND-PAYOUT-RECORD.                         
000280*-----------------------------------------------------------------        
000290                                                                          
000300 PL-LOOK-FOR-PAYOUT-RECORD-BY-KEY.                                        
000310                                                                          
000320     MOVE "N" TO W-FOUND-PAYOUT-RECORD.                                   
000330     CLOSE PAYOUT-FILE.                                                   
000340     OPEN I-O PAYOUT-FILE.                                                
000350                                                                          
000360     PERFORM PL-LFPR-READ-NEXT-BY-KEY.                                    
000370     PERFORM PL-LFPR-READ-NEXT-BY-KEY UNTIL                               
000380                 FOUND-PAYOUT-RECORD                                      
000390              OR PAYOUT-FILE-AT-END.                                      
000400*-----------------------------------------------------------------        
000410                                                                          
000420 PL-LFPR-READ-NEXT-BY-KEY.                                                
000430                                                                          
000440     READ PAYOUT-FILE RECORD                                              
000450         AT END                                                           
000460            MOVE "Y" TO W-PAYOUT-FILE-AT-END-SW                           
000470         NOT AT END                                                       
000480            IF PO-IDEMPOTENCY-KEY EQUAL W-PAYOUT-IDEMPOTENCY-SEARCH       
000490               MOVE "Y" TO W-FOUND-PAYOUT-RECORD.                         
000500*-----------------------------------------------------------------        
