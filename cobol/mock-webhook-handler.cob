000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. mock-webhook-handler.                                        
000030 AUTHOR. K-DAVENPORT.                                                     
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 02/08/1990.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    02/08/90  DK   014  ORIGINAL PROGRAM.  STANDS IN FOR THE BANK'S      
000120*    02/08/90  DK   014  REAL PAYMENT WEBHOOK UNTIL THAT FEED EXISTS --   
000130*    02/08/90  DK   014  DRIVES ESCROW CREDIT AND THE ORDER-COMPLETE      
000140*    02/08/90  DK   014  SPLIT OFF THE SAME TRANSACTION-FILE ROW SHAPE    
000150*    02/08/90  DK   014  EVERY OTHER REQUEST TYPE USES.                   
000160*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000170*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000180*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000190*    02/11/04  MS   074  PD-ID GENERATION WOULD HAVE FAILED ON A COLD     
000200*    02/11/04  MS   074  START.                                           
000210*    08/11/04  RT   081  ADDED LIST-PENDING-FOR-VENDOR -- A THIRD         
000220*    08/11/04  RT   081  REQUEST TYPE THAT ONLY READS PENDING-ORDER-      
000230*    08/11/04  RT   081  FILE, SORTED NEWEST FIRST, FOR ONE MERCHANT/     
000240*    08/11/04  RT   081  VENDOR PAIR STILL SHOWING SPLIT-DONE "N".        
000250*    08/11/04  RT   081  NO WRITE, NO WALLET TOUCHED -- A STATUS          
000260*    08/11/04  RT   081  QUERY THE VENDOR DASHBOARD CALLS FOR.            
000270*                                                                         
000280*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-MOCK-PAYMENT,      
000290*    TRX-IS-MOCK-COMPLETE AND TRX-IS-LIST-PENDING ROW.  MOCK-PAYMENT      
000300*    CREDITS THE MERCHANT'S ESCROW WALLET FOR THE ORDER AMOUNT AND        
000310*    UPSERTS A PENDING-ORDER ROW.  MOCK-COMPLETE RUNS COMMISSION-         
000320*    CALCULATOR AND THEN TRANSFER-ORDER-SPLIT TO FAN THE ORDER OUT        
000330*    TO THE VENDOR AND MAIN WALLETS, THEN MARKS THE PENDING-ORDER         
000340*    ROW SPLIT-DONE.  NEITHER STEP NEEDS THE CALLER TO ALREADY KNOW       
000350*    WALLET IDS -- BOTH RESOLVE ESCROW/MAIN/VENDOR BY MERCHANT, TYPE      
000360*    AND CURRENCY.  LIST-PENDING TOUCHES NEITHER WALLET -- IT JUST        
000370*    SORTS PENDING-ORDER-FILE NEWEST-FIRST AND DISPLAYS EVERY STILL-      
000380*    OPEN ORDER FOR THE REQUESTED MERCHANT/VENDOR PAIR.                   
000390*                                                                         
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM.                                                  
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460                                                                          
000470     COPY "SLWALLET.CBL".                                                 
000480     COPY "SLPNDORD.CBL".                                                 
000490     COPY "SLCTLLDG.CBL".                                                 
000500                                                                          
000510     SELECT WORK-FILE                                                     
000520            ASSIGN TO "PNDWORK"                                           
000530            ORGANIZATION IS SEQUENTIAL.                                   
000540                                                                          
000550     SELECT SORT-FILE                                                     
000560            ASSIGN TO "PNDSORT".                                          
000570                                                                          
000580 DATA DIVISION.                                                           
000590 FILE SECTION.                                                            
000600                                                                          
000610     COPY "FDWALLET.CBL".                                                 
000620     COPY "FDPNDORD.CBL".                                                 
000630     COPY "FDCTLLDG.CBL".                                                 
000640                                                                          
000650     FD  WORK-FILE                                                        
000660         LABEL RECORDS ARE STANDARD.                                      
000670     01  WORK-RECORD.                                                     
000680         05  WK-ID                       PIC X(36).                       
000690         05  WK-MERCHANT-ID              PIC X(36).                       
000700         05  WK-VENDOR-ID                PIC X(36).                       
000710         05  WK-ORDER-ID                 PIC X(64).                       
000720         05  WK-AMOUNT                   PIC S9(15)V9(04).                
000730         05  WK-CURRENCY-CODE            PIC X(03).                       
000740         05  WK-SPLIT-DONE               PIC X(01).                       
000750         05  WK-CREATED-AT               PIC X(26).                       
000760         05  FILLER                      PIC X(20).                       
000770                                                                          
000780     SD  SORT-FILE.                                                       
000790     01  SORT-RECORD.                                                     
000800         05  SRT-ID                      PIC X(36).                       
000810         05  SRT-MERCHANT-ID             PIC X(36).                       
000820         05  SRT-VENDOR-ID               PIC X(36).                       
000830         05  SRT-ORDER-ID                PIC X(64).                       
000840         05  SRT-AMOUNT                  PIC S9(15)V9(04).                
000850         05  SRT-CURRENCY-CODE           PIC X(03).                       
000860         05  SRT-SPLIT-DONE              PIC X(01).                       
000870         05  SRT-CREATED-AT              PIC X(26).                       
000880         05  FILLER                      PIC X(20).                       
000890                                                                          
000900 WORKING-STORAGE SECTION.                                                 
000910                                                                          
000920     COPY "wseof01.cbl".                                                  
000930     COPY "wslookup01.cbl".                                               
000940     COPY "wsidgen01.cbl".                                                
000950     COPY "wstime01.cbl".                                                 
000960                                                                          
000970     01  W-REJECT-REASON                 PIC X(40).                       
000980     01  W-ESCROW-WALLET-ID              PIC X(36).                       
000990     01  W-MAIN-WALLET-ID                PIC X(36).                       
001000     01  W-VENDOR-WALLET-ID              PIC X(36).                       
001010     01  W-ORDER-SPLIT-REFERENCE-ID      PIC X(64).                       
001020                                                                          
001030*    COMMISSION-CALC-PARMS -- parameter area passed to COMMISSION-        
001040*    CALCULATOR on the order-complete step below; CC-PLATFORM-SHARE       
001050*    and CC-VENDOR-SHARE come back filled in.                             
001060     01  COMMISSION-CALC-PARMS.                                           
001070         05  CC-MERCHANT-ID              PIC X(36).                       
001080         05  CC-ORDER-AMOUNT             PIC S9(15)V9(04).                
001090         05  CC-ORDER-AMOUNT-BROKEN-DOWN REDEFINES CC-ORDER-AMOUNT.       
001100             10  CC-ORDER-AMOUNT-WHOLE   PIC S9(15).                      
001110             10  CC-ORDER-AMOUNT-FRACTION PIC 9(04).                      
001120         05  CC-CURRENCY-CODE            PIC X(03).                       
001130         05  CC-PLATFORM-SHARE           PIC S9(15)V9(04).                
001140         05  CC-VENDOR-SHARE             PIC S9(15)V9(04).                
001150                                                                          
001160     77  DUMMY                           PIC X(01).                       
001170                                                                          
001180 LINKAGE SECTION.                                                         
001190                                                                          
001200*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
001210*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
001220*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
001230*    use for.                                                             
001240     01  TRANSACTION-RECORD.                                              
001250         05  TRX-REQUEST-TYPE            PIC X(14).                       
001260             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
001270             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
001280             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
001290             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
001300             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
001310             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
001320             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
001330             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
001340             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
001350             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
001360             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
001370             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
001380         05  TRX-WALLET-ID               PIC X(36).                       
001390         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
001400             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
001410             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
001420             10  FILLER                  PIC X(24).                       
001430         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
001440*        Destination wallet for a single-leg TRANSFER request, or         
001450*        the vendor wallet for a MOCK-COMPLETE order split -- always      
001460*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
001470*        AMOUNT.                                                          
001480         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
001490*        Second destination wallet for a TRANSFER request, or the         
001500*        main (platform) wallet for a MOCK-COMPLETE order split --        
001510*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001520         05  TRX-MERCHANT-ID             PIC X(36).                       
001530         05  TRX-VENDOR-ID               PIC X(36).                       
001540         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001550*        Target ledger entry for CONFIRM / REVERSE requests.              
001560         05  TRX-PAYOUT-ID               PIC X(36).                       
001570         05  TRX-ORDER-ID                PIC X(64).                       
001580         05  TRX-REFERENCE-ID            PIC X(64).                       
001590         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001600         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001610         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001620         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001630             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001640             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001650         05  TRX-CURRENCY-CODE           PIC X(03).                       
001660         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001670*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001680*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001690         05  FILLER                      PIC X(41).                       
001700                                                                          
001710 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001720                                                                          
001730 0000-MAIN-LINE.                                                          
001740                                                                          
001750     MOVE SPACES TO W-REJECT-REASON.                                      
001760                                                                          
001770     EVALUATE TRUE                                                        
001780         WHEN TRX-IS-MOCK-PAYMENT                                         
001790              PERFORM 1000-PAYMENT-SUCCESS                                
001800         WHEN TRX-IS-MOCK-COMPLETE                                        
001810              PERFORM 2000-ORDER-COMPLETE                                 
001820         WHEN TRX-IS-LIST-PENDING                                         
001830              PERFORM 3000-LIST-PENDING-FOR-VENDOR                        
001840         WHEN OTHER                                                       
001850              DISPLAY "*** MOCK-WEBHOOK-HANDLER: BAD REQUEST TYPE "       
001860                       TRX-REQUEST-TYPE                                   
001870     END-EVALUATE.                                                        
001880                                                                          
001890     GO TO 0000-EXIT.                                                     
001900                                                                          
001910 9900-REJECT.                                                             
001920                                                                          
001930     DISPLAY "*** MOCK-WEBHOOK-HANDLER REJECTED: " W-REJECT-REASON        
001940              " *** ORDER " TRX-ORDER-ID.                                 
001950                                                                          
001960 0000-EXIT.                                                               
001970     EXIT PROGRAM.                                                        
001980*-----------------------------------------------------------------        
001990                                                                          
002000 1000-PAYMENT-SUCCESS.                                                    
002010                                                                          
002020     OPEN INPUT WALLET-FILE.                                              
002030     MOVE TRX-MERCHANT-ID   TO W-WALLET-MERCHANT-SEARCH.                  
002040     MOVE "ESCROW"          TO W-WALLET-TYPE-SEARCH.                      
002050     MOVE TRX-CURRENCY-CODE TO W-WALLET-CURRENCY-SEARCH.                  
002060     MOVE SPACES            TO W-WALLET-VENDOR-SEARCH.                    
002070     PERFORM PL-LOOK-FOR-WALLET-RECORD-BY-TYPE.                           
002080                                                                          
002090     IF NOT FOUND-WALLET-RECORD                                           
002100        MOVE "ESCROW WALLET NOT FOUND FOR MERCHANT"                       
002110                                            TO W-REJECT-REASON            
002120        CLOSE WALLET-FILE                                                 
002130        GO TO 9900-REJECT.                                                
002140                                                                          
002150     MOVE WAL-ID TO W-ESCROW-WALLET-ID.                                   
002160     CLOSE WALLET-FILE.                                                   
002170                                                                          
002180     MOVE W-ESCROW-WALLET-ID  TO TRX-WALLET-ID.                           
002190     MOVE TRX-ORDER-ID        TO TRX-REFERENCE-ID.                        
002200     MOVE "ORDER   "          TO TRX-REFERENCE-TYPE.                      
002210                                                                          
002220     CALL "credit-wallet" USING TRANSACTION-RECORD.                       
002230                                                                          
002240     MOVE TRX-MERCHANT-ID TO W-PENDING-ORDER-MERCHANT-SEARCH.             
002250     MOVE TRX-ORDER-ID    TO W-PENDING-ORDER-ID-SEARCH.                   
002260     PERFORM PL-LOOK-FOR-PENDING-ORDER-RECORD.                            
002270                                                                          
002280     IF FOUND-PENDING-ORDER-RECORD                                        
002290        MOVE TRX-VENDOR-ID       TO PD-VENDOR-ID                          
002300        MOVE TRX-AMOUNT          TO PD-AMOUNT                             
002310        MOVE TRX-CURRENCY-CODE   TO PD-CURRENCY-CODE                      
002320        REWRITE PENDING-ORDER-RECORD                                      
002330        CLOSE PENDING-ORDER-FILE                                          
002340        DISPLAY "MOCK-WEBHOOK-HANDLER: PENDING-ORDER UPDATED "            
002350                 PD-ID                                                    
002360        GO TO 1000-EXIT.                                                  
002370                                                                          
002380     OPEN I-O CONTROL-LEDGER-FILE.                                        
002390     MOVE "PD" TO W-NEXT-ID-PREFIX.                                       
002400     PERFORM PL-GENERATE-NEXT-ID.                                         
002410     CLOSE CONTROL-LEDGER-FILE.                                           
002420                                                                          
002430     PERFORM PL-BUILD-ISO-TIMESTAMP.                                      
002440                                                                          
002450     MOVE W-NEXT-ID-RESULT    TO PD-ID.                                   
002460     MOVE TRX-MERCHANT-ID     TO PD-MERCHANT-ID.                          
002470     MOVE TRX-VENDOR-ID       TO PD-VENDOR-ID.                            
002480     MOVE TRX-ORDER-ID        TO PD-ORDER-ID.                             
002490     MOVE TRX-AMOUNT          TO PD-AMOUNT.                               
002500     MOVE TRX-CURRENCY-CODE   TO PD-CURRENCY-CODE.                        
002510     MOVE "N"                 TO PD-SPLIT-DONE.                           
002520     MOVE W-ISO-TIMESTAMP     TO PD-CREATED-AT.                           
002530                                                                          
002540     CLOSE PENDING-ORDER-FILE.                                            
002550     OPEN EXTEND PENDING-ORDER-FILE.                                      
002560     WRITE PENDING-ORDER-RECORD.                                          
002570     CLOSE PENDING-ORDER-FILE.                                            
002580                                                                          
002590     DISPLAY "MOCK-WEBHOOK-HANDLER: PENDING-ORDER CREATED " PD-ID.        
002600                                                                          
002610 1000-EXIT.                                                               
002620    EXIT.                                                                 
002630*-----------------------------------------------------------------        
002640                                                                          
002650 2000-ORDER-COMPLETE.                                                     
002660                                                                          
002670     OPEN INPUT WALLET-FILE.                                              
002680                                                                          
002690     MOVE TRX-MERCHANT-ID   TO W-WALLET-MERCHANT-SEARCH.                  
002700     MOVE "ESCROW"          TO W-WALLET-TYPE-SEARCH.                      
002710     MOVE TRX-CURRENCY-CODE TO W-WALLET-CURRENCY-SEARCH.                  
002720     MOVE SPACES            TO W-WALLET-VENDOR-SEARCH.                    
002730     PERFORM PL-LOOK-FOR-WALLET-RECORD-BY-TYPE.                           
002740     IF NOT FOUND-WALLET-RECORD                                           
002750        MOVE "ESCROW WALLET NOT FOUND FOR MERCHANT"                       
002760                                            TO W-REJECT-REASON            
002770        CLOSE WALLET-FILE                                                 
002780        GO TO 9900-REJECT.                                                
002790     MOVE WAL-ID TO W-ESCROW-WALLET-ID.                                   
002800                                                                          
002810     MOVE TRX-MERCHANT-ID   TO W-WALLET-MERCHANT-SEARCH.                  
002820     MOVE "MAIN  "          TO W-WALLET-TYPE-SEARCH.                      
002830     MOVE TRX-CURRENCY-CODE TO W-WALLET-CURRENCY-SEARCH.                  
002840     MOVE SPACES            TO W-WALLET-VENDOR-SEARCH.                    
002850     PERFORM PL-LOOK-FOR-WALLET-RECORD-BY-TYPE.                           
002860     IF NOT FOUND-WALLET-RECORD                                           
002870        MOVE "MAIN WALLET NOT FOUND FOR MERCHANT"                         
002880                                            TO W-REJECT-REASON            
002890        CLOSE WALLET-FILE                                                 
002900        GO TO 9900-REJECT.                                                
002910     MOVE WAL-ID TO W-MAIN-WALLET-ID.                                     
002920                                                                          
002930     MOVE TRX-MERCHANT-ID   TO W-WALLET-MERCHANT-SEARCH.                  
002940     MOVE "VENDOR"          TO W-WALLET-TYPE-SEARCH.                      
002950     MOVE TRX-CURRENCY-CODE TO W-WALLET-CURRENCY-SEARCH.                  
002960     MOVE TRX-VENDOR-ID     TO W-WALLET-VENDOR-SEARCH.                    
002970     PERFORM PL-LOOK-FOR-WALLET-RECORD-BY-TYPE.                           
002980     IF NOT FOUND-WALLET-RECORD                                           
002990        MOVE "VENDOR WALLET NOT FOUND FOR MERCHANT"                       
003000                                            TO W-REJECT-REASON            
003010        CLOSE WALLET-FILE                                                 
003020        GO TO 9900-REJECT.                                                
003030     MOVE WAL-ID TO W-VENDOR-WALLET-ID.                                   
003040                                                                          
003050     CLOSE WALLET-FILE.                                                   
003060                                                                          
003070     MOVE TRX-MERCHANT-ID     TO CC-MERCHANT-ID.                          
003080     MOVE TRX-AMOUNT          TO CC-ORDER-AMOUNT.                         
003090     MOVE TRX-CURRENCY-CODE   TO CC-CURRENCY-CODE.                        
003100                                                                          
003110     CALL "commission-calculator" USING COMMISSION-CALC-PARMS.            
003120                                                                          
003130     STRING TRX-ORDER-ID DELIMITED BY SPACE                               
003140            "-SPLIT"     DELIMITED BY SIZE                                
003150       INTO W-ORDER-SPLIT-REFERENCE-ID.                                   
003160                                                                          
003170     MOVE W-ESCROW-WALLET-ID  TO TRX-WALLET-ID.                           
003180     MOVE W-VENDOR-WALLET-ID  TO TRX-SECOND-WALLET-ID.                    
003190     MOVE W-MAIN-WALLET-ID    TO TRX-THIRD-WALLET-ID.                     
003200     MOVE CC-PLATFORM-SHARE   TO TRX-SECOND-LEG-AMOUNT.                   
003210     MOVE W-ORDER-SPLIT-REFERENCE-ID TO TRX-REFERENCE-ID.                 
003220                                                                          
003230     CALL "transfer-order-split" USING TRANSACTION-RECORD.                
003240                                                                          
003250     MOVE TRX-MERCHANT-ID TO W-PENDING-ORDER-MERCHANT-SEARCH.             
003260     MOVE TRX-ORDER-ID    TO W-PENDING-ORDER-ID-SEARCH.                   
003270     PERFORM PL-LOOK-FOR-PENDING-ORDER-RECORD.                            
003280                                                                          
003290     IF FOUND-PENDING-ORDER-RECORD                                        
003300        MOVE "Y" TO PD-SPLIT-DONE                                         
003310        REWRITE PENDING-ORDER-RECORD                                      
003320        DISPLAY "MOCK-WEBHOOK-HANDLER: PENDING-ORDER SPLIT DONE "         
003330                 PD-ID                                                    
003340     ELSE                                                                 
003350        DISPLAY "MOCK-WEBHOOK-HANDLER: NO PENDING-ORDER ROW FOR "         
003360                 TRX-ORDER-ID " -- SPLIT STILL APPLIED"                   
003370     END-IF.                                                              
003380                                                                          
003390     CLOSE PENDING-ORDER-FILE.                                            
003400                                                                          
003410 2000-EXIT.                                                               
003420    EXIT.                                                                 
003430*-----------------------------------------------------------------        
003440                                                                          
003450 3000-LIST-PENDING-FOR-VENDOR.                                            
003460                                                                          
003470     SORT SORT-FILE                                                       
003480         ON DESCENDING KEY SRT-CREATED-AT                                 
003490         USING PENDING-ORDER-FILE                                         
003500         GIVING WORK-FILE.                                                
003510                                                                          
003520     OPEN INPUT WORK-FILE.                                                
003530                                                                          
003540     MOVE "N" TO W-WORK-FILE-AT-END-SW.                                   
003550     PERFORM 3100-READ-WORK-NEXT.                                         
003560                                                                          
003570     PERFORM 3200-CHECK-AND-DISPLAY-PENDING                               
003580             UNTIL WORK-FILE-AT-END.                                      
003590                                                                          
003600     CLOSE WORK-FILE.                                                     
003610                                                                          
003620 3000-EXIT.                                                               
003630     EXIT.                                                                
003640*-----------------------------------------------------------------        
003650                                                                          
003660 3100-READ-WORK-NEXT.                                                     
003670                                                                          
003680     READ WORK-FILE RECORD                                                
003690         AT END                                                           
003700            MOVE "Y" TO W-WORK-FILE-AT-END-SW.                            
003710*-----------------------------------------------------------------        
003720                                                                          
003730 3200-CHECK-AND-DISPLAY-PENDING.                                          
003740                                                                          
003750     IF WK-MERCHANT-ID EQUAL TRX-MERCHANT-ID                              
003760        AND WK-VENDOR-ID EQUAL TRX-VENDOR-ID                              
003770        AND WK-SPLIT-DONE EQUAL "N"                                       
003780        DISPLAY "MOCK-WEBHOOK-HANDLER: PENDING ORDER " WK-ORDER-ID        
003790                 " AMOUNT " WK-AMOUNT " " WK-CURRENCY-CODE                
003800                 " CREATED " WK-CREATED-AT.                               
003810                                                                          
003820     PERFORM 3100-READ-WORK-NEXT.                                         
003830*-----------------------------------------------------------------        
003840                                                                          
003850     COPY "PL-LOOK-FOR-WALLET-RECORD.CBL".                                
003860     COPY "PL-LOOK-FOR-PENDING-ORDER-RECORD.CBL".                         
003870     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
003880     COPY "PLTIMESTAMP.CBL".                                              
003890*-----------------------------------------------------------------        
