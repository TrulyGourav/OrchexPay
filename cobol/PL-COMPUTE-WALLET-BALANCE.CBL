000010*    PL-COMPUTE-WALLET-BALANCE.CBL                                        
000020*    One full pass of LEDGER-FILE for W-LEDGER-WALLET-SEARCH,             
000030*    accumulating every sum the Balance/Aggregate Queries unit and        
000040*    the Settlement Calculation unit both need -- PENDING and             
000050*    REVERSED entries never contribute, only CONFIRMED ones do.           
000060*    LEDGER-FILE must already be OPEN I-O or OPEN INPUT in the            
000070*    calling program.  Safe to PERFORM more than once in the same         
000080*    run (SETTLEMENT-REPORT does, once per escrow wallet) -- the          
000090*    end-of-file switch is reset on every entry.                          
000100 PL-COMPUTE-WALLET-BALANCE.                                               
000110                                                                          
000120     MOVE 0 TO W-BAL-CONFIRMED-CREDITS                                    
000130               W-BAL-CONFIRMED-DEBITS                                     
000140               W-BAL-PAYOUT-DEBITS                                        
000150               W-BAL-REFUND-DEBITS                                        
000160               W-BAL-NET-BALANCE.                                         
000170                                                                          
000180     CLOSE LEDGER-FILE.                                                   
000190     OPEN INPUT LEDGER-FILE.                                              
000200     MOVE SPACE TO W-LEDGER-FILE-AT-END-SW.                               
000210                                                                          
000220     PERFORM PL-CWB-READ-NEXT.                                            
000230     PERFORM PL-CWB-ACCUMULATE-AND-READ-NEXT UNTIL                        
000240                 LEDGER-FILE-AT-END.                                      
000250                                                                          
000260     CLOSE LEDGER-FILE.                                                   
000270     OPEN I-O LEDGER-FILE.                                                
000280                                                                          
000290     COMPUTE W-BAL-NET-BALANCE =                                          
000300             W-BAL-CONFIRMED-CREDITS - W-BAL-CONFIRMED-DEBITS.            
000310*-----------------------------------------------------------------        
000320                                                                          
000330 PL-CWB-ACCUMULATE-AND-READ-NEXT.                                         
000340                                                                          
000350     IF LE-WALLET-ID EQUAL W-LEDGER-WALLET-SEARCH                         
000360        AND LE-STATUS-CONFIRMED                                           
000370        IF LE-TYPE-IS-CREDIT                                              
000380           ADD LE-AMOUNT TO W-BAL-CONFIRMED-CREDITS                       
000390        ELSE                                                              
000400           ADD LE-AMOUNT TO W-BAL-CONFIRMED-DEBITS                        
000410           IF LE-REF-TYPE-PAYOUT                                          
000420              ADD LE-AMOUNT TO W-BAL-PAYOUT-DEBITS                        
000430           END-IF                                                         
000440           IF LE-REF-TYPE-REFUND                                          
000450              ADD LE-AMOUNT TO W-BAL-REFUND-DEBITS                        
000460           END-IF                                                         
000470        END-IF.                                                           
000480                                                                          
000490     PERFORM PL-CWB-READ-NEXT.                                            
000500*-----------------------------------------------------------------        
000510                                                                          
000520 PL-CWB-READ-NEXT.                                                        
000530                                                                          
000540     READ LEDGER-FILE RECORD                                              
000550         AT END                                                           
000560            MOVE "Y" TO W-LEDGER-FILE-AT-END-SW.                          
000570*-----------------------------------------------------------------        
