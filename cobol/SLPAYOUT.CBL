000010*    SLPAYOUT.CBL                                                         
000020*    SELECT clause for the PAYOUT master.                                 
000030*    One row per payout request, driven through the CREATED,              
000040*    PROCESSING, SETTLED, FAILED state machine by PAYOUT-ORCHESTRATION.   
000050     SELECT PAYOUT-FILE                                                   
000060            ASSIGN TO "PAYOUT-FILE"                                       
000070            ORGANIZATION IS SEQUENTIAL                                    
000080            ACCESS MODE IS SEQUENTIAL.                                    
