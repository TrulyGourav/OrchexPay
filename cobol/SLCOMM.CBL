000010*    SLCOMM.CBL                                                           
000020*    SELECT clause for the MERCHANT-COMMISSION master.                    
000030*    One row per merchant, percentage or fixed-plus-percentage rule.      
000040*    Sequential master, sorted by merchant id at load time and            
000050*    matched by a full-file scan -- standing in for the ISAM keyed        
000060*    lookup this shop no longer has licensed on this box.                 
000070     SELECT COMMISSION-FILE                                               
000080            ASSIGN TO "COMMISSION-FILE"                                   
000090            ORGANIZATION IS SEQUENTIAL                                    
000100            ACCESS MODE IS SEQUENTIAL.                                    
