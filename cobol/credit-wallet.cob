000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. credit-wallet.                                               
000030 AUTHOR. R-TORRES.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 06/14/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    06/14/89  RT   001  ORIGINAL PROGRAM.  WRITES ONE CONFIRMED          
000120*    06/14/89  RT   001  CREDIT LEDGER ENTRY AGAINST A WALLET,            
000130*    06/14/89  RT   001  MODELED ON VOUCHER-MAINTENANCE'S "VALIDATE       
000140*    06/14/89  RT   001  THEN WRITE ONE NEW RECORD" SHAPE.                
000150*    07/20/89  RT   005  ADDED THE IDEMPOTENCY-TRIPLE CHECK AGAINST       
000160*    07/20/89  RT   005  LEDGER-FILE -- A REPEATED CREDIT FOR THE         
000170*    07/20/89  RT   005  SAME WALLET/REFERENCE IS NOW A NO-OP, NOT        
000180*    07/20/89  RT   005  A SECOND POSTING.                                
000190*    03/02/91  DK   022  WALLET MUST NOW BE WAL-STATUS-ACTIVE OR THE      
000200*    03/02/91  DK   022  CREDIT IS REJECTED -- FROZEN/SUSPENDED/          
000210*    03/02/91  DK   022  CLOSED WALLETS NO LONGER SILENTLY POST.          
000220*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  NO TWO-DIGIT YEAR      
000230*    12/02/98  PL   058  FIELDS IN THIS PROGRAM.  SIGNED OFF              
000240*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000250*    08/14/03  MS   071  NEGATIVE TRX-AMOUNT NOW REJECTED BEFORE THE      
000260*    08/14/03  MS   071  WALLET LOOKUP INSTEAD OF AFTER -- SAVES A        
000270*    08/14/03  MS   071  FULL FILE SCAN ON A BAD ROW.                     
000280*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000290*    02/11/04  MS   074  PL-POST-LEDGER-ENTRY'S CALL TO PL-GENERATE-      
000300*    02/11/04  MS   074  NEXT-ID WOULD HAVE FAILED ON A COLD START.       
000310*                                                                         
000320*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-CREDIT ROW.        
000330*    POSTS ONE CONFIRMED CREDIT LEDGER ENTRY TO TRX-WALLET-ID FOR         
000340*    TRX-AMOUNT/TRX-CURRENCY-CODE, KEYED FOR IDEMPOTENCY BY               
000350*    TRX-WALLET-ID/TRX-REFERENCE-ID/TRX-REFERENCE-TYPE.                   
000360*                                                                         
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM.                                                  
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430                                                                          
000440     COPY "SLWALLET.CBL".                                                 
000450     COPY "SLLEDGER.CBL".                                                 
000460     COPY "SLCTLLDG.CBL".                                                 
000470                                                                          
000480 DATA DIVISION.                                                           
000490 FILE SECTION.                                                            
000500                                                                          
000510     COPY "FDWALLET.CBL".                                                 
000520     COPY "FDLEDGER.CBL".                                                 
000530     COPY "FDCTLLDG.CBL".                                                 
000540                                                                          
000550 WORKING-STORAGE SECTION.                                                 
000560                                                                          
000570     COPY "wseof01.cbl".                                                  
000580     COPY "wslookup01.cbl".                                               
000590     COPY "wsidgen01.cbl".                                                
000600     COPY "wstime01.cbl".                                                 
000610                                                                          
000620     01  W-REJECT-REASON                 PIC X(40).                       
000630                                                                          
000640     77  DUMMY                           PIC X(01).                       
000650                                                                          
000660 LINKAGE SECTION.                                                         
000670                                                                          
000680*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000690*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000700*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000710*    use for.                                                             
000720     01  TRANSACTION-RECORD.                                              
000730         05  TRX-REQUEST-TYPE            PIC X(14).                       
000740             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000750             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000760             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000770             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000780             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000790             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000800             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000810             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000820             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000830             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000840             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000850             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000860         05  TRX-WALLET-ID               PIC X(36).                       
000870         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000880             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000890             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000900             10  FILLER                  PIC X(24).                       
000910         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000920*        Destination wallet for a single-leg TRANSFER request, or         
000930*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000940*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000950*        AMOUNT.                                                          
000960         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000970*        Second destination wallet for a TRANSFER request, or the         
000980*        main (platform) wallet for a MOCK-COMPLETE order split --        
000990*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001000         05  TRX-MERCHANT-ID             PIC X(36).                       
001010         05  TRX-VENDOR-ID               PIC X(36).                       
001020         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001030*        Target ledger entry for CONFIRM / REVERSE requests.              
001040         05  TRX-PAYOUT-ID               PIC X(36).                       
001050         05  TRX-ORDER-ID                PIC X(64).                       
001060         05  TRX-REFERENCE-ID            PIC X(64).                       
001070         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001080         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001090         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001100         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001110             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001120             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001130         05  TRX-CURRENCY-CODE           PIC X(03).                       
001140         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001150*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001160*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001170         05  FILLER                      PIC X(41).                       
001180                                                                          
001190 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001200                                                                          
001210 0000-MAIN-LINE.                                                          
001220                                                                          
001230     MOVE SPACES TO W-REJECT-REASON.                                      
001240                                                                          
001250     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
001260        MOVE "AMOUNT MUST BE POSITIVE" TO W-REJECT-REASON                 
001270        GO TO 9900-REJECT.                                                
001280                                                                          
001290     OPEN INPUT WALLET-FILE.                                              
001300     MOVE TRX-WALLET-ID TO W-WALLET-ID-SEARCH.                            
001310     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001320                                                                          
001330     IF NOT FOUND-WALLET-RECORD                                           
001340        MOVE "WALLET NOT FOUND" TO W-REJECT-REASON                        
001350        CLOSE WALLET-FILE                                                 
001360        GO TO 9900-REJECT.                                                
001370                                                                          
001380     IF NOT WAL-STATUS-ACTIVE                                             
001390        MOVE "WALLET NOT ACTIVE" TO W-REJECT-REASON                       
001400        CLOSE WALLET-FILE                                                 
001410        GO TO 9900-REJECT.                                                
001420                                                                          
001430     IF WAL-CURRENCY-CODE NOT EQUAL TRX-CURRENCY-CODE                     
001440        MOVE "CURRENCY CODE MISMATCH" TO W-REJECT-REASON                  
001450        CLOSE WALLET-FILE                                                 
001460        GO TO 9900-REJECT.                                                
001470                                                                          
001480     CLOSE WALLET-FILE.                                                   
001490                                                                          
001500     OPEN I-O LEDGER-FILE.                                                
001510     OPEN I-O CONTROL-LEDGER-FILE.                                        
001520     MOVE TRX-WALLET-ID      TO W-LEDGER-WALLET-SEARCH.                   
001530     MOVE TRX-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH.             
001540     MOVE TRX-REFERENCE-TYPE TO W-LEDGER-REFERENCE-TYPE-SEARCH.           
001550     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                          
001560                                                                          
001570     IF FOUND-LEDGER-RECORD                                               
001580        CLOSE LEDGER-FILE                                                 
001590        CLOSE CONTROL-LEDGER-FILE                                         
001600        DISPLAY "CREDIT-WALLET: DUPLICATE SUPPRESSED FOR WALLET "         
001610                 TRX-WALLET-ID                                            
001620        GO TO 0000-EXIT.                                                  
001630                                                                          
001640     MOVE TRX-WALLET-ID       TO LE-WALLET-ID.                            
001650     MOVE TRX-MERCHANT-ID     TO LE-MERCHANT-ID.                          
001660     MOVE TRX-VENDOR-ID       TO LE-VENDOR-ID.                            
001670     MOVE "CREDIT "           TO LE-TYPE.                                 
001680     MOVE TRX-AMOUNT          TO LE-AMOUNT.                               
001690     MOVE TRX-CURRENCY-CODE   TO LE-CURRENCY-CODE.                        
001700     MOVE TRX-REFERENCE-TYPE  TO LE-REFERENCE-TYPE.                       
001710     MOVE TRX-REFERENCE-ID    TO LE-REFERENCE-ID.                         
001720     MOVE SPACES              TO LE-STATUS.                               
001730     MOVE SPACES              TO LE-DESCRIPTION.                          
001740                                                                          
001750     PERFORM PL-POST-LEDGER-ENTRY.                                        
001760                                                                          
001770     CLOSE LEDGER-FILE.                                                   
001780     CLOSE CONTROL-LEDGER-FILE.                                           
001790                                                                          
001800     DISPLAY "CREDIT-WALLET: POSTED " LE-ID " FOR WALLET "                
001810              TRX-WALLET-ID.                                              
001820                                                                          
001830     GO TO 0000-EXIT.                                                     
001840                                                                          
001850 9900-REJECT.                                                             
001860                                                                          
001870     DISPLAY "*** CREDIT-WALLET REJECTED: " W-REJECT-REASON               
001880              " *** WALLET " TRX-WALLET-ID.                               
001890                                                                          
001900 0000-EXIT.                                                               
001910     EXIT PROGRAM.                                                        
001920*-----------------------------------------------------------------        
001930                                                                          
001940     COPY "PL-LOOK-FOR-WALLET-RECORD.CBL".                                
001950     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
001960     COPY "PL-POST-LEDGER-ENTRY.CBL".                                     
001970     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
001980     COPY "PLTIMESTAMP.CBL".                                              
001990*-----------------------------------------------------------------        
