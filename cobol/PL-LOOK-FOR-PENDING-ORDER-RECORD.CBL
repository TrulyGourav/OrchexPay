000010*    PL-LOOK-FOR-PENDING-ORDER-RECORD.CBL                                 
000020*    Full-file scan of PENDING-ORDER-FILE for the merchant id /           
000030*    order id pair TRANSFER-ORDER-SPLIT needs before it will fan an       
000040*    order's proceeds out across wallets. PENDING-ORDER-FILE must         
000050*    already be OPEN I-O in the caller so the caller can REWRITE          
000060*    the matched row once the split posts.                                
000070 PL-LOOK-FOR-PENDING-ORDER-RECORD.                                        
000080                                                                          
000090     MOVE "N" TO W-FOUND-PENDING-ORDER-RECORD.                            
000100     CLOSE PENDING-ORDER-FILE.                                            
000110     OPEN I-O PENDING-ORDER-FILE.                                         
000120                                                                          
000130     PERFORM PL-LFPD-READ-NEXT.                                           
000140     PERFORM PL-LFPD-READ-NEXT UNTIL                                      
000150                 FOUND-PENDING-ORDER-RECORD                               
000160              OR PENDING-ORDER-FILE-AT-END.                               
000170*-----------------------------------------------------------------        
000180                                                                          
000190 PL-LFPD-READ-NEXT.                                                       
000200                                                                          
000210     READ PENDING-ORDER-FILE RECORD                                       
000220         AT END                                                           
000230            MOVE "Y" TO W-PENDING-ORDER-FILE-AT-END-SW                    
000240         NOT AT END                                                       
000250            IF PD-MERCHANT-ID EQUAL W-PENDING-ORDER-MERCHANT-SEARCH       
000260               AND PD-ORDER-ID EQUAL W-PENDING-ORDER-ID-SEARCH            
000270               MOVE "Y" TO W-FOUND-PENDING-ORDER-RECORD.                  
000280*-----------------------------------------------------------------        
