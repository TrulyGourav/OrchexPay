000010*    wssettl01.cbl                                                        
000020*    WORKING-STORAGE for SETTLEMENT-RESULT -- a computed report           
000030*    record, never written to any file, built fresh for every             
000040*    (merchant, currency) control-break group SETTLEMENT-REPORT           
000050*    processes.                                                           
000060     01  SETTLEMENT-RESULT.                                               
000070         05  SR-MERCHANT-ID              PIC X(36).                       
000080         05  SR-CURRENCY-CODE            PIC X(03).                       
000090         05  SR-ESCROW-WALLET-ID         PIC X(36).                       
000100*        Blank when the merchant has no ESCROW wallet in this             
000110*        currency -- that is a trivially-reconciled zero result,          
000120*        not an error.                                                    
000130         05  SR-TOTAL-CONFIRMED-CREDITS  PIC S9(15)V9(04).                
000140         05  SR-TOTAL-PAYOUT-DEBITS      PIC S9(15)V9(04).                
000150         05  SR-TOTAL-REFUND-DEBITS      PIC S9(15)V9(04).                
000160         05  SR-EXPECTED-BALANCE         PIC S9(15)V9(04).                
000170         05  SR-LEDGER-NET-BALANCE       PIC S9(15)V9(04).                
000180         05  SR-RECONCILED               PIC X(01).                       
000190             88  SR-IS-RECONCILED        VALUE "Y".                       
000200             88  SR-NOT-RECONCILED       VALUE "N".                       
