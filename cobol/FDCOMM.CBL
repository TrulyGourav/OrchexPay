000010*    FDCOMM.CBL                                                           
000020*    File description and record layout for COMMISSION-FILE, the          
000030*    MERCHANT-COMMISSION master read by COMMISSION-CALCULATOR.            
000040*    At most one row per merchant. A merchant with no row here pays       
000050*    zero commission -- that is the default, not an error condition.      
000060     FD  COMMISSION-FILE                                                  
000070         LABEL RECORDS ARE STANDARD.                                      
000080                                                                          
000090     01  COMMISSION-RECORD.                                               
000100         05  COMM-ID                     PIC X(36).                       
000110         05  COMM-ID-BROKEN-DOWN REDEFINES COMM-ID.                       
000120             10  COMM-ID-PREFIX          PIC X(02).                       
000130             10  COMM-ID-SEQUENCE        PIC 9(10).                       
000140             10  FILLER                  PIC X(24).                       
000150         05  COMM-MERCHANT-ID            PIC X(36).                       
000160*        Unique per merchant -- the match key for a full-file scan.       
000170         05  COMM-TYPE                   PIC X(22).                       
000180             88  COMM-TYPE-PERCENTAGE    VALUE "PERCENTAGE            ".  
000190             88  COMM-TYPE-FIXED-PLUS-PCT                                 
000200                                          VALUE "FIXED_PLUS_PERCENTAGE ". 
000210         05  COMM-PERCENTAGE-VALUE       PIC S9(03)V9(02).                
000220*        Constrained 000.00 thru 100.00; 020.00 means 20 per cent.        
000230         05  COMM-FIXED-AMOUNT           PIC S9(15)V9(04).                
000240*        Used only when COMM-TYPE-FIXED-PLUS-PCT; zero otherwise.         
000250         05  COMM-CURRENCY-CODE          PIC X(03).                       
000260         05  COMM-CREATED-AT             PIC X(26).                       
000270         05  COMM-UPDATED-AT             PIC X(26).                       
000280         05  COMM-UPDATED-AT-BROKEN-DOWN REDEFINES COMM-UPDATED-AT.       
000290             10  COMM-UPDATED-DATE-PART  PIC X(10).                       
000300             10  FILLER                  PIC X(01).                       
000310             10  COMM-UPDATED-TIME-PART  PIC X(15).                       
000320         05  FILLER                      PIC X(22).                       
