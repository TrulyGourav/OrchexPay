000010*    PL-GENERATE-NEXT-ID.CBL                                              
000020*    Issues the next business key for one of the five master/             
000030*    transaction files this engine owns.  Same job the old AP             
000040*    system's CONTROL-FILE CONTROL-LAST-VOUCHER counter used to           
000050*    do for voucher numbers -- read the one control record, bump          
000060*    the counter that matches W-NEXT-ID-PREFIX, REWRITE it before         
000070*    anyone else can read the same number, then format the bumped         
000080*    counter into a 36-byte key.  The read is gated the same way          
000090*    CONTROL-FILE-MAINTENANCE.COB gates its own READ-CONTROL-FILE-        
000100*    ONLY-RECORD -- set a switch on the bad read and test it before       
000110*    touching the record, rather than let a missing control record        
000120*    fall through into an EVALUATE/REWRITE against whatever garbage       
000130*    was left behind in CONTROL-LEDGER-RECORD.                            
000140*    08/14/04  RT   084  AT-END LEG OF THE READ FELL STRAIGHT THROUGH     
000150*    08/14/04  RT   084  INTO THE EVALUATE AND AN UNCONDITIONAL REWRITE   
000160*    08/14/04  RT   084  OF A RECORD THAT WAS NEVER READ -- GATED BOTH    
000170*    08/14/04  RT   084  BEHIND W-ERROR-READING-CTLLDG NOW, SAME AS       
000180*    08/14/04  RT   084  ERROR-READING-CTRL-FILE GATES EVERYTHING IN      
000190*    08/14/04  RT   084  THE OLD AP SYSTEM'S CONTROL-FILE-MAINTENANCE.    
000200 PL-GENERATE-NEXT-ID.                                                     
000210                                                                          
000220     MOVE 1 TO CTL-KEY.                                                   
000230     MOVE "N" TO W-ERROR-READING-CTLLDG.                                  
000240     READ CONTROL-LEDGER-FILE RECORD                                      
000250         AT END                                                           
000260            MOVE "Y" TO W-ERROR-READING-CTLLDG.                           
000270                                                                          
000280     IF ERROR-READING-CTLLDG                                              
000290        DISPLAY "*** CONTROL-LEDGER-FILE HAS NO CONTROL RECORD ***"       
000300        MOVE "CONTROL-LEDGER-FILE HAS NO CONTROL RECORD"                  
000310                                TO W-REJECT-REASON                        
000320        CLOSE CONTROL-LEDGER-FILE                                         
000330        GO TO 9900-REJECT                                                 
000340     ELSE                                                                 
000350        EVALUATE TRUE                                                     
000360            WHEN W-NEXT-ID-IS-WALLET                                      
000370                 ADD 1 TO CTL-LAST-WALLET-SEQ                             
000380                 MOVE CTL-LAST-WALLET-SEQ TO W-NEXT-ID-SEQUENCE           
000390            WHEN W-NEXT-ID-IS-COMMISSION                                  
000400                 ADD 1 TO CTL-LAST-COMMISSION-SEQ                         
000410                 MOVE CTL-LAST-COMMISSION-SEQ TO W-NEXT-ID-SEQUENCE       
000420            WHEN W-NEXT-ID-IS-LEDGER                                      
000430                 ADD 1 TO CTL-LAST-LEDGER-SEQ                             
000440                 MOVE CTL-LAST-LEDGER-SEQ TO W-NEXT-ID-SEQUENCE           
000450            WHEN W-NEXT-ID-IS-PAYOUT                                      
000460                 ADD 1 TO CTL-LAST-PAYOUT-SEQ                             
000470                 MOVE CTL-LAST-PAYOUT-SEQ TO W-NEXT-ID-SEQUENCE           
000480            WHEN W-NEXT-ID-IS-PENDING-ORDER                               
000490                 ADD 1 TO CTL-LAST-PENDING-ORDER-SEQ                      
000500                 MOVE CTL-LAST-PENDING-ORDER-SEQ TO W-NEXT-ID-SEQUENCE    
000510        END-EVALUATE                                                      
000520                                                                          
000530        REWRITE CONTROL-LEDGER-RECORD                                     
000540                                                                          
000550        MOVE SPACES             TO W-NEXT-ID-RESULT                       
000560        MOVE W-NEXT-ID-PREFIX   TO W-NEXT-ID-R-PREFIX                     
000570        MOVE W-NEXT-ID-SEQUENCE TO W-NEXT-ID-R-SEQUENCE.                  
000580*-----------------------------------------------------------------        
