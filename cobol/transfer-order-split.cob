000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. transfer-order-split.                                        
000030 AUTHOR. K-DAVENPORT.                                                     
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 11/19/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    11/19/89  DK   009  ORIGINAL PROGRAM.  ONE DEBIT LEG AND TWO         
000120*    11/19/89  DK   009  CREDIT LEGS -- THE ORDER-COMPLETE SPLIT          
000130*    11/19/89  DK   009  NEVER FANS OUT TO MORE THAN VENDOR SHARE         
000140*    11/19/89  DK   009  PLUS PLATFORM SHARE, SO TWO LEGS IS ALL          
000150*    11/19/89  DK   009  TRANSACTION-RECORD CARRIES.                      
000160*    01/22/93  PL   033  VALIDATES DEBIT == SUM(CREDIT LEGS) BEFORE       
000170*    01/22/93  PL   033  ANY RECORD IS WRITTEN -- NO PARTIAL SPLIT        
000180*    01/22/93  PL   033  MAY EVER HIT LEDGER-FILE.                        
000190*    04/30/94  PL   038  IDEMPOTENCY NOW KEYED OFF THE DEBIT LEG          
000200*    04/30/94  PL   038  ONLY, PER THE SETTLEMENT DESK'S REQUEST --       
000210*    04/30/94  PL   038  A REPEATED SPLIT REQUEST IS A CLEAN NO-OP.       
000220*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000230*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000240*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000250*    02/11/04  MS   074  ALL THREE LEGS' CALLS TO PL-GENERATE-NEXT-ID     
000260*    02/11/04  MS   074  WOULD HAVE FAILED ON A COLD START.               
000270*                                                                         
000280*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-TRANSFER ROW,      
000290*    AND DIRECTLY BY MOCK-WEBHOOK-HANDLER'S ORDER-COMPLETE STEP.          
000300*    DEBITS TRX-WALLET-ID (THE SOURCE, USUALLY ESCROW) FOR THE FULL       
000310*    TRX-AMOUNT, THEN CREDITS TRX-SECOND-WALLET-ID FOR TRX-AMOUNT         
000320*    MINUS TRX-SECOND-LEG-AMOUNT AND TRX-THIRD-WALLET-ID FOR              
000330*    TRX-SECOND-LEG-AMOUNT.  ALL THREE ENTRIES SHARE TRX-REFERENCE-ID     
000340*    AND REFERENCE-TYPE ORDER.                                            
000350*                                                                         
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400 INPUT-OUTPUT SECTION.                                                    
000410 FILE-CONTROL.                                                            
000420                                                                          
000430     COPY "SLWALLET.CBL".                                                 
000440     COPY "SLLEDGER.CBL".                                                 
000450     COPY "SLCTLLDG.CBL".                                                 
000460                                                                          
000470 DATA DIVISION.                                                           
000480 FILE SECTION.                                                            
000490                                                                          
000500     COPY "FDWALLET.CBL".                                                 
000510     COPY "FDLEDGER.CBL".                                                 
000520     COPY "FDCTLLDG.CBL".                                                 
000530                                                                          
000540 WORKING-STORAGE SECTION.                                                 
000550                                                                          
000560     COPY "wseof01.cbl".                                                  
000570     COPY "wslookup01.cbl".                                               
000580     COPY "wsidgen01.cbl".                                                
000590     COPY "wstime01.cbl".                                                 
000600     COPY "wsmoney01.cbl".                                                
000610                                                                          
000620     01  W-REJECT-REASON                 PIC X(40).                       
000630     01  W-VENDOR-SHARE-AMOUNT           PIC S9(15)V9(04).                
000640     01  W-PLATFORM-SHARE-AMOUNT         PIC S9(15)V9(04).                
000650                                                                          
000660     77  DUMMY                           PIC X(01).                       
000670                                                                          
000680 LINKAGE SECTION.                                                         
000690                                                                          
000700*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000710*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000720*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000730*    use for.                                                             
000740     01  TRANSACTION-RECORD.                                              
000750         05  TRX-REQUEST-TYPE            PIC X(14).                       
000760             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000770             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000780             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000790             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000800             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000810             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000820             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000830             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000840             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000850             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000860             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000870             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000880         05  TRX-WALLET-ID               PIC X(36).                       
000890         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000900             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000910             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000920             10  FILLER                  PIC X(24).                       
000930         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000940*        Destination wallet for a single-leg TRANSFER request, or         
000950*        the vendor wallet for a MOCK-COMPLETE order split -- always      
000960*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
000970*        AMOUNT.                                                          
000980         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
000990*        Second destination wallet for a TRANSFER request, or the         
001000*        main (platform) wallet for a MOCK-COMPLETE order split --        
001010*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001020         05  TRX-MERCHANT-ID             PIC X(36).                       
001030         05  TRX-VENDOR-ID               PIC X(36).                       
001040         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001050*        Target ledger entry for CONFIRM / REVERSE requests.              
001060         05  TRX-PAYOUT-ID               PIC X(36).                       
001070         05  TRX-ORDER-ID                PIC X(64).                       
001080         05  TRX-REFERENCE-ID            PIC X(64).                       
001090         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001100         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001110         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001120         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001130             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001140             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001150         05  TRX-CURRENCY-CODE           PIC X(03).                       
001160         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001170*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001180*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001190         05  FILLER                      PIC X(41).                       
001200                                                                          
001210 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001220                                                                          
001230 0000-MAIN-LINE.                                                          
001240                                                                          
001250     MOVE SPACES TO W-REJECT-REASON.                                      
001260                                                                          
001270     COMPUTE W-PLATFORM-SHARE-AMOUNT = TRX-SECOND-LEG-AMOUNT.             
001280     COMPUTE W-VENDOR-SHARE-AMOUNT =                                      
001290             TRX-AMOUNT - TRX-SECOND-LEG-AMOUNT.                          
001300                                                                          
001310     IF W-VENDOR-SHARE-AMOUNT NOT GREATER THAN ZERO                       
001320        MOVE "CREDIT LEGS DO NOT SUM TO DEBIT" TO W-REJECT-REASON         
001330        GO TO 9900-REJECT.                                                
001340                                                                          
001350     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
001360        MOVE "AMOUNT MUST BE POSITIVE" TO W-REJECT-REASON                 
001370        GO TO 9900-REJECT.                                                
001380                                                                          
001390     OPEN I-O LEDGER-FILE.                                                
001400     OPEN I-O CONTROL-LEDGER-FILE.                                        
001410     MOVE TRX-WALLET-ID      TO W-LEDGER-WALLET-SEARCH.                   
001420     MOVE TRX-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH.             
001430     MOVE "ORDER   "         TO W-LEDGER-REFERENCE-TYPE-SEARCH.           
001440     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                          
001450                                                                          
001460     IF FOUND-LEDGER-RECORD                                               
001470        CLOSE LEDGER-FILE                                                 
001480        CLOSE CONTROL-LEDGER-FILE                                         
001490        DISPLAY "TRANSFER-ORDER-SPLIT: ALREADY APPLIED FOR SOURCE "       
001500                 TRX-WALLET-ID                                            
001510        GO TO 0000-EXIT.                                                  
001520                                                                          
001530     OPEN INPUT WALLET-FILE.                                              
001540     MOVE TRX-WALLET-ID TO W-WALLET-ID-SEARCH.                            
001550     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001560                                                                          
001570     IF NOT FOUND-WALLET-RECORD OR NOT WAL-STATUS-ACTIVE                  
001580        MOVE "SOURCE WALLET NOT FOUND OR NOT ACTIVE"                      
001590                                            TO W-REJECT-REASON            
001600        CLOSE WALLET-FILE                                                 
001610        CLOSE LEDGER-FILE                                                 
001620        CLOSE CONTROL-LEDGER-FILE                                         
001630        GO TO 9900-REJECT.                                                
001640                                                                          
001650     CLOSE WALLET-FILE.                                                   
001660                                                                          
001670     MOVE TRX-WALLET-ID TO W-LEDGER-WALLET-SEARCH.                        
001680     PERFORM PL-COMPUTE-WALLET-BALANCE.                                   
001690     MOVE W-BAL-NET-BALANCE TO W-MONEY-A.                                 
001700     MOVE TRX-AMOUNT        TO W-MONEY-B.                                 
001710     PERFORM PL-CHECK-WOULD-GO-NEGATIVE.                                  
001720                                                                          
001730     IF W-MONEY-WOULD-GO-NEGATIVE                                         
001740        MOVE "INSUFFICIENT BALANCE" TO W-REJECT-REASON                    
001750        CLOSE LEDGER-FILE                                                 
001760        CLOSE CONTROL-LEDGER-FILE                                         
001770        GO TO 9900-REJECT.                                                
001780                                                                          
001790     OPEN INPUT WALLET-FILE.                                              
001800     MOVE TRX-SECOND-WALLET-ID TO W-WALLET-ID-SEARCH.                     
001810     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001820     IF NOT FOUND-WALLET-RECORD OR NOT WAL-STATUS-ACTIVE                  
001830        MOVE "DEST WALLET 1 NOT FOUND OR NOT ACTIVE"                      
001840                                            TO W-REJECT-REASON            
001850        CLOSE WALLET-FILE                                                 
001860        CLOSE LEDGER-FILE                                                 
001870        CLOSE CONTROL-LEDGER-FILE                                         
001880        GO TO 9900-REJECT.                                                
001890     CLOSE WALLET-FILE.                                                   
001900                                                                          
001910     OPEN INPUT WALLET-FILE.                                              
001920     MOVE TRX-THIRD-WALLET-ID TO W-WALLET-ID-SEARCH.                      
001930     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001940     IF NOT FOUND-WALLET-RECORD OR NOT WAL-STATUS-ACTIVE                  
001950        MOVE "DEST WALLET 2 NOT FOUND OR NOT ACTIVE"                      
001960                                            TO W-REJECT-REASON            
001970        CLOSE WALLET-FILE                                                 
001980        CLOSE LEDGER-FILE                                                 
001990        CLOSE CONTROL-LEDGER-FILE                                         
002000        GO TO 9900-REJECT.                                                
002010     CLOSE WALLET-FILE.                                                   
002020                                                                          
002030     MOVE TRX-WALLET-ID       TO LE-WALLET-ID.                            
002040     MOVE TRX-MERCHANT-ID     TO LE-MERCHANT-ID.                          
002050     MOVE TRX-VENDOR-ID       TO LE-VENDOR-ID.                            
002060     MOVE "DEBIT "            TO LE-TYPE.                                 
002070     MOVE TRX-AMOUNT          TO LE-AMOUNT.                               
002080     MOVE TRX-CURRENCY-CODE   TO LE-CURRENCY-CODE.                        
002090     MOVE "ORDER   "          TO LE-REFERENCE-TYPE.                       
002100     MOVE TRX-REFERENCE-ID    TO LE-REFERENCE-ID.                         
002110     MOVE SPACES              TO LE-STATUS.                               
002120     MOVE SPACES              TO LE-DESCRIPTION.                          
002130     PERFORM PL-POST-LEDGER-ENTRY.                                        
002140                                                                          
002150     MOVE TRX-SECOND-WALLET-ID TO LE-WALLET-ID.                           
002160     MOVE TRX-MERCHANT-ID      TO LE-MERCHANT-ID.                         
002170     MOVE TRX-VENDOR-ID        TO LE-VENDOR-ID.                           
002180     MOVE "CREDIT "            TO LE-TYPE.                                
002190     MOVE W-VENDOR-SHARE-AMOUNT TO LE-AMOUNT.                             
002200     MOVE TRX-CURRENCY-CODE    TO LE-CURRENCY-CODE.                       
002210     MOVE "ORDER   "           TO LE-REFERENCE-TYPE.                      
002220     MOVE TRX-REFERENCE-ID     TO LE-REFERENCE-ID.                        
002230     MOVE SPACES               TO LE-STATUS.                              
002240     MOVE SPACES               TO LE-DESCRIPTION.                         
002250     PERFORM PL-POST-LEDGER-ENTRY.                                        
002260                                                                          
002270     MOVE TRX-THIRD-WALLET-ID  TO LE-WALLET-ID.                           
002280     MOVE TRX-MERCHANT-ID      TO LE-MERCHANT-ID.                         
002290     MOVE TRX-VENDOR-ID        TO LE-VENDOR-ID.                           
002300     MOVE "CREDIT "            TO LE-TYPE.                                
002310     MOVE W-PLATFORM-SHARE-AMOUNT TO LE-AMOUNT.                           
002320     MOVE TRX-CURRENCY-CODE    TO LE-CURRENCY-CODE.                       
002330     MOVE "ORDER   "           TO LE-REFERENCE-TYPE.                      
002340     MOVE TRX-REFERENCE-ID     TO LE-REFERENCE-ID.                        
002350     MOVE SPACES               TO LE-STATUS.                              
002360     MOVE SPACES               TO LE-DESCRIPTION.                         
002370     PERFORM PL-POST-LEDGER-ENTRY.                                        
002380                                                                          
002390     CLOSE LEDGER-FILE.                                                   
002400     CLOSE CONTROL-LEDGER-FILE.                                           
002410                                                                          
002420     DISPLAY "TRANSFER-ORDER-SPLIT: POSTED SOURCE " TRX-WALLET-ID         
002430              " REFERENCE " TRX-REFERENCE-ID.                             
002440                                                                          
002450     GO TO 0000-EXIT.                                                     
002460                                                                          
002470 9900-REJECT.                                                             
002480                                                                          
002490     DISPLAY "*** TRANSFER-ORDER-SPLIT REJECTED: " W-REJECT-REASON        
002500              " *** SOURCE " TRX-WALLET-ID.                               
002510                                                                          
002520 0000-EXIT.                                                               
002530     EXIT PROGRAM.                                                        
002540*-----------------------------------------------------------------        
002550                                                                          
002560     COPY "PL-LOOK-FOR-WALLET-RECORD.CBL".                                
002570     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
002580     COPY "PL-COMPUTE-WALLET-BALANCE.CBL".                                
002590     COPY "PL-POST-LEDGER-ENTRY.CBL".                                     
002600     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
002610     COPY "PLTIMESTAMP.CBL".                                              
002620     COPY "PLMONEY.CBL".                                                  
002630*-----------------------------------------------------------------        
