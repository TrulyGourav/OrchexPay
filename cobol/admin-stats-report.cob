000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. admin-stats-report.                                          
000030 AUTHOR. R-TANAKA.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 05/30/1990.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    05/30/90  RT   018  ORIGINAL PROGRAM.  ADMIN CONSOLE COUNTS --       
000120*    05/30/90  RT   018  MERCHANTS, VENDORS, WALLETS, FROZEN WALLETS,     
000130*    05/30/90  RT   018  AND LEDGER ENTRIES, ONE SUMMARY LINE, NO         
000140*    05/30/90  RT   018  PERSISTED OUTPUT FILE OF ITS OWN.                
000150*    11/09/91  RT   027  VENDOR COUNT WAS COUNTING BLANK VENDOR-USER-     
000160*    11/09/91  RT   027  ID AS A VENDOR WHEN A MERCHANT HAD NO VENDOR     
000170*    11/09/91  RT   027  WALLETS AT ALL -- NOW SKIPPED.                   
000180*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000190*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000200*                                                                         
000210*    RUN ON DEMAND FROM THE ADMIN CONSOLE JOB, NEVER AS PART OF THE       
000220*    NIGHTLY SETTLEMENT CHAIN.  MERCHANT AND VENDOR COUNTS ARE NOT        
000230*    KEPT ON ANY USER FILE IN THIS ENGINE -- THEY ARE DISTINCT-VALUE      
000240*    COUNTS OVER WALLET-FILE'S MERCHANT AND VENDOR-USER KEYS, EACH        
000250*    TAKEN BY A SEPARATE SORT AND A CONTROL BREAK ON THE SORTED KEY,      
000260*    THE SAME WAY DEDUCTIBLES-REPORT ONCE BROKE ON PAID DATE.             
000270*                                                                         
000280 ENVIRONMENT DIVISION.                                                    
000290 CONFIGURATION SECTION.                                                   
000300 SPECIAL-NAMES.                                                           
000310     C01 IS TOP-OF-FORM.                                                  
000320 INPUT-OUTPUT SECTION.                                                    
000330 FILE-CONTROL.                                                            
000340                                                                          
000350     COPY "SLWALLET.CBL".                                                 
000360     COPY "SLLEDGER.CBL".                                                 
000370                                                                          
000380     SELECT PRINTER-FILE                                                  
000390            ASSIGN TO "ADMIN-STATS-RPT"                                   
000400            ORGANIZATION IS LINE SEQUENTIAL.                              
000410                                                                          
000420     SELECT WORK-FILE-1                                                   
000430            ASSIGN TO "ADMINWORK1"                                        
000440            ORGANIZATION IS SEQUENTIAL.                                   
000450                                                                          
000460     SELECT WORK-FILE-2                                                   
000470            ASSIGN TO "ADMINWORK2"                                        
000480            ORGANIZATION IS SEQUENTIAL.                                   
000490                                                                          
000500     SELECT SORT-FILE-1                                                   
000510            ASSIGN TO "ADMINSORT1".                                       
000520                                                                          
000530     SELECT SORT-FILE-2                                                   
000540            ASSIGN TO "ADMINSORT2".                                       
000550                                                                          
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580                                                                          
000590     COPY "FDWALLET.CBL".                                                 
000600     COPY "FDLEDGER.CBL".                                                 
000610                                                                          
000620     FD  PRINTER-FILE                                                     
000630         LABEL RECORDS ARE OMITTED.                                       
000640     01  PRINTER-RECORD                  PIC X(132).                      
000650                                                                          
000660     FD  WORK-FILE-1                                                      
000670         LABEL RECORDS ARE STANDARD.                                      
000680     01  W1-RECORD.                                                       
000690         05  W1-WALLET-ID                PIC X(36).                       
000700         05  W1-MERCHANT-ID              PIC X(36).                       
000710         05  W1-TYPE                     PIC X(06).                       
000720         05  W1-VENDOR-USER-ID           PIC X(36).                       
000730         05  W1-CURRENCY-CODE            PIC X(03).                       
000740         05  W1-STATUS                   PIC X(09).                       
000750             88  W1-STATUS-FROZEN        VALUE "FROZEN   ".               
000760         05  W1-CREATED-AT               PIC X(26).                       
000770         05  W1-UPDATED-AT               PIC X(26).                       
000780         05  FILLER                      PIC X(18).                       
000790                                                                          
000800     SD  SORT-FILE-1.                                                     
000810     01  S1-RECORD.                                                       
000820         05  S1-WALLET-ID                PIC X(36).                       
000830         05  S1-MERCHANT-ID              PIC X(36).                       
000840         05  S1-TYPE                     PIC X(06).                       
000850         05  S1-VENDOR-USER-ID           PIC X(36).                       
000860         05  S1-CURRENCY-CODE            PIC X(03).                       
000870         05  S1-STATUS                   PIC X(09).                       
000880         05  S1-CREATED-AT               PIC X(26).                       
000890         05  S1-UPDATED-AT               PIC X(26).                       
000900         05  FILLER                      PIC X(18).                       
000910                                                                          
000920     FD  WORK-FILE-2                                                      
000930         LABEL RECORDS ARE STANDARD.                                      
000940     01  W2-RECORD.                                                       
000950         05  W2-WALLET-ID                PIC X(36).                       
000960         05  W2-MERCHANT-ID              PIC X(36).                       
000970         05  W2-TYPE                     PIC X(06).                       
000980         05  W2-VENDOR-USER-ID           PIC X(36).                       
000990         05  W2-CURRENCY-CODE            PIC X(03).                       
001000         05  W2-STATUS                   PIC X(09).                       
001010         05  W2-CREATED-AT               PIC X(26).                       
001020         05  W2-UPDATED-AT               PIC X(26).                       
001030         05  FILLER                      PIC X(18).                       
001040                                                                          
001050     SD  SORT-FILE-2.                                                     
001060     01  S2-RECORD.                                                       
001070         05  S2-WALLET-ID                PIC X(36).                       
001080         05  S2-MERCHANT-ID              PIC X(36).                       
001090         05  S2-TYPE                     PIC X(06).                       
001100         05  S2-VENDOR-USER-ID           PIC X(36).                       
001110         05  S2-CURRENCY-CODE            PIC X(03).                       
001120         05  S2-STATUS                   PIC X(09).                       
001130         05  S2-CREATED-AT               PIC X(26).                       
001140         05  S2-UPDATED-AT               PIC X(26).                       
001150         05  FILLER                      PIC X(18).                       
001160                                                                          
001170 WORKING-STORAGE SECTION.                                                 
001180                                                                          
001190     COPY "wseof01.cbl".                                                  
001200                                                                          
001210     01  TITLE-LINE.                                                      
001220         05  FILLER                      PIC X(34) VALUE SPACES.          
001230         05  FILLER                      PIC X(26)                        
001240                                VALUE "ADMIN STATISTICS SUMMARY".         
001250         05  FILLER                      PIC X(72) VALUE SPACES.          
001260                                                                          
001270     01  SUMMARY-LINE-1.                                                  
001280         05  FILLER                      PIC X(28)                        
001290                                VALUE "TOTAL MERCHANT USERS . . . .".     
001300         05  SM-TOTAL-MERCHANTS          PIC ZZZ,ZZZ,ZZ9.                 
001310                                                                          
001320     01  SUMMARY-LINE-2.                                                  
001330         05  FILLER                      PIC X(28)                        
001340                                VALUE "TOTAL VENDOR USERS  . . . . ".     
001350         05  SM-TOTAL-VENDORS            PIC ZZZ,ZZZ,ZZ9.                 
001360                                                                          
001370     01  SUMMARY-LINE-3.                                                  
001380         05  FILLER                      PIC X(28)                        
001390                                VALUE "TOTAL WALLETS  . . . . . . .".     
001400         05  SM-TOTAL-WALLETS            PIC ZZZ,ZZZ,ZZ9.                 
001410                                                                          
001420     01  SUMMARY-LINE-4.                                                  
001430         05  FILLER                      PIC X(28)                        
001440                                VALUE "WALLETS WITH STATUS FROZEN .".     
001450         05  SM-FROZEN-WALLETS           PIC ZZZ,ZZZ,ZZ9.                 
001460                                                                          
001470     01  SUMMARY-LINE-5.                                                  
001480         05  FILLER                      PIC X(28)                        
001490                                VALUE "TOTAL LEDGER ENTRIES . . . .".     
001500         05  SM-TOTAL-LEDGER-ENTRIES     PIC ZZZ,ZZZ,ZZ9.                 
001510                                                                          
001520     01  W-ADMIN-STATS-COUNTERS.                                          
001530         05  W-TOTAL-MERCHANTS           PIC 9(09) COMP.                  
001540         05  W-TOTAL-VENDORS             PIC 9(09) COMP.                  
001550         05  W-TOTAL-WALLETS             PIC 9(09) COMP.                  
001560         05  W-FROZEN-WALLETS            PIC 9(09) COMP.                  
001570         05  W-TOTAL-LEDGER-ENTRIES      PIC 9(09) COMP.                  
001580                                                                          
001590     01  W-LAST-MERCHANT-ID              PIC X(36).                       
001600     01  W-LAST-VENDOR-USER-ID           PIC X(36).                       
001610                                                                          
001620     77  DUMMY                           PIC X(01).                       
001630                                                                          
001640 PROCEDURE DIVISION.                                                      
001650                                                                          
001660 0000-MAIN-LINE.                                                          
001670                                                                          
001680     PERFORM 1000-INITIALIZE.                                             
001690     PERFORM 2000-COUNT-WALLETS-AND-MERCHANTS.                            
001700     PERFORM 3000-COUNT-VENDORS.                                          
001710     PERFORM 4000-COUNT-LEDGER-ENTRIES.                                   
001720     PERFORM 8000-PRINT-SUMMARY.                                          
001730                                                                          
001740     CLOSE LEDGER-FILE.                                                   
001750     CLOSE PRINTER-FILE.                                                  
001760                                                                          
001770     STOP RUN.                                                            
001780*-----------------------------------------------------------------        
001790                                                                          
001800 1000-INITIALIZE.                                                         
001810                                                                          
001820     OPEN OUTPUT PRINTER-FILE.                                            
001830                                                                          
001840     MOVE 0 TO W-TOTAL-MERCHANTS.                                         
001850     MOVE 0 TO W-TOTAL-VENDORS.                                           
001860     MOVE 0 TO W-TOTAL-WALLETS.                                           
001870     MOVE 0 TO W-FROZEN-WALLETS.                                          
001880     MOVE 0 TO W-TOTAL-LEDGER-ENTRIES.                                    
001890     MOVE SPACES TO W-LAST-MERCHANT-ID.                                   
001900     MOVE SPACES TO W-LAST-VENDOR-USER-ID.                                
001910*-----------------------------------------------------------------        
001920                                                                          
001930 2000-COUNT-WALLETS-AND-MERCHANTS.                                        
001940                                                                          
001950     SORT SORT-FILE-1                                                     
001960         ON ASCENDING KEY S1-MERCHANT-ID                                  
001970         USING WALLET-FILE                                                
001980         GIVING WORK-FILE-1.                                              
001990                                                                          
002000     OPEN INPUT WORK-FILE-1.                                              
002010                                                                          
002020     PERFORM 2100-READ-WORK1-NEXT.                                        
002030                                                                          
002040     PERFORM 2200-ACCUMULATE-WORK1-AND-READ-NEXT                          
002050             UNTIL ADMIN-WORK1-AT-END.                                    
002060                                                                          
002070     CLOSE WORK-FILE-1.                                                   
002080*-----------------------------------------------------------------        
002090                                                                          
002100 2100-READ-WORK1-NEXT.                                                    
002110                                                                          
002120     READ WORK-FILE-1 RECORD                                              
002130         AT END                                                           
002140            MOVE "Y" TO W-ADMIN-WORK1-AT-END-SW.                          
002150*-----------------------------------------------------------------        
002160                                                                          
002170 2200-ACCUMULATE-WORK1-AND-READ-NEXT.                                     
002180                                                                          
002190     ADD 1 TO W-TOTAL-WALLETS.                                            
002200                                                                          
002210     IF W1-STATUS-FROZEN                                                  
002220        ADD 1 TO W-FROZEN-WALLETS.                                        
002230                                                                          
002240     IF W1-MERCHANT-ID NOT EQUAL W-LAST-MERCHANT-ID                       
002250        ADD 1 TO W-TOTAL-MERCHANTS                                        
002260        MOVE W1-MERCHANT-ID TO W-LAST-MERCHANT-ID.                        
002270                                                                          
002280     PERFORM 2100-READ-WORK1-NEXT.                                        
002290*-----------------------------------------------------------------        
002300                                                                          
002310 3000-COUNT-VENDORS.                                                      
002320                                                                          
002330     SORT SORT-FILE-2                                                     
002340         ON ASCENDING KEY S2-VENDOR-USER-ID                               
002350         USING WALLET-FILE                                                
002360         GIVING WORK-FILE-2.                                              
002370                                                                          
002380     OPEN INPUT WORK-FILE-2.                                              
002390                                                                          
002400     PERFORM 3100-READ-WORK2-NEXT.                                        
002410                                                                          
002420     PERFORM 3200-ACCUMULATE-WORK2-AND-READ-NEXT                          
002430             UNTIL ADMIN-WORK2-AT-END.                                    
002440                                                                          
002450     CLOSE WORK-FILE-2.                                                   
002460*-----------------------------------------------------------------        
002470                                                                          
002480 3100-READ-WORK2-NEXT.                                                    
002490                                                                          
002500     READ WORK-FILE-2 RECORD                                              
002510         AT END                                                           
002520            MOVE "Y" TO W-ADMIN-WORK2-AT-END-SW.                          
002530*-----------------------------------------------------------------        
002540                                                                          
002550 3200-ACCUMULATE-WORK2-AND-READ-NEXT.                                     
002560                                                                          
002570     IF W2-VENDOR-USER-ID NOT EQUAL SPACES                                
002580        IF W2-VENDOR-USER-ID NOT EQUAL W-LAST-VENDOR-USER-ID              
002590           ADD 1 TO W-TOTAL-VENDORS                                       
002600           MOVE W2-VENDOR-USER-ID TO W-LAST-VENDOR-USER-ID                
002610        END-IF                                                            
002620     END-IF.                                                              
002630                                                                          
002640     PERFORM 3100-READ-WORK2-NEXT.                                        
002650*-----------------------------------------------------------------        
002660                                                                          
002670 4000-COUNT-LEDGER-ENTRIES.                                               
002680                                                                          
002690     OPEN INPUT LEDGER-FILE.                                              
002700                                                                          
002710     PERFORM 4100-READ-LEDGER-NEXT.                                       
002720                                                                          
002730     PERFORM 4200-ACCUMULATE-LEDGER-AND-READ-NEXT                         
002740             UNTIL LEDGER-FILE-AT-END.                                    
002750*-----------------------------------------------------------------        
002760                                                                          
002770 4100-READ-LEDGER-NEXT.                                                   
002780                                                                          
002790     READ LEDGER-FILE RECORD                                              
002800         AT END                                                           
002810            MOVE "Y" TO W-LEDGER-FILE-AT-END-SW.                          
002820*-----------------------------------------------------------------        
002830                                                                          
002840 4200-ACCUMULATE-LEDGER-AND-READ-NEXT.                                    
002850                                                                          
002860     ADD 1 TO W-TOTAL-LEDGER-ENTRIES.                                     
002870     PERFORM 4100-READ-LEDGER-NEXT.                                       
002880*-----------------------------------------------------------------        
002890                                                                          
002900 8000-PRINT-SUMMARY.                                                      
002910                                                                          
002920     MOVE W-TOTAL-MERCHANTS      TO SM-TOTAL-MERCHANTS.                   
002930     MOVE W-TOTAL-VENDORS        TO SM-TOTAL-VENDORS.                     
002940     MOVE W-TOTAL-WALLETS        TO SM-TOTAL-WALLETS.                     
002950     MOVE W-FROZEN-WALLETS       TO SM-FROZEN-WALLETS.                    
002960     MOVE W-TOTAL-LEDGER-ENTRIES TO SM-TOTAL-LEDGER-ENTRIES.              
002970                                                                          
002980     MOVE TITLE-LINE TO PRINTER-RECORD.                                   
002990     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
003000     MOVE SPACES TO PRINTER-RECORD.                                       
003010     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                             
003020                                                                          
003030     MOVE SUMMARY-LINE-1 TO PRINTER-RECORD.                               
003040     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003050     MOVE SUMMARY-LINE-2 TO PRINTER-RECORD.                               
003060     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003070     MOVE SUMMARY-LINE-3 TO PRINTER-RECORD.                               
003080     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003090     MOVE SUMMARY-LINE-4 TO PRINTER-RECORD.                               
003100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003110     MOVE SUMMARY-LINE-5 TO PRINTER-RECORD.                               
003120     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
003130*-----------------------------------------------------------------        
