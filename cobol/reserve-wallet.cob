000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. reserve-wallet.                                              
000030 AUTHOR. K-DAVENPORT.                                                     
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 07/02/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    07/02/89  DK   004  ORIGINAL PROGRAM.  HOLDS FUNDS BY WRITING A      
000120*    07/02/89  DK   004  PENDING DEBIT LEDGER ENTRY, SAME ROLE            
000130*    07/02/89  DK   004  SELECT-VOUCHER-TO-PAY PLAYED FLIPPING            
000140*    07/02/89  DK   004  VOUCHER-SELECTED TO "Y" -- HERE THE HOLD IS      
000150*    07/02/89  DK   004  A NEW RECORD INSTEAD OF A STATUS BYTE.           
000160*    08/03/89  DK   006  ADDED INSUFFICIENT-BALANCE CHECK -- A            
000170*    08/03/89  DK   006  RESERVE MAY NOT DRIVE CONFIRMED BALANCE          
000180*    08/03/89  DK   006  NEGATIVE ANY MORE THAN A DEBIT MAY.              
000190*    01/22/93  PL   033  IDEMPOTENCY-TRIPLE CHECK ADDED, SAME AS          
000200*    01/22/93  PL   033  CREDIT-WALLET/DEBIT-WALLET.                      
000210*    02/08/90  RT   014  NOW HANDS THE HELD ENTRY'S LE-ID BACK TO THE     
000220*    02/08/90  RT   014  CALLER THROUGH TRX-LEDGER-ENTRY-ID -- NEEDED     
000230*    02/08/90  RT   014  SO PAYOUT-ORCHESTRATION CAN STORE IT ON THE      
000240*    02/08/90  RT   014  PAYOUT ROW.                                      
000250*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000260*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000270*    02/11/04  MS   074  CONTROL-LEDGER-FILE WAS NEVER OPENED HERE --     
000280*    02/11/04  MS   074  SAME COLD-START BUG AS CREDIT-WALLET, SAME       
000290*    02/11/04  MS   074  FIX.                                             
000300*    03/19/04  MS   077  THE IDEMPOTENCY-TRIPLE HIT USED TO COME BACK     
000310*    03/19/04  MS   077  CLEAN ON ANY STATUS.  A CONFIRMED OR REVERSED    
000320*    03/19/04  MS   077  MATCH IS NOT THE SAME HOLD COMING BACK TWICE --  
000330*    03/19/04  MS   077  IT IS THE SAME REFERENCE REUSED AFTER SETTLE-    
000340*    03/19/04  MS   077  MENT, AND THAT IS NOW A REJECT.  ONLY A          
000350*    03/19/04  MS   077  PENDING MATCH IS STILL A SAFE NO-OP.             
000360*                                                                         
000370*    CALLED BY ORCHEXPAY-BATCH-DRIVER FOR EVERY TRX-IS-RESERVE ROW.       
000380*    WRITES A PENDING DEBIT LEDGER ENTRY AGAINST TRX-WALLET-ID.           
000390*    THE ENTRY STAYS PENDING -- AND SO COUNTS TOWARD NOTHING -- UNTIL     
000400*    CONFIRM-RESERVATION OR REVERSE-RESERVATION RESOLVES IT.              
000410*                                                                         
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480                                                                          
000490     COPY "SLWALLET.CBL".                                                 
000500     COPY "SLLEDGER.CBL".                                                 
000510     COPY "SLCTLLDG.CBL".                                                 
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550                                                                          
000560     COPY "FDWALLET.CBL".                                                 
000570     COPY "FDLEDGER.CBL".                                                 
000580     COPY "FDCTLLDG.CBL".                                                 
000590                                                                          
000600 WORKING-STORAGE SECTION.                                                 
000610                                                                          
000620     COPY "wseof01.cbl".                                                  
000630     COPY "wslookup01.cbl".                                               
000640     COPY "wsidgen01.cbl".                                                
000650     COPY "wstime01.cbl".                                                 
000660     COPY "wsmoney01.cbl".                                                
000670                                                                          
000680     01  W-REJECT-REASON                 PIC X(40).                       
000690                                                                          
000700     77  DUMMY                           PIC X(01).                       
000710                                                                          
000720 LINKAGE SECTION.                                                         
000730                                                                          
000740*    TRANSACTION-RECORD layout for the LINKAGE SECTION -- same fields     
000750*    as FDTRXN.CBL's file-section copy, less the FD entry and LABEL       
000760*    RECORDS clause, which an 01-level under LINKAGE SECTION has no       
000770*    use for.                                                             
000780     01  TRANSACTION-RECORD.                                              
000790         05  TRX-REQUEST-TYPE            PIC X(14).                       
000800             88  TRX-IS-CREDIT           VALUE "CREDIT        ".          
000810             88  TRX-IS-DEBIT            VALUE "DEBIT         ".          
000820             88  TRX-IS-RESERVE          VALUE "RESERVE       ".          
000830             88  TRX-IS-CONFIRM          VALUE "CONFIRM       ".          
000840             88  TRX-IS-REVERSE          VALUE "REVERSE       ".          
000850             88  TRX-IS-TRANSFER         VALUE "TRANSFER      ".          
000860             88  TRX-IS-PAYOUT-REQUEST   VALUE "PAYOUT-REQUEST".          
000870             88  TRX-IS-PAYOUT-CONFIRM   VALUE "PAYOUT-CONFIRM".          
000880             88  TRX-IS-PAYOUT-REVERSE   VALUE "PAYOUT-REVERSE".          
000890             88  TRX-IS-MOCK-PAYMENT     VALUE "MOCK-PAYMENT  ".          
000900             88  TRX-IS-MOCK-COMPLETE    VALUE "MOCK-COMPLETE ".          
000910             88  TRX-IS-LIST-PENDING     VALUE "LIST-PENDING  ".          
000920         05  TRX-WALLET-ID               PIC X(36).                       
000930         05  TRX-WALLET-ID-BROKEN-DOWN REDEFINES TRX-WALLET-ID.           
000940             10  TRX-WALLET-ID-PREFIX    PIC X(02).                       
000950             10  TRX-WALLET-ID-SEQUENCE  PIC 9(10).                       
000960             10  FILLER                  PIC X(24).                       
000970         05  TRX-SECOND-WALLET-ID        PIC X(36).                       
000980*        Destination wallet for a single-leg TRANSFER request, or         
000990*        the vendor wallet for a MOCK-COMPLETE order split -- always      
001000*        the wallet credited with TRX-AMOUNT minus TRX-SECOND-LEG-        
001010*        AMOUNT.                                                          
001020         05  TRX-THIRD-WALLET-ID         PIC X(36).                       
001030*        Second destination wallet for a TRANSFER request, or the         
001040*        main (platform) wallet for a MOCK-COMPLETE order split --        
001050*        always the wallet credited with TRX-SECOND-LEG-AMOUNT.           
001060         05  TRX-MERCHANT-ID             PIC X(36).                       
001070         05  TRX-VENDOR-ID               PIC X(36).                       
001080         05  TRX-LEDGER-ENTRY-ID         PIC X(36).                       
001090*        Target ledger entry for CONFIRM / REVERSE requests.              
001100         05  TRX-PAYOUT-ID               PIC X(36).                       
001110         05  TRX-ORDER-ID                PIC X(64).                       
001120         05  TRX-REFERENCE-ID            PIC X(64).                       
001130         05  TRX-REFERENCE-TYPE          PIC X(08).                       
001140         05  TRX-IDEMPOTENCY-KEY         PIC X(64).                       
001150         05  TRX-AMOUNT                  PIC S9(15)V9(04).                
001160         05  TRX-AMOUNT-BROKEN-DOWN REDEFINES TRX-AMOUNT.                 
001170             10  TRX-AMOUNT-WHOLE-PART   PIC S9(15).                      
001180             10  TRX-AMOUNT-FRACTION-PART PIC 9(04).                      
001190         05  TRX-CURRENCY-CODE           PIC X(03).                       
001200         05  TRX-SECOND-LEG-AMOUNT       PIC S9(15)V9(04).                
001210*        Platform (main wallet) share of a MOCK-COMPLETE order split --   
001220*        the amount TRANSFER-ORDER-SPLIT credits to TRX-THIRD-WALLET-ID.  
001230         05  FILLER                      PIC X(41).                       
001240                                                                          
001250 PROCEDURE DIVISION USING TRANSACTION-RECORD.                             
001260                                                                          
001270 0000-MAIN-LINE.                                                          
001280                                                                          
001290     MOVE SPACES TO W-REJECT-REASON.                                      
001300                                                                          
001310     IF TRX-AMOUNT NOT GREATER THAN ZERO                                  
001320        MOVE "AMOUNT MUST BE POSITIVE" TO W-REJECT-REASON                 
001330        GO TO 9900-REJECT.                                                
001340                                                                          
001350     OPEN INPUT WALLET-FILE.                                              
001360     MOVE TRX-WALLET-ID TO W-WALLET-ID-SEARCH.                            
001370     PERFORM PL-LOOK-FOR-WALLET-RECORD.                                   
001380                                                                          
001390     IF NOT FOUND-WALLET-RECORD                                           
001400        MOVE "WALLET NOT FOUND" TO W-REJECT-REASON                        
001410        CLOSE WALLET-FILE                                                 
001420        GO TO 9900-REJECT.                                                
001430                                                                          
001440     IF NOT WAL-STATUS-ACTIVE                                             
001450        MOVE "WALLET NOT ACTIVE" TO W-REJECT-REASON                       
001460        CLOSE WALLET-FILE                                                 
001470        GO TO 9900-REJECT.                                                
001480                                                                          
001490     IF WAL-CURRENCY-CODE NOT EQUAL TRX-CURRENCY-CODE                     
001500        MOVE "CURRENCY CODE MISMATCH" TO W-REJECT-REASON                  
001510        CLOSE WALLET-FILE                                                 
001520        GO TO 9900-REJECT.                                                
001530                                                                          
001540     CLOSE WALLET-FILE.                                                   
001550                                                                          
001560     OPEN I-O LEDGER-FILE.                                                
001570     OPEN I-O CONTROL-LEDGER-FILE.                                        
001580                                                                          
001590     MOVE TRX-WALLET-ID TO W-LEDGER-WALLET-SEARCH.                        
001600     PERFORM PL-COMPUTE-WALLET-BALANCE.                                   
001610                                                                          
001620     MOVE W-BAL-NET-BALANCE TO W-MONEY-A.                                 
001630     MOVE TRX-AMOUNT        TO W-MONEY-B.                                 
001640     PERFORM PL-CHECK-WOULD-GO-NEGATIVE.                                  
001650                                                                          
001660     IF W-MONEY-WOULD-GO-NEGATIVE                                         
001670        MOVE "INSUFFICIENT BALANCE" TO W-REJECT-REASON                    
001680        CLOSE LEDGER-FILE                                                 
001690        CLOSE CONTROL-LEDGER-FILE                                         
001700        GO TO 9900-REJECT.                                                
001710                                                                          
001720     MOVE TRX-WALLET-ID      TO W-LEDGER-WALLET-SEARCH.                   
001730     MOVE TRX-REFERENCE-ID   TO W-LEDGER-REFERENCE-ID-SEARCH.             
001740     MOVE TRX-REFERENCE-TYPE TO W-LEDGER-REFERENCE-TYPE-SEARCH.           
001750     PERFORM PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                          
001760                                                                          
001770     IF FOUND-LEDGER-RECORD AND LE-STATUS-PENDING                         
001780        MOVE LE-ID TO TRX-LEDGER-ENTRY-ID                                 
001790        CLOSE LEDGER-FILE                                                 
001800        CLOSE CONTROL-LEDGER-FILE                                         
001810        DISPLAY "RESERVE-WALLET: DUPLICATE SUPPRESSED FOR WALLET "        
001820                 TRX-WALLET-ID                                            
001830        GO TO 0000-EXIT.                                                  
001840                                                                          
001850     IF FOUND-LEDGER-RECORD                                               
001860        MOVE "LEDGER ENTRY ALREADY SETTLED OR REVERSED" TO W-REJECT-REASON
001870        CLOSE LEDGER-FILE                                                 
001880        CLOSE CONTROL-LEDGER-FILE                                         
001890        GO TO 9900-REJECT.                                                
001900                                                                          
001910     MOVE TRX-WALLET-ID       TO LE-WALLET-ID.                            
001920     MOVE TRX-MERCHANT-ID     TO LE-MERCHANT-ID.                          
001930     MOVE TRX-VENDOR-ID       TO LE-VENDOR-ID.                            
001940     MOVE "DEBIT "            TO LE-TYPE.                                 
001950     MOVE TRX-AMOUNT          TO LE-AMOUNT.                               
001960     MOVE TRX-CURRENCY-CODE   TO LE-CURRENCY-CODE.                        
001970     MOVE TRX-REFERENCE-TYPE  TO LE-REFERENCE-TYPE.                       
001980     MOVE TRX-REFERENCE-ID    TO LE-REFERENCE-ID.                         
001990     MOVE "PENDING  "         TO LE-STATUS.                               
002000     MOVE SPACES              TO LE-DESCRIPTION.                          
002010                                                                          
002020     PERFORM PL-POST-LEDGER-ENTRY.                                        
002030                                                                          
002040     MOVE LE-ID TO TRX-LEDGER-ENTRY-ID.                                   
002050                                                                          
002060     CLOSE LEDGER-FILE.                                                   
002070     CLOSE CONTROL-LEDGER-FILE.                                           
002080                                                                          
002090     DISPLAY "RESERVE-WALLET: HELD " LE-ID " FOR WALLET "                 
002100              TRX-WALLET-ID.                                              
002110                                                                          
002120     GO TO 0000-EXIT.                                                     
002130                                                                          
002140 9900-REJECT.                                                             
002150                                                                          
002160     DISPLAY "*** RESERVE-WALLET REJECTED: " W-REJECT-REASON              
002170              " *** WALLET " TRX-WALLET-ID.                               
002180                                                                          
002190 0000-EXIT.                                                               
002200     EXIT PROGRAM.                                                        
002210*-----------------------------------------------------------------        
002220                                                                          
002230     COPY "PL-LOOK-FOR-WALLET-RECORD.CBL".                                
002240     COPY "PL-LOOK-FOR-LEDGER-ENTRY.CBL".                                 
002250     COPY "PL-COMPUTE-WALLET-BALANCE.CBL".                                
002260     COPY "PL-POST-LEDGER-ENTRY.CBL".                                     
002270     COPY "PL-GENERATE-NEXT-ID.CBL".                                      
002280     COPY "PLTIMESTAMP.CBL".                                              
002290     COPY "PLMONEY.CBL".                                                  
002300*-----------------------------------------------------------------        
