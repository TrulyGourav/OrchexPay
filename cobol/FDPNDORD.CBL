000010*    FDPNDORD.CBL                                                         
000020*    File description and record layout for PENDING-ORDER-FILE.           
000030*    One row per (merchant, order) between the mock payment-success       
000040*    webhook crediting escrow and the order-complete split that           
000050*    marks the order done.                                                
000060     FD  PENDING-ORDER-FILE                                               
000070         LABEL RECORDS ARE STANDARD.                                      
000080                                                                          
000090     01  PENDING-ORDER-RECORD.                                            
000100         05  PD-ID                       PIC X(36).                       
000110         05  PD-ID-BROKEN-DOWN REDEFINES PD-ID.                           
000120             10  PD-ID-PREFIX            PIC X(02).                       
000130             10  PD-ID-SEQUENCE          PIC 9(10).                       
000140             10  FILLER                  PIC X(24).                       
000150         05  PD-MERCHANT-ID              PIC X(36).                       
000160         05  PD-VENDOR-ID                PIC X(36).                       
000170         05  PD-ORDER-ID                 PIC X(64).                       
000180*        Unique per (PD-MERCHANT-ID, PD-ORDER-ID) -- that pair is the     
000190*        match key for upsert-on-payment-success and for the lookup       
000200*        done by ORDER-COMPLETE to flip PD-SPLIT-DONE.                    
000210         05  PD-AMOUNT                   PIC S9(15)V9(04).                
000220         05  PD-CURRENCY-CODE            PIC X(03).                       
000230         05  PD-SPLIT-DONE               PIC X(01).                       
000240             88  PD-SPLIT-IS-DONE        VALUE "Y".                       
000250             88  PD-SPLIT-NOT-DONE       VALUE "N".                       
000260         05  PD-CREATED-AT               PIC X(26).                       
000270         05  PD-CREATED-AT-BROKEN-DOWN REDEFINES PD-CREATED-AT.           
000280             10  PD-CREATED-DATE-PART    PIC X(10).                       
000290             10  FILLER                  PIC X(01).                       
000300             10  PD-CREATED-TIME-PART    PIC X(15).                       
000310         05  FILLER                      PIC X(20).                       
