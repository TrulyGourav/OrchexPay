000010*    wsmoney01.cbl                                                        
000020*    WORKING-STORAGE shared by every program that touches money.          
000030*    Scale is always four decimal digits, rounding is always              
000040*    HALF_UP, and two amounts may only be combined when their             
000050*    currency codes match -- this copybook carries the fields every       
000060*    PL-MONEY.CBL paragraph works against.                                
000070     01  W-MONEY-WORK-AREA.                                               
000080         05  W-MONEY-A                   PIC S9(15)V9(04).                
000090         05  W-MONEY-B                   PIC S9(15)V9(04).                
000100         05  W-MONEY-RESULT              PIC S9(15)V9(04).                
000110         05  W-MONEY-INTERMEDIATE        PIC S9(17)V9(08).                
000120*        Wider intermediate so a percentage multiply never truncates      
000130*        before PL-ROUND-HALF-UP-SCALE4 gets to round it.                 
000140         05  W-CURRENCY-A                PIC X(03).                       
000150         05  W-CURRENCY-B                PIC X(03).                       
000160         05  W-CURRENCY-MISMATCH-SW      PIC X(01).                       
000170             88  W-CURRENCY-MISMATCH     VALUE "Y".                       
000180             88  W-CURRENCY-OK           VALUE "N".                       
000190         05  W-MONEY-NEGATIVE-SW         PIC X(01).                       
000200             88  W-MONEY-WOULD-GO-NEGATIVE VALUE "Y".                     
000210             88  W-MONEY-OK              VALUE "N".                       
000220                                                                          
000230     01  W-BALANCE-WORK-AREA.                                             
000240         05  W-BAL-CONFIRMED-CREDITS     PIC S9(15)V9(04).                
000250         05  W-BAL-CONFIRMED-DEBITS      PIC S9(15)V9(04).                
000260         05  W-BAL-PAYOUT-DEBITS         PIC S9(15)V9(04).                
000270         05  W-BAL-REFUND-DEBITS         PIC S9(15)V9(04).                
000280         05  W-BAL-NET-BALANCE           PIC S9(15)V9(04).                
