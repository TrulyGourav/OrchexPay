000010*    SLWALLET.CBL                                                         
000020*    SELECT clause for the WALLET master file.                            
000030*    WALLET holds one row per (merchant, currency, wallet type,           
000040*    vendor-user-id). Balance is NEVER stored here -- see FDLEDGER.CBL.   
000050*    No ISAM is available on this box, so the master is a plain           
000060*    sequential file, read top to bottom and matched by key the way       
000070*    SLVND02.CBL always was for the vendor master.                        
000080     SELECT WALLET-FILE                                                   
000090            ASSIGN TO "WALLET-FILE"                                       
000100            ORGANIZATION IS SEQUENTIAL                                    
000110            ACCESS MODE IS SEQUENTIAL.                                    
