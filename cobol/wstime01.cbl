000010*    wstime01.cbl                                                         
000020*    Working storage used by PLTIMESTAMP.CBL.  Pay-Selected-Voucher's     
000030*    CONTINUE-VOUCHER-PAID-DATE paragraph pulls W-DAY-TODAY off one       
000040*    MOVE of FUNCTION CURRENT-DATE for a "paid today" voucher stamp --    
000050*    this engine needs the time-of-day piece too, so the receiving        
000060*    group below carries the calendar date, clock time and hundredths     
000070*    leftmost in the same MOVE -- the GMT differential FUNCTION           
000080*    CURRENT-DATE also returns is never needed here, so it is left        
000090*    off the end of the group and drops out of the MOVE on its own.       
000100     01  W-CURRENT-DATE-AND-TIME.                                         
000110         05  W-CDT-YYYYMMDD              PIC 9(08).                       
000120         05  W-CDT-HHMMSS                PIC 9(06).                       
000130         05  W-CDT-HUNDREDTHS            PIC 9(02).                       
000140                                                                          
000150     01  W-ISO-TIMESTAMP                 PIC X(26).                       
000160     01  W-ISO-TIMESTAMP-BROKEN-DOWN REDEFINES W-ISO-TIMESTAMP.           
000170         05  W-ISO-CCYY                  PIC 9(04).                       
000180         05  FILLER                      PIC X(01).                       
000190         05  W-ISO-MM                    PIC 9(02).                       
000200         05  FILLER                      PIC X(01).                       
000210         05  W-ISO-DD                    PIC 9(02).                       
000220         05  FILLER                      PIC X(01).                       
000230         05  W-ISO-HH                    PIC 9(02).                       
000240         05  FILLER                      PIC X(01).                       
000250         05  W-ISO-MIN                   PIC 9(02).                       
000260         05  FILLER                      PIC X(01).                       
000270         05  W-ISO-SS                    PIC 9(02).                       
000280         05  FILLER                      PIC X(01).                       
000290         05  W-ISO-MMM                   PIC 9(03).                       
000300         05  FILLER                      PIC X(04).                       
