000010*    SLLEDGER.CBL                                                         
000020*    SELECT clause for the LEDGER-ENTRY transaction file.                 
000030*    Append-mostly double-entry posting line. LE-STATUS is the only       
000040*    field ever changed in place (PENDING to CONFIRMED or REVERSED),      
000050*    so the file is opened I-O and REWRITTEN at the current position,     
000060*    same as VOUCHER-FILE was rewritten by CLEARING-EXISTING-SELECTIONS.  
000070     SELECT LEDGER-FILE                                                   
000080            ASSIGN TO "LEDGER-FILE"                                       
000090            ORGANIZATION IS SEQUENTIAL                                    
000100            ACCESS MODE IS SEQUENTIAL.                                    
