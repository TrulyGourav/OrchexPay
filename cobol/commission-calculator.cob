000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. commission-calculator.                                       
000030 AUTHOR. R-TORRES.                                                        
000040 INSTALLATION. ORCHEXPAY SETTLEMENT BATCH UNIT.                           
000050 DATE-WRITTEN. 06/20/1989.                                                
000060 DATE-COMPILED.                                                           
000070 SECURITY.  UNCLASSIFIED - INTERNAL BATCH RUN ONLY.                       
000080*                                                                         
000090*    CHANGE LOG                                                           
000100*    ----------                                                           
000110*    06/20/89  RT   003  ORIGINAL PROGRAM.  PURE CALCULATION, NO          
000120*    06/20/89  RT   003  FILES OF ITS OWN -- READS COMMISSION-FILE        
000130*    06/20/89  RT   003  ONLY TO FIND THE MERCHANT'S RULE.                
000140*    09/11/90  DK   019  ADDED FIXED_PLUS_PERCENTAGE SUPPORT.  THE        
000150*    09/11/90  DK   019  PERCENTAGE TERM IS ROUNDED BEFORE THE FIXED      
000160*    09/11/90  DK   019  AMOUNT IS ADDED, THEN THE SUM IS ROUNDED         
000170*    09/11/90  DK   019  AGAIN -- TWO ROUNDINGS, NOT ONE, PER THE         
000180*    09/11/90  DK   019  RECONCILIATION DESK'S WRITE-UP.                  
000190*    12/02/98  PL   058  Y2K CERTIFICATION SWEEP.  SIGNED OFF             
000200*    12/02/98  PL   058  Y2K-COMPLIANT, NO CODE CHANGE.                   
000210*    06/17/02  MS   066  TALLIES ROUNDING PASSES FOR THE RECONCILIATION   
000220*    06/17/02  MS   066  DESK -- THEY WANTED A WAY TO SPOT A SPLIT THAT   
000230*    06/17/02  MS   066  ROUNDED TWICE WITHOUT RE-READING THE CODE.       
000240*                                                                         
000250*    CALLED BY MOCK-WEBHOOK-HANDLER'S ORDER-COMPLETE STEP.  NEVER         
000260*    DISPATCHED DIRECTLY FROM TRANSACTION-FILE -- IT HAS NO REQUEST       
000270*    TYPE OF ITS OWN, IT ONLY COMPUTES A SPLIT FOR SOMEONE ELSE'S.        
000280*    NO CONFIG ON FILE FOR CC-MERCHANT-ID MEANS ZERO PLATFORM SHARE,      
000290*    NOT AN ERROR.                                                        
000300*                                                                         
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SPECIAL-NAMES.                                                           
000340     C01 IS TOP-OF-FORM.                                                  
000350 INPUT-OUTPUT SECTION.                                                    
000360 FILE-CONTROL.                                                            
000370                                                                          
000380     COPY "SLCOMM.CBL".                                                   
000390                                                                          
000400 DATA DIVISION.                                                           
000410 FILE SECTION.                                                            
000420                                                                          
000430     COPY "FDCOMM.CBL".                                                   
000440                                                                          
000450 WORKING-STORAGE SECTION.                                                 
000460                                                                          
000470     COPY "wseof01.cbl".                                                  
000480     COPY "wslookup01.cbl".                                               
000490     COPY "wsmoney01.cbl".                                                
000500                                                                          
000510     01  W-PERCENT-TERM                  PIC S9(15)V9(04).                
000520                                                                          
000530     01  W-ROUNDING-PASS-COUNT           PIC 9(03) COMP.                  
000540                                                                          
000550     77  DUMMY                           PIC X(01).                       
000560                                                                          
000570 LINKAGE SECTION.                                                         
000580                                                                          
000590*    COMMISSION-CALC-PARMS -- parameter area this program receives        
000600*    over the CALL from MOCK-WEBHOOK-HANDLER's order-complete step.       
000610*    Input fields are set by the caller before the CALL; output           
000620*    fields are set below before this program returns.                    
000630     01  COMMISSION-CALC-PARMS.                                           
000640         05  CC-MERCHANT-ID              PIC X(36).                       
000650         05  CC-ORDER-AMOUNT             PIC S9(15)V9(04).                
000660         05  CC-ORDER-AMOUNT-BROKEN-DOWN REDEFINES CC-ORDER-AMOUNT.       
000670             10  CC-ORDER-AMOUNT-WHOLE   PIC S9(15).                      
000680             10  CC-ORDER-AMOUNT-FRACTION PIC 9(04).                      
000690         05  CC-CURRENCY-CODE            PIC X(03).                       
000700         05  CC-PLATFORM-SHARE           PIC S9(15)V9(04).                
000710         05  CC-VENDOR-SHARE             PIC S9(15)V9(04).                
000720                                                                          
000730 PROCEDURE DIVISION USING COMMISSION-CALC-PARMS.                          
000740                                                                          
000750 0000-MAIN-LINE.                                                          
000760                                                                          
000770     MOVE 0 TO W-ROUNDING-PASS-COUNT.                                     
000780     MOVE 0 TO CC-PLATFORM-SHARE.                                         
000790     MOVE CC-MERCHANT-ID TO W-COMMISSION-MERCHANT-SEARCH.                 
000800     PERFORM PL-LOOK-FOR-COMMISSION-RECORD.                               
000810                                                                          
000820     IF FOUND-COMMISSION-RECORD                                           
000830        EVALUATE TRUE                                                     
000840            WHEN COMM-TYPE-PERCENTAGE                                     
000850                 PERFORM 2000-COMPUTE-PERCENTAGE                          
000860            WHEN COMM-TYPE-FIXED-PLUS-PCT                                 
000870                 PERFORM 2100-COMPUTE-FIXED-PLUS-PCT                      
000880            WHEN OTHER                                                    
000890                 DISPLAY "*** UNKNOWN COMM-TYPE FOR MERCHANT "            
000900                          CC-MERCHANT-ID                                  
000910        END-EVALUATE                                                      
000920     ELSE                                                                 
000930        CLOSE COMMISSION-FILE.                                            
000940                                                                          
000950     PERFORM 2200-COMPUTE-VENDOR-SHARE.                                   
000960                                                                          
000970     DISPLAY "COMMISSION-CALCULATOR: " W-ROUNDING-PASS-COUNT              
000980              " ROUNDING PASS(ES) FOR MERCHANT " CC-MERCHANT-ID.          
000990                                                                          
001000     EXIT PROGRAM.                                                        
001010*-----------------------------------------------------------------        
001020                                                                          
001030 2000-COMPUTE-PERCENTAGE.                                                 
001040                                                                          
001050     COMPUTE W-MONEY-INTERMEDIATE ROUNDED =                               
001060             CC-ORDER-AMOUNT * (COMM-PERCENTAGE-VALUE / 100).             
001070     PERFORM PL-ROUND-HALF-UP-SCALE4.                                     
001080     ADD 1 TO W-ROUNDING-PASS-COUNT.                                      
001090     MOVE W-MONEY-RESULT TO CC-PLATFORM-SHARE.                            
001100                                                                          
001110     CLOSE COMMISSION-FILE.                                               
001120*-----------------------------------------------------------------        
001130                                                                          
001140 2100-COMPUTE-FIXED-PLUS-PCT.                                             
001150                                                                          
001160     COMPUTE W-MONEY-INTERMEDIATE ROUNDED =                               
001170             CC-ORDER-AMOUNT * (COMM-PERCENTAGE-VALUE / 100).             
001180     PERFORM PL-ROUND-HALF-UP-SCALE4.                                     
001190     ADD 1 TO W-ROUNDING-PASS-COUNT.                                      
001200     MOVE W-MONEY-RESULT TO W-PERCENT-TERM.                               
001210                                                                          
001220     COMPUTE W-MONEY-INTERMEDIATE ROUNDED =                               
001230             COMM-FIXED-AMOUNT + W-PERCENT-TERM.                          
001240     PERFORM PL-ROUND-HALF-UP-SCALE4.                                     
001250     ADD 1 TO W-ROUNDING-PASS-COUNT.                                      
001260     MOVE W-MONEY-RESULT TO CC-PLATFORM-SHARE.                            
001270                                                                          
001280     CLOSE COMMISSION-FILE.                                               
001290*-----------------------------------------------------------------        
001300                                                                          
001310 2200-COMPUTE-VENDOR-SHARE.                                               
001320                                                                          
001330     COMPUTE W-MONEY-INTERMEDIATE ROUNDED =                               
001340             CC-ORDER-AMOUNT - CC-PLATFORM-SHARE.                         
001350     PERFORM PL-ROUND-HALF-UP-SCALE4.                                     
001360     ADD 1 TO W-ROUNDING-PASS-COUNT.                                      
001370     MOVE W-MONEY-RESULT TO CC-VENDOR-SHARE.                              
001380*-----------------------------------------------------------------        
001390                                                                          
001400     COPY "PL-LOOK-FOR-COMMISSION-RECORD.CBL".                            
001410     COPY "PLMONEY.CBL".                                                  
001420*-----------------------------------------------------------------        
