000010*    PL-LOOK-FOR-LEDGER-ENTRY.CBL                                         
000020*    Two lookup shapes against LEDGER-FILE: by LE-ID (confirm and         
000030*    reverse need the exact record) and by the idempotency triple         
000040*    wallet id / reference id / reference type (credit, debit,            
000050*    reserve and transfer all guard against a duplicate post this         
000060*    way). LEDGER-FILE must already be OPEN I-O in the caller --          
000070*    both paragraphs leave the file positioned at the matching            
000080*    record so the caller can REWRITE it in place.                        
000090 PL-LOOK-FOR-LEDGER-ENTRY-BY-ID.                                          
000100                                                                          
000110     MOVE "N" TO W-FOUND-LEDGER-RECORD.                                   
000120     CLOSE LEDGER-FILE.                                                   
000130     OPEN I-O LEDGER-FILE.                                                
000140                                                                          
000150     PERFORM PL-LFLE-READ-NEXT-BY-ID.                                     
000160     PERFORM PL-LFLE-READ-NEXT-BY-ID UNTIL                                
000170                 FOUND-LEDGER-RECORD                                      
000180              OR LEDGER-FILE-AT-END.                                      
000190*-----------------------------------------------------------------        
000200                                                                          
000210 PL-LFLE-READ-NEXT-BY-ID.                                                 
000220                                                                          
000230     READ LEDGER-FILE RECORD                                              
000240         AT END                                                           
000250            MOVE "Y" TO W-LEDGER-FILE-AT-END-SW                           
000260         NOT AT END                                                       
000270            IF LE-ID EQUAL W-LEDGER-ID-SEARCH                             
000280               MOVE "Y" TO W-FOUND-LEDGER-RECORD.                         
000290*-----------------------------------------------------------------        
000300                                                                          
000310 PL-LOOK-FOR-LEDGER-ENTRY-BY-TRIPLE.                                      
000320                                                                          
000330     MOVE "N" TO W-FOUND-LEDGER-RECORD.                                   
000340     CLOSE LEDGER-FILE.                                                   
000350     OPEN I-O LEDGER-FILE.                                                
000360                                                                          
000370     PERFORM PL-LFLE-READ-NEXT-BY-TRIPLE.                                 
000380     PERFORM PL-LFLE-READ-NEXT-BY-TRIPLE UNTIL                            
000390                 FOUND-LEDGER-RECORD                                      
000400              OR LEDGER-FILE-AT-END.                                      
000410*-----------------------------------------------------------------        
000420                                                                          
000430 PL-LFLE-READ-NEXT-BY-TRIPLE.                                             
000440                                                                          
000450     READ LEDGER-FILE RECORD                                              
000460         AT END                                                           
000470            MOVE "Y" TO W-LEDGER-FILE-AT-END-SW                           
000480         NOT AT END                                                       
000490            IF LE-WALLET-ID       EQUAL W-LEDGER-WALLET-SEARCH            
000500               AND LE-REFERENCE-ID    EQUAL W-LEDGER-REFERENCE-ID-SEARCH  
000510               AND LE-REFERENCE-TYPE  EQUAL W-LEDGER-REFERENCE-TYPE-SEARCH
000520               MOVE "Y" TO W-FOUND-LEDGER-RECORD.                         
000530*-----------------------------------------------------------------        
