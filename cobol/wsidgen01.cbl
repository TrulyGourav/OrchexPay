000010*    wsidgen01.cbl                                                        
000020*    WORKING-STORAGE used by PL-GENERATE-NEXT-ID.CBL against              
000030*    CONTROL-LEDGER-RECORD -- the sequence-counter substitute for a       
000040*    UUID generator this box does not have.  W-ERROR-READING-CTLLDG       
000050*    is the same kind of read-failed switch CONTROL-FILE-MAINTENANCE.COB  
000060*    keeps as W-ERROR-READING-CTRL-FILE.                                  
000070     01  W-ERROR-READING-CTLLDG      PIC X.                               
000080         88  ERROR-READING-CTLLDG    VALUE "Y".                           
000090                                                                          
000100     01  W-NEXT-ID-WORK-AREA.                                             
000110         05  W-NEXT-ID-PREFIX            PIC X(02).                       
000120             88  W-NEXT-ID-IS-WALLET     VALUE "WA".                      
000130             88  W-NEXT-ID-IS-COMMISSION VALUE "CM".                      
000140             88  W-NEXT-ID-IS-LEDGER     VALUE "LE".                      
000150             88  W-NEXT-ID-IS-PAYOUT     VALUE "PO".                      
000160             88  W-NEXT-ID-IS-PENDING-ORDER VALUE "PD".                   
000170         05  W-NEXT-ID-SEQUENCE          PIC 9(10) COMP.                  
000180         05  W-NEXT-ID-RESULT            PIC X(36).                       
000190         05  W-NEXT-ID-RESULT-BROKEN-DOWN REDEFINES W-NEXT-ID-RESULT.     
000200             10  W-NEXT-ID-R-PREFIX      PIC X(02).                       
000210             10  W-NEXT-ID-R-SEQUENCE    PIC 9(10).                       
000220             10  FILLER                  PIC X(24).                       
