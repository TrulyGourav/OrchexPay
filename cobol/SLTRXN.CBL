000010*    SLTRXN.CBL                                                           
000020*    SELECT clause for the TRANSACTION-FILE batch request queue.          
000030*    Each row is one request for the nightly/on-demand run -- a           
000040*    credit, a debit, a reserve, a confirm, a reverse, an order           
000050*    split, a payout lifecycle step, or a mock-webhook call -- in         
000060*    the order the driver program must apply them.                        
000070     SELECT TRANSACTION-FILE                                              
000080            ASSIGN TO "TRANSACTION-FILE"                                  
000090            ORGANIZATION IS SEQUENTIAL                                    
000100            ACCESS MODE IS SEQUENTIAL.                                    
